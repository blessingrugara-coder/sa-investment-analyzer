000100******************************************************************
000200* FECHA       : 12/02/2024                                       *
000300* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000400* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000500* PROGRAMA    : AMTDERIV                                         *
000600* TIPO        : BATCH (UTILITARIO DE PARAMETRIZACION)            *
000700* DESCRIPCION : PRE-CALCULA EL MONTO POR EVENTO QUE EL ANALISTA  *
000800*             : CARGA EN RUL-AMOUNT-VALUE AL DAR DE ALTA UNA     *
000900*             : REGLA RECURRENTE (RULES). CUBRE CUPON DE BONO    *
001000*             : POR PAGO, TASA MENSUAL DE INTERES A PARTIR DE LA *
001100*             : TASA ANUAL, Y TASA DIARIA DE CARRY CAMBIARIO.    *
001200*             : TAMBIEN MUESTRA LOS DEFAULTS SUDAFRICANOS (SA)   *
001300*             : DE RETENCION Y TASA LIBRE DE RIESGO.             *
001400* ARCHIVOS    : NO APLICA (ENTRADA POR SYSIN, SALIDA POR SPOOL)  *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700******************************************************************
001800*                  R E G I S T R O   D E   C A M B I O S         *
001900******************************************************************
002000*  12/02/2024 LVDM  TCK-4416  PROGRAMA ORIGINAL                  *
002100*  03/05/2024 SBOT  TCK-4433  SE AGREGA VALIDACION DE TARJETA    *
002200*                             DE ENTRADA (BYTES EN BAJOS)        *
002300*  17/08/2024 TMOK  TCK-4488  SE AGREGA OPCION DE DEFAULTS SA    *
002400*  19/12/2024 PVDW  TCK-4515  REVISION Y2K - FECHA DE CALCULO A  *
002500*                             8 POSICIONES AAAAMMDD              *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    AMTDERIV.
002900 AUTHOR.        L. VAN DER MERWE.
003000 INSTALLATION.  LMI-BATCH.
003100 DATE-WRITTEN.  12/02/1993.
003200 DATE-COMPILED.
003300 SECURITY.      LMI PRODUCCION - BATCH NOCTURNO.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000******************************************************************
004100*         T A R J E T A   D E   P A R A M E T R O S              *
004200*  COL 01-02  TIPO DE DERIVACION (CB/MI/DC, BLANCO=DEFAULTS SA)  *
004300*  COL 03-13  VALOR NOMINAL DEL BONO (SOLO CB)                   *
004400*  COL 14-22  TASA ANUAL EN PORCENTAJE (CB/MI/DC)                *
004500*  COL 23     PAGOS POR ANIO (SOLO CB, 1=ANUAL 2=SEMESTRAL)      *
004600******************************************************************
004700 01  WKS-PARAMETRO-ENTRADA.
004800     05  WKS-TIPO-DERIVACION       PIC X(02).
004900         88  WKS-ES-CUPON              VALUE 'CB'.
005000         88  WKS-ES-INTERES-MENSUAL    VALUE 'MI'.
005100         88  WKS-ES-TASA-DIARIA        VALUE 'DC'.
005200     05  WKS-VALOR-NOMINAL         PIC S9(9)V99.
005300     05  WKS-TASA-ANUAL            PIC S9(3)V9(6).
005400     05  WKS-PAGOS-POR-ANIO        PIC 9(01).
005500     05  FILLER                    PIC X(05)     VALUE SPACES.
005600 01  WKS-PARAMETRO-R REDEFINES WKS-PARAMETRO-ENTRADA.
005700     05  WKS-PARM-BYTE             PIC X(01) OCCURS 28 TIMES.
005800
005900 01  WKS-FECHA-CALCULO             PIC 9(08) VALUE ZEROS.
006000 01  WKS-FECHA-CALCULO-R REDEFINES WKS-FECHA-CALCULO.
006100     05  WKS-FC-YYYY               PIC 9(04).
006200     05  WKS-FC-MM                 PIC 9(02).
006300     05  WKS-FC-DD                 PIC 9(02).
006400
006500 01  WKS-RESULTADO.
006600     05  WKS-RES-VALOR             PIC S9(9)V9(6) VALUE 0.
006700     05  FILLER                    PIC X(05)      VALUE SPACES.
006800 01  WKS-RESULTADO-R REDEFINES WKS-RESULTADO.
006900     05  WKS-RES-BYTE              PIC X(01) OCCURS 15 TIMES.
007000
007100 01  WKS-CONSTANTES-SA.
007200     05  WKS-CT-RETEN-DIVIDENDOS   PIC 9(02)V9(04) VALUE 20.0000.
007300     05  WKS-CT-RETEN-INTERES      PIC 9(02)V9(04) VALUE 30.0000.
007400     05  WKS-CT-TASA-LIBRE-RIESGO  PIC 9(02)V9(04) VALUE  7.0000.
007500     05  FILLER                    PIC X(05)       VALUE SPACES.
007600
007700 01  WKS-CAMPOS-DE-TRABAJO.
007800     05  WKS-PROGRAMA              PIC X(08) VALUE 'AMTDERIV'.
007900     05  WKS-ENTRADA-VALIDA        PIC X(01) VALUE 'Y'.
008000         88  WKS-TARJETA-VALIDA        VALUE 'Y'.
008100     05  FILLER                    PIC X(05) VALUE SPACES.
008200
008300 01  WKS-INDICES.
008400     05  WKS-INDEX                 PIC 9(02) COMP VALUE 0.
008500     05  WKS-CONTADOR-NULOS        PIC 9(02) COMP VALUE 0.
008600     05  FILLER                    PIC X(05)      VALUE SPACES.
008700
008800******************************************************************
008900*  CONTROL DE HORARIO DE CORRIDA, PARA EL LOG DE OPERACIONES DE  *
009000*  COMPUTO NOCTURNO (77-LEVELS, PATRON DE LOS UTILITARIOS SYSIN) *
009100******************************************************************
009200 77  WKS-77-HORA-INICIO           PIC 9(08) VALUE 0.
009300 77  WKS-77-HORA-FIN              PIC 9(08) VALUE 0.
009400 77  WKS-77-TIEMPO-CORRIDA        COMP-3 PIC S9(7) VALUE 0.
009500 PROCEDURE DIVISION.
009600 000-MAIN SECTION.
009700     ACCEPT WKS-77-HORA-INICIO FROM TIME
009800     PERFORM 010-PARAMETROS-DE-CORRIDA THRU
009900             010-PARAMETROS-DE-CORRIDA-E
010000     PERFORM 015-VALIDA-TARJETA THRU 015-VALIDA-TARJETA-E
010100     IF WKS-TARJETA-VALIDA
010200        PERFORM 020-DETERMINA-DERIVACION THRU
010300                020-DETERMINA-DERIVACION-E
010400        PERFORM 500-DESPLIEGA-RESULTADO THRU
010500                500-DESPLIEGA-RESULTADO-E
010600     ELSE
010700        DISPLAY 'AMTDERIV - TARJETA DE PARAMETROS INVALIDA'
010800        MOVE 91 TO RETURN-CODE
010900     END-IF
011000     STOP RUN.
011100 000-MAIN-E. EXIT.
011200
011300*ACEPTA LA FECHA DE CALCULO Y LA TARJETA DE PARAMETROS DE SYSIN
011400 010-PARAMETROS-DE-CORRIDA SECTION.
011500     ACCEPT WKS-FECHA-CALCULO   FROM SYSIN
011600     ACCEPT WKS-PARAMETRO-ENTRADA FROM SYSIN.
011700 010-PARAMETROS-DE-CORRIDA-E. EXIT.
011800
011900******************************************************************
012000*   0 1 5   -   V A L I D A C I O N   D E   L A   T A R J E T A  *
012100*   SE RECORRE BYTE A BYTE BUSCANDO CARACTERES EN BAJOS (TARJETA *
012200*   TRUNCADA O CORRUPTA EN LA TRANSMISION DEL SYSIN)             *
012300******************************************************************
012400 015-VALIDA-TARJETA SECTION.
012500     MOVE 'Y' TO WKS-ENTRADA-VALIDA
012600     MOVE 0   TO WKS-CONTADOR-NULOS
012700     PERFORM 016-REVISA-UN-BYTE THRU 016-REVISA-UN-BYTE-E
012800             VARYING WKS-INDEX FROM 1 BY 1
012900             UNTIL WKS-INDEX > 28
013000     IF WKS-CONTADOR-NULOS > 0
013100        MOVE 'N' TO WKS-ENTRADA-VALIDA
013200     END-IF.
013300 015-VALIDA-TARJETA-E. EXIT.
013400
013500 016-REVISA-UN-BYTE SECTION.
013600     IF WKS-PARM-BYTE (WKS-INDEX) = LOW-VALUE
013700        ADD 1 TO WKS-CONTADOR-NULOS
013800     END-IF.
013900 016-REVISA-UN-BYTE-E. EXIT.
014000
014100******************************************************************
014200*      0 2 0   -   S E L E C C I O N   D E   D E R I V A C I O N *
014300******************************************************************
014400 020-DETERMINA-DERIVACION SECTION.
014500     EVALUATE TRUE
014600        WHEN WKS-ES-CUPON
014700             PERFORM 100-CUPON-BONO THRU 100-CUPON-BONO-E
014800        WHEN WKS-ES-INTERES-MENSUAL
014900             PERFORM 200-TASA-MENSUAL THRU 200-TASA-MENSUAL-E
015000        WHEN WKS-ES-TASA-DIARIA
015100             PERFORM 300-TASA-DIARIA-DIVISA THRU
015200                     300-TASA-DIARIA-DIVISA-E
015300        WHEN OTHER
015400             PERFORM 400-MUESTRA-DEFAULTS-SA THRU
015500                     400-MUESTRA-DEFAULTS-SA-E
015600     END-EVALUATE.
015700 020-DETERMINA-DERIVACION-E. EXIT.
015800
015900*CUPON POR PAGO = VALOR NOMINAL X TASA ANUAL / PAGOS POR ANIO
016000 100-CUPON-BONO SECTION.
016100     IF WKS-PAGOS-POR-ANIO = 0
016200        MOVE 1 TO WKS-PAGOS-POR-ANIO
016300     END-IF
016400     COMPUTE WKS-RES-VALOR ROUNDED =
016500             WKS-VALOR-NOMINAL * WKS-TASA-ANUAL /
016600             100 / WKS-PAGOS-POR-ANIO.
016700 100-CUPON-BONO-E. EXIT.
016800
016900*TASA MENSUAL = TASA ANUAL / 12
017000 200-TASA-MENSUAL SECTION.
017100     COMPUTE WKS-RES-VALOR ROUNDED = WKS-TASA-ANUAL / 12.
017200 200-TASA-MENSUAL-E. EXIT.
017300
017400*TASA DIARIA DE CARRY CAMBIARIO = DIFERENCIAL ANUAL / 365
017500 300-TASA-DIARIA-DIVISA SECTION.
017600     COMPUTE WKS-RES-VALOR ROUNDED = WKS-TASA-ANUAL / 365.
017700 300-TASA-DIARIA-DIVISA-E. EXIT.
017800
017900*TARJETA EN BLANCO: SE MUESTRAN LOS DEFAULTS DE PLAZA (SA)
018000 400-MUESTRA-DEFAULTS-SA SECTION.
018100     MOVE 0 TO WKS-RES-VALOR
018200     DISPLAY '  RETENCION DE DIVIDENDOS (SA) : '
018300             WKS-CT-RETEN-DIVIDENDOS '%'
018400     DISPLAY '  RETENCION DE INTERES BANCARIO: '
018500             WKS-CT-RETEN-INTERES '%'
018600     DISPLAY '  TASA LIBRE DE RIESGO ANUAL   : '
018700             WKS-CT-TASA-LIBRE-RIESGO '%'.
018800 400-MUESTRA-DEFAULTS-SA-E. EXIT.
018900
019000******************************************************************
019100*          5 0 0   -   D E S P L I E G U E   D E L   V A L O R   *
019200******************************************************************
019300 500-DESPLIEGA-RESULTADO SECTION.
019400     DISPLAY '=============================================='
019500     DISPLAY ' AMTDERIV - DERIVACION DE MONTOS DE EVENTO'
019600     DISPLAY ' FECHA DE CALCULO : ' WKS-FC-DD '/'
019700             WKS-FC-MM '/' WKS-FC-YYYY
019800     DISPLAY ' TIPO DERIVACION  : ' WKS-TIPO-DERIVACION
019900     IF WKS-RES-VALOR NOT = 0
020000        DISPLAY ' MONTO DERIVADO   : ' WKS-RES-VALOR
020100     END-IF
020200     ACCEPT WKS-77-HORA-FIN FROM TIME
020300     COMPUTE WKS-77-TIEMPO-CORRIDA =
020400             WKS-77-HORA-FIN - WKS-77-HORA-INICIO
020500     DISPLAY ' TIEMPO DE CORRIDA (HHMMSSCC)    : '
020600             WKS-77-TIEMPO-CORRIDA
020700     DISPLAY '=============================================='.
020800 500-DESPLIEGA-RESULTADO-E. EXIT.
