000100******************************************************************
000200* FECHA       : 22/02/2024                                       *
000300* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000400* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000500* PROGRAMA    : PERFSTAT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LA SERIE DIARIA DE VALOR DE CARTERA          *
000800*             : (DAILYVAL, PRODUCIDA POR VALSERIES) Y CALCULA    *
000900*             : LAS ESTADISTICAS DE DESEMPENO: RETORNO SIMPLE,   *
001000*             : RETORNO ANUALIZADO, RETORNO PONDERADO EN EL      *
001100*             : TIEMPO, VOLATILIDAD, SHARPE, SORTINO, MAXIMA     *
001200*             : CAIDA (DRAWDOWN), VAR/CVAR AL 95% Y CALMAR.      *
001300*             : EMITE EL REPORTE DE DESEMPENO DE CARTERA.        *
001400* ARCHIVOS    : DAILYVAL=E, RPTOUT=S                             *
001500* ACCION (ES) : C=CALCULO UNICO POR CORRIDA                      *
001600* PROGRAMA(S) : ZARCONV                                          *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800******************************************************************
001900*                  R E G I S T R O   D E   C A M B I O S         *
002000******************************************************************
002100*  22/02/2024 LVDM  TCK-4420  PROGRAMA ORIGINAL (RETORNO SIMPLE, *
002200*                             ANUALIZADO Y VOLATILIDAD)          *
002300*  10/05/2024 TMOK  TCK-4436  SE AGREGA SHARPE, SORTINO Y CALMAR *
002400*  02/08/2024 SBOT  TCK-4479  SE AGREGA MAXIMA CAIDA CON FECHAS  *
002500*                             DE VALLE Y DE PICO                 *
002600*  20/10/2024 RJKR  TCK-4501  SE AGREGA VAR/CVAR AL 95% POR      *
002700*                             INTERPOLACION DE ESTADISTICOS DE   *
002800*                             ORDEN (REQUIERE ORDENAR RETORNOS)  *
002900*  19/12/2024 LVDM  TCK-4517  REVISION Y2K - FECHAS A 8 POSIC.   *
003000*  11/03/2025 NDLA  TCK-4526  RETORNO PONDERADO EN TIEMPO: NO SE *
003100*                             CUENTA CON EL ARCHIVO DE FLUJOS DE *
003200*                             CAJA EN ESTE PROGRAMA; SE APLICA LA*
003300*                             RAMA "SIN FLUJOS" (TWR = SIMPLE)   *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    PERFSTAT.
003700 AUTHOR.        L. VAN DER MERWE.
003800 INSTALLATION.  LMI-BATCH.
003900 DATE-WRITTEN.  22/02/1993.
004000 DATE-COMPILED.
004100 SECURITY.      LMI PRODUCCION - BATCH NOCTURNO.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT DAILYVAL ASSIGN TO DAILYVAL
004900            ORGANIZATION   IS SEQUENTIAL
005000            FILE STATUS    IS FS-DAILYVAL.
005100
005200     SELECT RPTOUT   ASSIGN TO RPTOUT
005300            ORGANIZATION   IS LINE SEQUENTIAL
005400            FILE STATUS    IS FS-RPTOUT.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800*1 -->SERIE DIARIA DE VALOR DE CARTERA (PRODUCIDA POR VALSERIES)
005900 FD  DAILYVAL
006000     LABEL RECORD IS STANDARD.
006100     COPY DLYVAL.
006200
006300*2 -->REPORTE DE DESEMPENO DE CARTERA
006400 FD  RPTOUT
006500     LABEL RECORD IS STANDARD.
006600 01  RPT-LINE                     PIC X(132).
006700
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*                  C A M P O S   D E   T R A B A J O             *
007100******************************************************************
007200 01  WKS-CAMPOS-DE-TRABAJO.
007300     05  WKS-PROGRAMA              PIC X(08) VALUE 'PERFSTAT'.
007400     05  WKS-FIN-DAILYVAL          PIC X(01) VALUE 'N'.
007500         88  WKS-END-DAILYVAL          VALUE 'Y'.
007600     05  WKS-CT-TASA-LIBRE-RIESGO  PIC S9(3)V9(6) VALUE 7.000000.
007700     05  FILLER                    PIC X(05) VALUE SPACES.
007800
007900******************************************************************
008000*   T A B L A   D E   D I A S   P O R   M E S                    *
008100******************************************************************
008200 COPY DAYTAB.
008300
008400******************************************************************
008500*   S E R I E   D I A R I A   E N   M E M O R I A   ( V A L O R , *
008600*   R E T O R N O ,   A C U M U L A D O ,   M A X I M O   Y      *
008700*   C A I D A   P O R   D I A )                                  *
008800******************************************************************
008900 01  WKS-SERIE-TABLE.
009000     05  WKS-N                     PIC 9(4) COMP VALUE 0.
009100     05  WKS-DIA-ENTRY OCCURS 1 TO 3660 TIMES
009200             DEPENDING ON WKS-N
009300             INDEXED BY WKS-DX.
009400         10  WKS-D-DATE            PIC 9(08).
009500         10  WKS-D-DATE-R REDEFINES WKS-D-DATE.
009600             15  WKS-D-DATE-YYYY   PIC 9(04).
009700             15  WKS-D-DATE-MM     PIC 9(02).
009800             15  WKS-D-DATE-DD     PIC 9(02).
009900         10  WKS-D-VALUE           PIC S9(11)V99   VALUE 0.
010000         10  WKS-D-RETURN          PIC S9(3)V9(6)  VALUE 0.
010100         10  WKS-D-CUM             PIC S9(5)V9(6)  VALUE 0.
010200         10  WKS-D-CUMMAX          PIC S9(5)V9(6)  VALUE 0.
010300         10  WKS-D-PEAKIDX         PIC 9(4) COMP   VALUE 0.
010400         10  WKS-D-DD              PIC S9(3)V9(6)  VALUE 0.
010500         10  FILLER                PIC X(05)       VALUE SPACES.
010600
010700******************************************************************
010800*  T A B L A   D E   R E T O R N O S   O R D E N A D O S   ( P A *
010900*  R A   E L   C A L C U L O   D E L   V A R / C V A R   A L    *
011000*  9 5 % )                                                       *
011100******************************************************************
011200 01  WKS-ORDEN-TABLE.
011300     05  WKS-M                     PIC 9(4) COMP VALUE 0.
011400     05  WKS-ORD-ENTRY OCCURS 1 TO 3660 TIMES
011500             DEPENDING ON WKS-M
011600             INDEXED BY WKS-OX.
011700         10  WKS-ORD-RETORNO       PIC S9(3)V9(6) VALUE 0.
011800         10  FILLER                PIC X(05)      VALUE SPACES.
011900
012000******************************************************************
012100*          A C U M U L A D O R E S   D E   E S T A D I S T I C A *
012200******************************************************************
012300 01  WKS-ACUMULADORES.
012400     05  WKS-SUMA-RETORNOS         PIC S9(7)V9(6) VALUE 0.
012500     05  WKS-SUMA-CUAD-RETORNOS    PIC S9(9)V9(6) VALUE 0.
012600     05  WKS-MEDIA-RETORNOS        PIC S9(3)V9(6) VALUE 0.
012700     05  WKS-VARIANZA-RETORNOS     PIC S9(5)V9(6) VALUE 0.
012800     05  WKS-DESVIO-RETORNOS       PIC S9(3)V9(6) VALUE 0.
012900     05  WKS-SUMA-BAJISTAS         PIC S9(7)V9(6) VALUE 0.
013000     05  WKS-SUMA-CUAD-BAJISTAS    PIC S9(9)V9(6) VALUE 0.
013100     05  WKS-CONTADOR-BAJISTAS     PIC 9(4) COMP  VALUE 0.
013200     05  WKS-MEDIA-BAJISTAS        PIC S9(3)V9(6) VALUE 0.
013300     05  WKS-VARIANZA-BAJISTAS     PIC S9(5)V9(6) VALUE 0.
013400     05  WKS-DESVIO-BAJISTAS       PIC S9(3)V9(6) VALUE 0.
013500     05  FILLER                    PIC X(05)      VALUE SPACES.
013600
013700 01  WKS-RESULTADOS.
013800     05  WKS-RETORNO-SIMPLE        PIC S9(3)V9(6) VALUE 0.
013900     05  WKS-ANIOS-PERIODO         PIC S9(5)V9(6) VALUE 0.
014000     05  WKS-RETORNO-ANUALIZADO    PIC S9(3)V9(6) VALUE 0.
014100     05  WKS-RETORNO-PONDERADO     PIC S9(3)V9(6) VALUE 0.
014200     05  WKS-RETORNO-MONETARIO     PIC S9(3)V9(6) VALUE 0.
014300     05  WKS-VOLATILIDAD-ANUAL     PIC S9(3)V9(6) VALUE 0.
014400     05  WKS-VOL-BAJISTA-ANUAL     PIC S9(3)V9(6) VALUE 0.
014500     05  WKS-SHARPE                PIC S9(5)V9(6) VALUE 0.
014600     05  WKS-SORTINO               PIC S9(5)V9(6) VALUE 0.
014700     05  WKS-MAXIMA-CAIDA          PIC S9(3)V9(6) VALUE 0.
014800     05  WKS-FECHA-VALLE           PIC 9(08)      VALUE 0.
014900     05  WKS-FECHA-VALLE-R REDEFINES WKS-FECHA-VALLE.
015000         10  WKS-FV-YYYY           PIC 9(04).
015100         10  WKS-FV-MM             PIC 9(02).
015200         10  WKS-FV-DD             PIC 9(02).
015300     05  WKS-FECHA-PICO            PIC 9(08)      VALUE 0.
015400     05  WKS-FECHA-PICO-R REDEFINES WKS-FECHA-PICO.
015500         10  WKS-FI-YYYY           PIC 9(04).
015600         10  WKS-FI-MM             PIC 9(02).
015700         10  WKS-FI-DD             PIC 9(02).
015800     05  WKS-VAR-95                PIC S9(3)V9(6) VALUE 0.
015900     05  WKS-CVAR-95               PIC S9(3)V9(6) VALUE 0.
016000     05  WKS-CALMAR                PIC S9(5)V9(6) VALUE 0.
016100     05  FILLER                    PIC X(05)      VALUE SPACES.
016200
016300******************************************************************
016400*      A R E A   D E   T R A B A J O   D E   R A I Z   C U A D  *
016500*      R A D A   ( M E T O D O   D E   N E W T O N ,   S I N    *
016600*      F U N C I O N   I N T R I N S E C A )                     *
016700******************************************************************
016800 01  WKS-RAIZ-WORK.
016900     05  WKS-RZ-ENTRADA            PIC S9(9)V9(6) VALUE 0.
017000     05  WKS-RZ-ESTIMADO           PIC S9(9)V9(6) VALUE 0.
017100     05  WKS-RZ-ANTERIOR           PIC S9(9)V9(6) VALUE 0.
017200     05  WKS-RZ-DIFERENCIA         PIC S9(9)V9(6) VALUE 0.
017300     05  WKS-RZ-ITERACION          PIC 9(2) COMP  VALUE 0.
017400     05  WKS-RZ-RESULTADO          PIC S9(9)V9(6) VALUE 0.
017500     05  FILLER                    PIC X(05)      VALUE SPACES.
017600
017700******************************************************************
017800*  A R E A   D E   T R A B A J O   D E   N U M E R O   S E R I A *
017900*  L   D E   F E C H A   ( P A R A   " A N I O S "   S I N   F U *
018000*  N C I O N   I N T R I N S E C A   D E   F E C H A )           *
018100******************************************************************
018200 01  WKS-SERIAL-WORK.
018300     05  WKS-SF-ANIO               PIC 9(4)       VALUE 0.
018400     05  WKS-SF-MES                PIC 9(2)       VALUE 0.
018500     05  WKS-SF-DIA                PIC 9(2)       VALUE 0.
018600     05  WKS-SF-Y1                 PIC S9(5) COMP VALUE 0.
018700     05  WKS-SF-D4                 PIC S9(5) COMP VALUE 0.
018800     05  WKS-SF-D100               PIC S9(5) COMP VALUE 0.
018900     05  WKS-SF-D400               PIC S9(5) COMP VALUE 0.
019000     05  WKS-SF-BISIESTOS          PIC S9(5) COMP VALUE 0.
019100     05  WKS-SF-ACUM-MESES         PIC 9(3) COMP  VALUE 0.
019200     05  WKS-SF-RESIDUO            PIC 9(2)       VALUE 0.
019300     05  WKS-SF-SERIAL             PIC S9(8) COMP VALUE 0.
019400     05  WKS-SF-SERIAL-1           PIC S9(8) COMP VALUE 0.
019500     05  WKS-SF-SERIAL-N           PIC S9(8) COMP VALUE 0.
019600     05  FILLER                    PIC X(05)      VALUE SPACES.
019700
019800******************************************************************
019900*   V A R I A B L E S   D E   P E R C E N T I L   ( V A R / C V A*
020000*   R )                                                          *
020100******************************************************************
020200 01  WKS-PERCENTIL-WORK.
020300     05  WKS-PC-POSICION           PIC S9(5)V9(6) VALUE 0.
020400     05  WKS-PC-POS-BAJA           PIC 9(4) COMP  VALUE 0.
020500     05  WKS-PC-POS-ALTA           PIC 9(4) COMP  VALUE 0.
020600     05  WKS-PC-FRACCION           PIC S9(3)V9(6) VALUE 0.
020700     05  WKS-PC-SUMA-COLA          PIC S9(7)V9(6) VALUE 0.
020800     05  WKS-PC-CONTADOR-COLA      PIC 9(4) COMP  VALUE 0.
020900     05  FILLER                    PIC X(05)      VALUE SPACES.
021000
021100******************************************************************
021200*               A R E A   D E   R E P O R T E S                 *
021300******************************************************************
021400 01  WKS-LIN-METRICA.
021500     05  FILLER                    PIC X(03) VALUE SPACES.
021600     05  WKS-LM-ETIQUETA           PIC X(28).
021700     05  FILLER                    PIC X(02) VALUE SPACES.
021800     05  WKS-LM-VALOR              PIC ---9.99.
021900     05  FILLER                    PIC X(01) VALUE SPACES.
022000     05  WKS-LM-UNIDAD             PIC X(01).
022100     05  FILLER                    PIC X(93) VALUE SPACES.
022200
022300 01  WKS-LIN-TITULO REDEFINES WKS-LIN-METRICA.
022400     05  FILLER                    PIC X(03).
022500     05  WKS-LT-TEXTO              PIC X(60).
022600     05  FILLER                    PIC X(69).
022700
022800******************************************************************
022900*          V A R I A B L E S   D E   C O N T R O L               *
023000******************************************************************
023100 01  FS-DAILYVAL                   PIC X(02) VALUE ZEROS.
023200 01  FS-RPTOUT                     PIC X(02) VALUE ZEROS.
023300
023400 01  WKS-I                         PIC 9(4) COMP VALUE 0.
023500 01  WKS-J                         PIC 9(4) COMP VALUE 0.
023600 01  WKS-N-DISPLAY                 PIC 9(4) VALUE 0.
023700
023800 77  WKS-77-HORA-INICIO            PIC 9(08) VALUE 0.
023900 77  WKS-77-HORA-FIN               PIC 9(08) VALUE 0.
024000 77  WKS-77-TIEMPO-CORRIDA         COMP-3 PIC S9(7) VALUE 0.
024100
024200 PROCEDURE DIVISION.
024300 000-MAIN SECTION.
024400     ACCEPT WKS-77-HORA-INICIO FROM TIME
024500     PERFORM 010-LEE-SERIE-DIARIA THRU 010-LEE-SERIE-DIARIA-E
024600     IF WKS-N < 1
024700        DISPLAY 'PERFSTAT - LA SERIE DIARIA ESTA VACIA'
024800        MOVE 91 TO RETURN-CODE
024900     ELSE
025000        PERFORM 100-CALCULA-RETORNOS-DIARIOS THRU
025100      100-CALCULA-RETORNOS-DIARIOS-E
025200        PERFORM 200-CALCULA-RETORNO-SIMPLE THRU
025300      200-CALCULA-RETORNO-SIMPLE-E
025400        PERFORM 210-CALCULA-ANIOS-Y-ANUALIZADO THRU
025500      210-CALCULA-ANIOS-Y-ANUALIZADO-E
025600        PERFORM 220-CALCULA-RETORNO-PONDERADO THRU
025700      220-CALCULA-RETORNO-PONDERADO-E
025800        PERFORM 230-CALCULA-VOLATILIDAD THRU
025900      230-CALCULA-VOLATILIDAD-E
026000        PERFORM 240-CALCULA-SHARPE-SORTINO THRU
026100      240-CALCULA-SHARPE-SORTINO-E
026200        PERFORM 250-CALCULA-DRAWDOWN THRU 250-CALCULA-DRAWDOWN-E
026300        PERFORM 260-CALCULA-VAR-CVAR THRU 260-CALCULA-VAR-CVAR-E
026400        PERFORM 270-CALCULA-CALMAR THRU 270-CALCULA-CALMAR-E
026500        PERFORM 400-IMPRIME-REPORTE-DESEMPENO THRU
026600      400-IMPRIME-REPORTE-DESEMPENO-E
026700     END-IF
026800     STOP RUN.
026900 000-MAIN-E. EXIT.
027000
027100*CARGA LA SERIE DIARIA COMPLETA A MEMORIA (SE NECESITA VARIAS
027200*VECES PARA LAS DISTINTAS ESTADISTICAS: RETORNOS, DRAWDOWN,
027300*PERCENTILES)
027400 010-LEE-SERIE-DIARIA SECTION.
027500     OPEN INPUT DAILYVAL
027600     IF FS-DAILYVAL NOT = '00'
027700        DISPLAY 'PERFSTAT - ERROR AL ABRIR DAILYVAL : '
027800                FS-DAILYVAL
027900        MOVE 91 TO RETURN-CODE
028000        STOP RUN
028100     END-IF
028200     PERFORM 011-LEE-UN-DIA THRU
028300      011-LEE-UN-DIA-E UNTIL WKS-END-DAILYVAL
028400     CLOSE DAILYVAL.
028500 010-LEE-SERIE-DIARIA-E. EXIT.
028600
028700 011-LEE-UN-DIA SECTION.
028800     READ DAILYVAL
028900         AT END SET WKS-END-DAILYVAL TO TRUE
029000     END-READ
029100     IF NOT WKS-END-DAILYVAL
029200        ADD 1 TO WKS-N
029300        SET WKS-DX TO WKS-N
029400        MOVE VAL-DATE   TO WKS-D-DATE (WKS-DX)
029500        MOVE VAL-AMOUNT TO WKS-D-VALUE (WKS-DX)
029600     END-IF.
029700 011-LEE-UN-DIA-E. EXIT.
029800
029900******************************************************************
030000*  1 0 0   -   R E T O R N O   D I A R I O   R ( T ) =  V(T)/V(T *
030100*  -1) - 1 ,   R ( 1 ) = 0                                       *
030200******************************************************************
030300 100-CALCULA-RETORNOS-DIARIOS SECTION.
030400     MOVE 0 TO WKS-D-RETURN (1)
030500     PERFORM 101-CALCULA-UN-RETORNO THRU 101-CALCULA-UN-RETORNO-E
030600             VARYING WKS-DX FROM 2 BY 1
030700             UNTIL WKS-DX > WKS-N.
030800 100-CALCULA-RETORNOS-DIARIOS-E. EXIT.
030900
031000 101-CALCULA-UN-RETORNO SECTION.
031100     IF WKS-D-VALUE (WKS-DX - 1) = 0
031200        MOVE 0 TO WKS-D-RETURN (WKS-DX)
031300     ELSE
031400        COMPUTE WKS-D-RETURN (WKS-DX) ROUNDED =
031500                WKS-D-VALUE (WKS-DX) / WKS-D-VALUE (WKS-DX - 1) - 1
031600     END-IF.
031700 101-CALCULA-UN-RETORNO-E. EXIT.
031800
031900*RETORNO SIMPLE = (V(N) - V(1)) / V(1)
032000 200-CALCULA-RETORNO-SIMPLE SECTION.
032100     IF WKS-D-VALUE (1) = 0 OR WKS-N < 2
032200        MOVE 0 TO WKS-RETORNO-SIMPLE
032300     ELSE
032400        SET WKS-DX TO WKS-N
032500        COMPUTE WKS-RETORNO-SIMPLE ROUNDED =
032600                (WKS-D-VALUE (WKS-DX) - WKS-D-VALUE (1)) /
032700                WKS-D-VALUE (1)
032800     END-IF.
032900 200-CALCULA-RETORNO-SIMPLE-E. EXIT.
033000
033100******************************************************************
033200*  2 1 0   -   A N I O S   =   ( U L T I M A   F E C H A   -     *
033300*  P R I M E R A   F E C H A )  /  3 6 5 . 2 5 ,   Y   R E T O R *
033400*  N O   A N U A L I Z A D O   =   ( 1 + T O T A L ) ^ ( 1 / A N *
033500*  I O S )   -   1   ( U N I C O   L U G A R   D O N D E   S E   *
033600*  U S A N   F U N C I O N E S   I N T R I N S E C A S ,  E X P /*
033700*  L O G ,   P O R   R E Q U I S I T O   D E   N E G O C I O )   *
033800******************************************************************
033900 210-CALCULA-ANIOS-Y-ANUALIZADO SECTION.
034000     MOVE WKS-D-DATE-YYYY (1) TO WKS-SF-ANIO
034100     MOVE WKS-D-DATE-MM (1)   TO WKS-SF-MES
034200     MOVE WKS-D-DATE-DD (1)   TO WKS-SF-DIA
034300     PERFORM 211-CALCULA-SERIAL-FECHA THRU
034400      211-CALCULA-SERIAL-FECHA-E
034500     MOVE WKS-SF-SERIAL TO WKS-SF-SERIAL-1
034600
034700     SET WKS-DX TO WKS-N
034800     MOVE WKS-D-DATE-YYYY (WKS-DX) TO WKS-SF-ANIO
034900     MOVE WKS-D-DATE-MM (WKS-DX)   TO WKS-SF-MES
035000     MOVE WKS-D-DATE-DD (WKS-DX)   TO WKS-SF-DIA
035100     PERFORM 211-CALCULA-SERIAL-FECHA THRU
035200      211-CALCULA-SERIAL-FECHA-E
035300     MOVE WKS-SF-SERIAL TO WKS-SF-SERIAL-N
035400
035500     COMPUTE WKS-ANIOS-PERIODO ROUNDED =
035600             (WKS-SF-SERIAL-N - WKS-SF-SERIAL-1) / 365.25
035700
035800     IF WKS-ANIOS-PERIODO = 0
035900        MOVE WKS-RETORNO-SIMPLE TO WKS-RETORNO-ANUALIZADO
036000     ELSE
036100        COMPUTE WKS-RETORNO-ANUALIZADO ROUNDED =
036200           FUNCTION EXP(
036300              FUNCTION LOG(1 + WKS-RETORNO-SIMPLE) /
036400              WKS-ANIOS-PERIODO) - 1
036500     END-IF.
036600 210-CALCULA-ANIOS-Y-ANUALIZADO-E. EXIT.
036700
036800*NUMERO SERIAL DE LA FECHA (DIAS TRANSCURRIDOS DESDE EL ANIO 0),
036900*SIN USAR FUNCIONES INTRINSECAS DE FECHA
037000 211-CALCULA-SERIAL-FECHA SECTION.
037100     PERFORM 212-DETERMINA-BISIESTO-SERIAL THRU
037200      212-DETERMINA-BISIESTO-SERIAL-E
037300     COMPUTE WKS-SF-Y1 = WKS-SF-ANIO - 1
037400     DIVIDE WKS-SF-Y1 BY 4   GIVING WKS-SF-D4
037500     DIVIDE WKS-SF-Y1 BY 100 GIVING WKS-SF-D100
037600     DIVIDE WKS-SF-Y1 BY 400 GIVING WKS-SF-D400
037700     COMPUTE WKS-SF-BISIESTOS =
037800             WKS-SF-D4 - WKS-SF-D100 + WKS-SF-D400
037900     MOVE 0 TO WKS-SF-ACUM-MESES
038000     PERFORM 213-ACUMULA-MES THRU 213-ACUMULA-MES-E
038100             VARYING WKS-J FROM 1 BY 1
038200             UNTIL WKS-J > WKS-SF-MES - 1
038300     COMPUTE WKS-SF-SERIAL =
038400             WKS-SF-Y1 * 365 + WKS-SF-BISIESTOS +
038500             WKS-SF-ACUM-MESES + WKS-SF-DIA.
038600 211-CALCULA-SERIAL-FECHA-E. EXIT.
038700
038800 212-DETERMINA-BISIESTO-SERIAL SECTION.
038900     DIVIDE WKS-SF-ANIO BY 400 GIVING WKS-I
039000            REMAINDER WKS-SF-RESIDUO
039100     IF WKS-SF-RESIDUO = 0
039200        MOVE 29 TO DIA-FIN-MES (2)
039300     ELSE
039400        DIVIDE WKS-SF-ANIO BY 100 GIVING WKS-I
039500               REMAINDER WKS-SF-RESIDUO
039600        IF WKS-SF-RESIDUO = 0
039700           MOVE 28 TO DIA-FIN-MES (2)
039800        ELSE
039900           DIVIDE WKS-SF-ANIO BY 4 GIVING WKS-I
040000                  REMAINDER WKS-SF-RESIDUO
040100           IF WKS-SF-RESIDUO = 0
040200              MOVE 29 TO DIA-FIN-MES (2)
040300           ELSE
040400              MOVE 28 TO DIA-FIN-MES (2)
040500           END-IF
040600        END-IF
040700     END-IF.
040800 212-DETERMINA-BISIESTO-SERIAL-E. EXIT.
040900
041000 213-ACUMULA-MES SECTION.
041100     ADD DIA-FIN-MES (WKS-J) TO WKS-SF-ACUM-MESES.
041200 213-ACUMULA-MES-E. EXIT.
041300
041400*SIN ARCHIVO DE FLUJOS DE CAJA DISPONIBLE EN ESTE PROGRAMA, SE
041500*APLICA LA RAMA "SIN FLUJOS": TWR = RETORNO SIMPLE. EL MISMO
041600*CRITERIO SE APLICA AL RETORNO PONDERADO POR DINERO (FUERA DE
041700*ALCANCE, VER NOTAS DE NEGOCIO)
041800 220-CALCULA-RETORNO-PONDERADO SECTION.
041900     MOVE WKS-RETORNO-SIMPLE TO WKS-RETORNO-PONDERADO
042000     MOVE WKS-RETORNO-SIMPLE TO WKS-RETORNO-MONETARIO.
042100 220-CALCULA-RETORNO-PONDERADO-E. EXIT.
042200
042300******************************************************************
042400*  2 3 0   -   V O L A T I L I D A D   =   D E S V I O   M U E S *
042500*  T R A L  ( N - 1 )  X   R A I Z ( 2 5 2 )                     *
042600******************************************************************
042700 230-CALCULA-VOLATILIDAD SECTION.
042800     MOVE 0 TO WKS-SUMA-RETORNOS
042900     MOVE 0 TO WKS-SUMA-CUAD-RETORNOS
043000     PERFORM 231-SUMA-UN-RETORNO THRU 231-SUMA-UN-RETORNO-E
043100             VARYING WKS-DX FROM 2 BY 1
043200             UNTIL WKS-DX > WKS-N
043300     IF WKS-N < 3
043400        MOVE 0 TO WKS-VOLATILIDAD-ANUAL
043500     ELSE
043600        COMPUTE WKS-MEDIA-RETORNOS ROUNDED =
043700                WKS-SUMA-RETORNOS / (WKS-N - 1)
043800        COMPUTE WKS-VARIANZA-RETORNOS ROUNDED =
043900                (WKS-SUMA-CUAD-RETORNOS -
044000                 (WKS-N - 1) * WKS-MEDIA-RETORNOS ** 2) /
044100                (WKS-N - 2)
044200        MOVE WKS-VARIANZA-RETORNOS TO WKS-RZ-ENTRADA
044300        PERFORM 800-CALCULA-RAIZ-CUADRADA THRU
044400      800-CALCULA-RAIZ-CUADRADA-E
044500        MOVE WKS-RZ-RESULTADO TO WKS-DESVIO-RETORNOS
044600        MOVE 252 TO WKS-RZ-ENTRADA
044700        PERFORM 800-CALCULA-RAIZ-CUADRADA THRU
044800      800-CALCULA-RAIZ-CUADRADA-E
044900        COMPUTE WKS-VOLATILIDAD-ANUAL ROUNDED =
045000                WKS-DESVIO-RETORNOS * WKS-RZ-RESULTADO
045100     END-IF.
045200 230-CALCULA-VOLATILIDAD-E. EXIT.
045300
045400 231-SUMA-UN-RETORNO SECTION.
045500     ADD WKS-D-RETURN (WKS-DX) TO WKS-SUMA-RETORNOS
045600     COMPUTE WKS-SUMA-CUAD-RETORNOS =
045700             WKS-SUMA-CUAD-RETORNOS +
045800             WKS-D-RETURN (WKS-DX) ** 2.
045900 231-SUMA-UN-RETORNO-E. EXIT.
046000
046100******************************************************************
046200*  2 4 0   -   S H A R P E   Y   S O R T I N O                   *
046300******************************************************************
046400 240-CALCULA-SHARPE-SORTINO SECTION.
046500     IF WKS-VOLATILIDAD-ANUAL = 0
046600        MOVE 0 TO WKS-SHARPE
046700     ELSE
046800        COMPUTE WKS-SHARPE ROUNDED =
046900           (WKS-RETORNO-ANUALIZADO - WKS-CT-TASA-LIBRE-RIESGO) /
047000           WKS-VOLATILIDAD-ANUAL
047100     END-IF
047200
047300     MOVE 0 TO WKS-SUMA-BAJISTAS
047400     MOVE 0 TO WKS-SUMA-CUAD-BAJISTAS
047500     MOVE 0 TO WKS-CONTADOR-BAJISTAS
047600     PERFORM 241-SUMA-SI-ES-BAJISTA THRU 241-SUMA-SI-ES-BAJISTA-E
047700             VARYING WKS-DX FROM 2 BY 1
047800             UNTIL WKS-DX > WKS-N
047900
048000     IF WKS-CONTADOR-BAJISTAS < 2
048100        MOVE 0 TO WKS-VOL-BAJISTA-ANUAL
048200     ELSE
048300        COMPUTE WKS-MEDIA-BAJISTAS ROUNDED =
048400                WKS-SUMA-BAJISTAS / WKS-CONTADOR-BAJISTAS
048500        COMPUTE WKS-VARIANZA-BAJISTAS ROUNDED =
048600           (WKS-SUMA-CUAD-BAJISTAS -
048700            WKS-CONTADOR-BAJISTAS * WKS-MEDIA-BAJISTAS ** 2) /
048800           (WKS-CONTADOR-BAJISTAS - 1)
048900        MOVE WKS-VARIANZA-BAJISTAS TO WKS-RZ-ENTRADA
049000        PERFORM 800-CALCULA-RAIZ-CUADRADA THRU
049100      800-CALCULA-RAIZ-CUADRADA-E
049200        MOVE WKS-RZ-RESULTADO TO WKS-DESVIO-BAJISTAS
049300        MOVE 252 TO WKS-RZ-ENTRADA
049400        PERFORM 800-CALCULA-RAIZ-CUADRADA THRU
049500      800-CALCULA-RAIZ-CUADRADA-E
049600        COMPUTE WKS-VOL-BAJISTA-ANUAL ROUNDED =
049700                WKS-DESVIO-BAJISTAS * WKS-RZ-RESULTADO
049800     END-IF
049900
050000     IF WKS-VOL-BAJISTA-ANUAL = 0
050100        MOVE 0 TO WKS-SORTINO
050200     ELSE
050300        COMPUTE WKS-SORTINO ROUNDED =
050400           (WKS-RETORNO-ANUALIZADO - WKS-CT-TASA-LIBRE-RIESGO) /
050500           WKS-VOL-BAJISTA-ANUAL
050600     END-IF.
050700 240-CALCULA-SHARPE-SORTINO-E. EXIT.
050800
050900 241-SUMA-SI-ES-BAJISTA SECTION.
051000     IF WKS-D-RETURN (WKS-DX) < 0
051100        ADD WKS-D-RETURN (WKS-DX) TO WKS-SUMA-BAJISTAS
051200        COMPUTE WKS-SUMA-CUAD-BAJISTAS =
051300                WKS-SUMA-CUAD-BAJISTAS +
051400                WKS-D-RETURN (WKS-DX) ** 2
051500        ADD 1 TO WKS-CONTADOR-BAJISTAS
051600     END-IF.
051700 241-SUMA-SI-ES-BAJISTA-E. EXIT.
051800
051900******************************************************************
052000*  2 5 0   -   M A X I M A   C A I D A   ( D R A W D O W N ) :   *
052100*  C(T) = ACUMULADO DE (1+R); M(T) = MAXIMO CORRIDO DE C; DD(T) =*
052200*  (C(T)-M(T))/M(T); MAXIMA CAIDA = MINIMO DD, CON SU FECHA DE   *
052300*  VALLE Y LA FECHA DE PICO (DONDE SE FIJO EL MAXIMO CORRIDO)    *
052400******************************************************************
052500 250-CALCULA-DRAWDOWN SECTION.
052600     SET WKS-DX TO 1
052700     COMPUTE WKS-D-CUM (1) = 1 + WKS-D-RETURN (1)
052800     MOVE WKS-D-CUM (1) TO WKS-D-CUMMAX (1)
052900     MOVE 1 TO WKS-D-PEAKIDX (1)
053000     MOVE 0 TO WKS-D-DD (1)
053100     PERFORM 251-ACUMULA-UN-DIA THRU 251-ACUMULA-UN-DIA-E
053200             VARYING WKS-DX FROM 2 BY 1
053300             UNTIL WKS-DX > WKS-N
053400
053500     SET WKS-DX TO 1
053600     MOVE WKS-D-DD (1) TO WKS-MAXIMA-CAIDA
053700     MOVE WKS-D-DATE (1) TO WKS-FECHA-VALLE
053800     MOVE WKS-D-DATE (1) TO WKS-FECHA-PICO
053900     PERFORM 252-VERIFICA-SI-ES-MINIMO THRU
054000      252-VERIFICA-SI-ES-MINIMO-E
054100             VARYING WKS-DX FROM 2 BY 1
054200             UNTIL WKS-DX > WKS-N.
054300 250-CALCULA-DRAWDOWN-E. EXIT.
054400
054500 251-ACUMULA-UN-DIA SECTION.
054600     COMPUTE WKS-D-CUM (WKS-DX) =
054700             WKS-D-CUM (WKS-DX - 1) * (1 + WKS-D-RETURN (WKS-DX))
054800     IF WKS-D-CUM (WKS-DX) > WKS-D-CUMMAX (WKS-DX - 1)
054900        MOVE WKS-D-CUM (WKS-DX)  TO WKS-D-CUMMAX (WKS-DX)
055000        MOVE WKS-DX              TO WKS-D-PEAKIDX (WKS-DX)
055100     ELSE
055200        MOVE WKS-D-CUMMAX (WKS-DX - 1)  TO WKS-D-CUMMAX (WKS-DX)
055300        MOVE WKS-D-PEAKIDX (WKS-DX - 1) TO WKS-D-PEAKIDX (WKS-DX)
055400     END-IF
055500     IF WKS-D-CUMMAX (WKS-DX) = 0
055600        MOVE 0 TO WKS-D-DD (WKS-DX)
055700     ELSE
055800        COMPUTE WKS-D-DD (WKS-DX) ROUNDED =
055900           (WKS-D-CUM (WKS-DX) - WKS-D-CUMMAX (WKS-DX)) /
056000           WKS-D-CUMMAX (WKS-DX)
056100     END-IF.
056200 251-ACUMULA-UN-DIA-E. EXIT.
056300
056400 252-VERIFICA-SI-ES-MINIMO SECTION.
056500     IF WKS-D-DD (WKS-DX) < WKS-MAXIMA-CAIDA
056600        MOVE WKS-D-DD (WKS-DX)   TO WKS-MAXIMA-CAIDA
056700        MOVE WKS-D-DATE (WKS-DX) TO WKS-FECHA-VALLE
056800        MOVE WKS-D-DATE (WKS-D-PEAKIDX (WKS-DX)) TO WKS-FECHA-PICO
056900     END-IF.
057000 252-VERIFICA-SI-ES-MINIMO-E. EXIT.
057100
057200******************************************************************
057300*  2 6 0   -   V A R ( 9 5 )   Y   C V A R ( 9 5 ) :   S E       *
057400*  O R D E N A N   L O S   R E T O R N O S   D I A R I O S  ( T = *
057500*  2 . . N )   Y   S E   I N T E R P O L A   E L   5 O   P E R C *
057600*  E N T I L   ( B U R B U J A   S I M P L E ,   I G U A L   A L *
057700*  P A T R O N   D E   O R D E N A M I E N T O   D E   P O R T L *
057800*  D G R )                                                       *
057900******************************************************************
058000 260-CALCULA-VAR-CVAR SECTION.
058100     MOVE 0 TO WKS-M
058200     IF WKS-N < 3
058300        MOVE 0 TO WKS-VAR-95
058400        MOVE 0 TO WKS-CVAR-95
058500     ELSE
058600        PERFORM 261-COPIA-UN-RETORNO THRU 261-COPIA-UN-RETORNO-E
058700                VARYING WKS-DX FROM 2 BY 1
058800                UNTIL WKS-DX > WKS-N
058900        PERFORM 262-ORDENA-RETORNOS THRU 262-ORDENA-RETORNOS-E
059000        PERFORM 263-INTERPOLA-PERCENTIL-5 THRU
059100      263-INTERPOLA-PERCENTIL-5-E
059200     END-IF.
059300 260-CALCULA-VAR-CVAR-E. EXIT.
059400
059500 261-COPIA-UN-RETORNO SECTION.
059600     ADD 1 TO WKS-M
059700     SET WKS-OX TO WKS-M
059800     MOVE WKS-D-RETURN (WKS-DX) TO WKS-ORD-RETORNO (WKS-OX).
059900 261-COPIA-UN-RETORNO-E. EXIT.
060000
060100*ORDENAMIENTO POR BURBUJA, ASCENDENTE
060200 262-ORDENA-RETORNOS SECTION.
060300     PERFORM 262-A-PASADA-BURBUJA THRU 262-A-PASADA-BURBUJA-E
060400             VARYING WKS-I FROM 1 BY 1
060500             UNTIL WKS-I > WKS-M - 1.
060600 262-ORDENA-RETORNOS-E. EXIT.
060700
060800 262-A-PASADA-BURBUJA SECTION.
060900     PERFORM 262-B-COMPARA-Y-PERMUTA THRU
061000      262-B-COMPARA-Y-PERMUTA-E
061100             VARYING WKS-J FROM 1 BY 1
061200             UNTIL WKS-J > WKS-M - WKS-I.
061300 262-A-PASADA-BURBUJA-E. EXIT.
061400
061500 262-B-COMPARA-Y-PERMUTA SECTION.
061600     IF WKS-ORD-RETORNO (WKS-J) > WKS-ORD-RETORNO (WKS-J + 1)
061700        MOVE WKS-ORD-RETORNO (WKS-J)     TO WKS-PC-FRACCION
061800        MOVE WKS-ORD-RETORNO (WKS-J + 1) TO WKS-ORD-RETORNO (WKS-J)
061900        MOVE WKS-PC-FRACCION TO WKS-ORD-RETORNO (WKS-J + 1)
062000     END-IF.
062100 262-B-COMPARA-Y-PERMUTA-E. EXIT.
062200
062300*POSICION (BASE 1) = 1 + 0.05 X (M-1); TRUNCA A ENTERO PARA
062400*OBTENER EL ESTADISTICO DE ORDEN INFERIOR, INTERPOLA CON EL
062500*SIGUIENTE SEGUN LA FRACCION
062600 263-INTERPOLA-PERCENTIL-5 SECTION.
062700     COMPUTE WKS-PC-POSICION = 1 + 0.05 * (WKS-M - 1)
062800     MOVE WKS-PC-POSICION TO WKS-PC-POS-BAJA
062900     COMPUTE WKS-PC-FRACCION = WKS-PC-POSICION - WKS-PC-POS-BAJA
063000     COMPUTE WKS-PC-POS-ALTA = WKS-PC-POS-BAJA + 1
063100     IF WKS-PC-POS-ALTA > WKS-M
063200        MOVE WKS-M TO WKS-PC-POS-ALTA
063300     END-IF
063400     COMPUTE WKS-VAR-95 ROUNDED =
063500        WKS-ORD-RETORNO (WKS-PC-POS-BAJA) +
063600        WKS-PC-FRACCION *
063700        (WKS-ORD-RETORNO (WKS-PC-POS-ALTA) -
063800         WKS-ORD-RETORNO (WKS-PC-POS-BAJA))
063900
064000     MOVE 0 TO WKS-PC-SUMA-COLA
064100     MOVE 0 TO WKS-PC-CONTADOR-COLA
064200     PERFORM 264-SUMA-SI-EN-LA-COLA THRU 264-SUMA-SI-EN-LA-COLA-E
064300             VARYING WKS-OX FROM 1 BY 1
064400             UNTIL WKS-OX > WKS-M
064500     IF WKS-PC-CONTADOR-COLA = 0
064600        MOVE WKS-VAR-95 TO WKS-CVAR-95
064700     ELSE
064800        COMPUTE WKS-CVAR-95 ROUNDED =
064900                WKS-PC-SUMA-COLA / WKS-PC-CONTADOR-COLA
065000     END-IF.
065100 263-INTERPOLA-PERCENTIL-5-E. EXIT.
065200
065300 264-SUMA-SI-EN-LA-COLA SECTION.
065400     IF WKS-ORD-RETORNO (WKS-OX) <= WKS-VAR-95
065500        ADD WKS-ORD-RETORNO (WKS-OX) TO WKS-PC-SUMA-COLA
065600        ADD 1 TO WKS-PC-CONTADOR-COLA
065700     END-IF.
065800 264-SUMA-SI-EN-LA-COLA-E. EXIT.
065900
066000*CALMAR = RETORNO ANUALIZADO / VALOR ABSOLUTO DE LA MAXIMA CAIDA
066100 270-CALCULA-CALMAR SECTION.
066200     IF WKS-MAXIMA-CAIDA = 0
066300        MOVE 0 TO WKS-CALMAR
066400     ELSE
066500        MOVE WKS-MAXIMA-CAIDA TO WKS-RZ-ENTRADA
066600        IF WKS-RZ-ENTRADA < 0
066700           MULTIPLY -1 BY WKS-RZ-ENTRADA
066800        END-IF
066900        COMPUTE WKS-CALMAR ROUNDED =
067000                WKS-RETORNO-ANUALIZADO / WKS-RZ-ENTRADA
067100     END-IF.
067200 270-CALCULA-CALMAR-E. EXIT.
067300
067400******************************************************************
067500*  8 0 0   -   R A I Z   C U A D R A D A   P O R   E L   M E T O *
067600*  D O   D E   N E W T O N - R A P H S O N   ( S I N   R E C U R *
067700*  R I R   A   L A   F U N C I O N   I N T R I N S E C A   S Q R *
067800*  T ,   Q U E   E S T A   E N   D E S U S O   E N   E S T E     *
067900*  S H O P )                                                    *
068000******************************************************************
068100 800-CALCULA-RAIZ-CUADRADA SECTION.
068200     IF WKS-RZ-ENTRADA <= 0
068300        MOVE 0 TO WKS-RZ-RESULTADO
068400     ELSE
068500        MOVE WKS-RZ-ENTRADA TO WKS-RZ-ESTIMADO
068600        MOVE 0 TO WKS-RZ-ITERACION
068700        PERFORM 801-UNA-ITERACION-NEWTON THRU
068800      801-UNA-ITERACION-NEWTON-E
068900                UNTIL WKS-RZ-ITERACION > 25
069000        MOVE WKS-RZ-ESTIMADO TO WKS-RZ-RESULTADO
069100     END-IF.
069200 800-CALCULA-RAIZ-CUADRADA-E. EXIT.
069300
069400 801-UNA-ITERACION-NEWTON SECTION.
069500     ADD 1 TO WKS-RZ-ITERACION
069600     MOVE WKS-RZ-ESTIMADO TO WKS-RZ-ANTERIOR
069700     COMPUTE WKS-RZ-ESTIMADO ROUNDED =
069800             (WKS-RZ-ANTERIOR + WKS-RZ-ENTRADA / WKS-RZ-ANTERIOR)
069900             / 2
070000     COMPUTE WKS-RZ-DIFERENCIA = WKS-RZ-ESTIMADO - WKS-RZ-ANTERIOR
070100     IF WKS-RZ-DIFERENCIA < 0
070200        MULTIPLY -1 BY WKS-RZ-DIFERENCIA
070300     END-IF
070400     IF WKS-RZ-DIFERENCIA < 0.000001
070500        MOVE 26 TO WKS-RZ-ITERACION
070600     END-IF.
070700 801-UNA-ITERACION-NEWTON-E. EXIT.
070800
070900******************************************************************
071000*   4 0 0   -   R E P O R T E   D E   D E S E M P E N O          *
071100******************************************************************
071200 400-IMPRIME-REPORTE-DESEMPENO SECTION.
071300     OPEN OUTPUT RPTOUT
071400     MOVE SPACES TO WKS-LIN-TITULO
071500     MOVE 'PORTFOLIO PERFORMANCE REPORT' TO WKS-LT-TEXTO
071600     WRITE RPT-LINE FROM WKS-LIN-TITULO
071700     MOVE SPACES TO WKS-LIN-TITULO
071800     MOVE ALL '=' TO WKS-LT-TEXTO
071900     WRITE RPT-LINE FROM WKS-LIN-TITULO
072000
072100     SET WKS-DX TO WKS-N
072200     MOVE WKS-N TO WKS-N-DISPLAY
072300     MOVE SPACES TO WKS-LIN-TITULO
072400     STRING 'PERIOD: ' DELIMITED BY SIZE
072500            WKS-D-DATE-YYYY (1) DELIMITED BY SIZE
072600            '-' DELIMITED BY SIZE
072700            WKS-D-DATE-MM (1) DELIMITED BY SIZE
072800            '-' DELIMITED BY SIZE
072900            WKS-D-DATE-DD (1) DELIMITED BY SIZE
073000            ' TO ' DELIMITED BY SIZE
073100            WKS-D-DATE-YYYY (WKS-DX) DELIMITED BY SIZE
073200            '-' DELIMITED BY SIZE
073300            WKS-D-DATE-MM (WKS-DX) DELIMITED BY SIZE
073400            '-' DELIMITED BY SIZE
073500            WKS-D-DATE-DD (WKS-DX) DELIMITED BY SIZE
073600            '   PERIODS: ' DELIMITED BY SIZE
073700            WKS-N-DISPLAY DELIMITED BY SIZE
073800            INTO WKS-LT-TEXTO
073900     WRITE RPT-LINE FROM WKS-LIN-TITULO
074000
074100     MOVE SPACES TO WKS-LIN-TITULO
074200     MOVE 'RETURNS' TO WKS-LT-TEXTO
074300     WRITE RPT-LINE FROM WKS-LIN-TITULO
074400     MOVE 'TOTAL RETURN'          TO WKS-LM-ETIQUETA
074500     MOVE WKS-RETORNO-SIMPLE      TO WKS-LM-VALOR
074600     MOVE '%'                     TO WKS-LM-UNIDAD
074700     WRITE RPT-LINE FROM WKS-LIN-METRICA
074800     MOVE 'ANNUALIZED RETURN'     TO WKS-LM-ETIQUETA
074900     MOVE WKS-RETORNO-ANUALIZADO  TO WKS-LM-VALOR
075000     WRITE RPT-LINE FROM WKS-LIN-METRICA
075100     MOVE 'TIME-WEIGHTED RETURN'  TO WKS-LM-ETIQUETA
075200     MOVE WKS-RETORNO-PONDERADO   TO WKS-LM-VALOR
075300     WRITE RPT-LINE FROM WKS-LIN-METRICA
075400     MOVE 'MONEY-WEIGHTED RETURN' TO WKS-LM-ETIQUETA
075500     MOVE WKS-RETORNO-MONETARIO   TO WKS-LM-VALOR
075600     WRITE RPT-LINE FROM WKS-LIN-METRICA
075700
075800     MOVE SPACES TO WKS-LIN-TITULO
075900     MOVE 'RISK METRICS' TO WKS-LT-TEXTO
076000     WRITE RPT-LINE FROM WKS-LIN-TITULO
076100     MOVE 'VOLATILITY'            TO WKS-LM-ETIQUETA
076200     MOVE WKS-VOLATILIDAD-ANUAL   TO WKS-LM-VALOR
076300     WRITE RPT-LINE FROM WKS-LIN-METRICA
076400     MOVE 'MAX DRAWDOWN'          TO WKS-LM-ETIQUETA
076500     MOVE WKS-MAXIMA-CAIDA        TO WKS-LM-VALOR
076600     WRITE RPT-LINE FROM WKS-LIN-METRICA
076700     MOVE 'VAR 95%'               TO WKS-LM-ETIQUETA
076800     MOVE WKS-VAR-95              TO WKS-LM-VALOR
076900     WRITE RPT-LINE FROM WKS-LIN-METRICA
077000     MOVE 'CVAR 95%'              TO WKS-LM-ETIQUETA
077100     MOVE WKS-CVAR-95             TO WKS-LM-VALOR
077200     WRITE RPT-LINE FROM WKS-LIN-METRICA
077300
077400     MOVE SPACES TO WKS-LIN-TITULO
077500     MOVE 'RISK-ADJUSTED RETURNS' TO WKS-LT-TEXTO
077600     WRITE RPT-LINE FROM WKS-LIN-TITULO
077700     MOVE SPACES TO WKS-LM-UNIDAD
077800     MOVE 'SHARPE RATIO'          TO WKS-LM-ETIQUETA
077900     MOVE WKS-SHARPE              TO WKS-LM-VALOR
078000     WRITE RPT-LINE FROM WKS-LIN-METRICA
078100     MOVE 'SORTINO RATIO'         TO WKS-LM-ETIQUETA
078200     MOVE WKS-SORTINO             TO WKS-LM-VALOR
078300     WRITE RPT-LINE FROM WKS-LIN-METRICA
078400     MOVE 'CALMAR RATIO'          TO WKS-LM-ETIQUETA
078500     MOVE WKS-CALMAR              TO WKS-LM-VALOR
078600     WRITE RPT-LINE FROM WKS-LIN-METRICA
078700
078800     MOVE SPACES TO WKS-LIN-TITULO
078900     STRING 'DRAWDOWN VALLEY: ' DELIMITED BY SIZE
079000            WKS-FV-YYYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
079100            WKS-FV-MM   DELIMITED BY SIZE '-' DELIMITED BY SIZE
079200            WKS-FV-DD   DELIMITED BY SIZE
079300            '   PEAK: ' DELIMITED BY SIZE
079400            WKS-FI-YYYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
079500            WKS-FI-MM   DELIMITED BY SIZE '-' DELIMITED BY SIZE
079600            WKS-FI-DD   DELIMITED BY SIZE
079700            INTO WKS-LT-TEXTO
079800     WRITE RPT-LINE FROM WKS-LIN-TITULO
079900     CLOSE RPTOUT
080000     ACCEPT WKS-77-HORA-FIN FROM TIME
080100     COMPUTE WKS-77-TIEMPO-CORRIDA =
080200             WKS-77-HORA-FIN - WKS-77-HORA-INICIO
080300     DISPLAY ' TIEMPO DE CORRIDA (HHMMSSCC): ' WKS-77-TIEMPO-CORRIDA.
080400 400-IMPRIME-REPORTE-DESEMPENO-E. EXIT.
