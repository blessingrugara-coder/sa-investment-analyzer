000100******************************************************************
000200*                 P R D M S T   -   C O P Y B O O K              *
000300******************************************************************
000400* FECHA       : 03/02/2024                                       *
000500* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000600* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000700* MIEMBRO     : PRDMST                                           *
000800* DESCRIPCION : LAYOUT DEL MAESTRO DE PRODUCTOS (ARCHIVO         *
000900*             : PRODUCTS). REFERENCIA DE TICKER, CLASE DE ACTIVO *
001000*             : Y CATEGORIA USADA POR EL CALCULADOR U1 Y EL      *
001100*             : ANALIZADOR DE ASIGNACION U7.                     *
001200* USADO POR   : PORTLDGR                                         *
001300******************************************************************
001400*  01/2024 LVDM  TCK-4410  LAYOUT ORIGINAL                       *
001500*  05/2024 TMOK  TCK-4460  SE AGREGA PRD-CURRENCY (DEFAULT ZAR)  *
001600******************************************************************
001700 01  PRD-RECORD.
001800     05  PRD-ID                    PIC 9(5).
001900     05  PRD-IDENTIFIER            PIC X(12).
002000     05  PRD-NAME                  PIC X(30).
002100     05  PRD-ASSET-CLASS           PIC X(2).
002200         88  PRD-CLASS-EQUITY          VALUE 'EQ'.
002300         88  PRD-CLASS-ETF             VALUE 'ET'.
002400         88  PRD-CLASS-BOND            VALUE 'BD'.
002500         88  PRD-CLASS-UNIT-TRUST      VALUE 'UT'.
002600         88  PRD-CLASS-PREFERENCE      VALUE 'PR'.
002700         88  PRD-CLASS-COMMODITY       VALUE 'CM'.
002800         88  PRD-CLASS-CRYPTO          VALUE 'CR'.
002900         88  PRD-CLASS-FOREX           VALUE 'FX'.
003000         88  PRD-CLASS-MONEY-MKT       VALUE 'MM'.
003100         88  PRD-CLASS-BANK-ACCT       VALUE 'BA'.
003200         88  PRD-CLASS-INDEX           VALUE 'IX'.
003300         88  PRD-CLASS-OTHER           VALUE 'OT'.
003400     05  PRD-CATEGORY              PIC X(20).
003500     05  PRD-CURRENCY              PIC X(3).
003600     05  FILLER                    PIC X(5).
