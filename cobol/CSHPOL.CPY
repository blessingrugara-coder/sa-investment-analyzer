000100******************************************************************
000200*                 C S H P O L   -   C O P Y B O O K              *
000300******************************************************************
000400* FECHA       : 03/02/2024                                       *
000500* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000600* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000700* MIEMBRO     : CSHPOL                                           *
000800* DESCRIPCION : LAYOUT DEL FONDO DE EFECTIVO (ARCHIVO CASHPOOL). *
000900*             : EL MOTOR DE REGLAS RECURRENTES U2 ACTUALIZA EL   *
001000*             : SALDO CUANDO UNA REGLA AFECTA CAJA.              *
001100* USADO POR   : RULENGIN                                         *
001200******************************************************************
001300*  01/2024 LVDM  TCK-4410  LAYOUT ORIGINAL                       *
001400******************************************************************
001500 01  CSH-RECORD.
001600     05  CSH-ID                    PIC 9(5).
001700     05  CSH-PORTFOLIO-ID          PIC 9(5).
001800     05  CSH-NAME                  PIC X(30).
001900     05  CSH-CURRENCY              PIC X(3).
002000     05  CSH-BALANCE               PIC S9(11)V99.
002100     05  FILLER                    PIC X(5).
