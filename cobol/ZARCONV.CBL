000100******************************************************************
000200* FECHA       : 11/08/2024                                       *
000300* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000400* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000500* PROGRAMA    : ZARCONV                                          *
000600* TIPO        : SUBPROGRAMA (CALLED, DOS PUNTOS DE ENTRADA)      *
000700* DESCRIPCION : UTILITARIO DE MONEDA DEL LIBRO MAYOR.            *
000800*             : PUNTO DE ENTRADA ZARCONV  - FORMATEA UN IMPORTE  *
000900*             : YA EXPRESADO EN RAND CON SEPARADOR DE MILES Y    *
001000*             : PREFIJO "R " PARA IMPRESION EN LOS REPORTES.     *
001100*             : PUNTO DE ENTRADA ZACCONV  - CONVIERTE UN IMPORTE *
001200*             : EXPRESADO EN CENTAVOS DE RAND (ZAC, ENTERO) A    *
001300*             : RAND (ZAC / 100).                                *
001400* ARCHIVOS    : NINGUNO (SUBPROGRAMA DE CALCULO PURO)            *
001500* ACCION (ES) : F=FORMATEA PARA REPORTE, C=CONVIERTE ZAC A ZAR   *
001600* PROGRAMA(S) : LLAMADO POR PORTLDGR, VALSERIES, PERFSTAT,       *
001700*             : ALLOCRPT                                         *
001800* INSTALADO   : DD/MM/AAAA                                       *
001900******************************************************************
002000*                  R E G I S T R O   D E   C A M B I O S         *
002100******************************************************************
002200*  11/08/2024 LVDM  TCK-4484  SUBPROGRAMA ORIGINAL - FORMATO R   *
002300*                             CON COMAS PARA REPORTES            *
002400*  19/12/2024 PVDW  TCK-4519  REVISION Y2K - SIN CAMBIOS DE      *
002500*                             FECHA EN ESTE MIEMBRO               *
002600*  22/01/2025 RJKR  TCK-4521  SE AGREGA EL PUNTO DE ENTRADA      *
002700*                             ZACCONV PARA CONVERTIR CENTAVOS DE *
002800*                             RAND A RAND (FEEDS DE PROVEEDOR)   *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    ZARCONV.
003200 AUTHOR.        L. VAN DER MERWE.
003300 INSTALLATION.  LMI-BATCH.
003400 DATE-WRITTEN.  11/08/1994.
003500 DATE-COMPILED.
003600 SECURITY.      LMI PRODUCCION - BATCH NOCTURNO.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300******************************************************************
004400*                  C A M P O S   D E   T R A B A J O             *
004500******************************************************************
004600 01  WKS-CAMPOS-DE-TRABAJO.
004700     05  WKS-PROGRAMA              PIC X(08) VALUE 'ZARCONV'.
004800     05  WKS-IMPORTE-COPIA         PIC S9(11)V99 VALUE 0.
004900     05  WKS-IMPORTE-ABS           PIC S9(11)V99 VALUE 0.
005000     05  WKS-SIGNO                 PIC X(01) VALUE SPACE.
005100     05  WKS-EDITADO               PIC Z,ZZZ,ZZZ,ZZ9.99.
005200     05  WKS-EDITADO-R REDEFINES WKS-EDITADO.
005300         10  WKS-ED-CARACTER       PIC X(01) OCCURS 15 TIMES.
005400     05  FILLER                    PIC X(05) VALUE SPACES.
005500
005600 01  WKS-CENTAVOS-WORK.
005700     05  WKS-CENTAVOS-ABS          PIC 9(13) VALUE 0.
005800     05  WKS-CENTAVOS-ABS-R REDEFINES WKS-CENTAVOS-ABS.
005900         10  WKS-CV-RAND-PARTE     PIC 9(11).
006000         10  WKS-CV-CENT-PARTE     PIC 9(02).
006100     05  WKS-RAND-CALC-COPIA       PIC 9(13) VALUE 0.
006200     05  WKS-RAND-CALC-COPIA-R REDEFINES WKS-RAND-CALC-COPIA.
006300         10  WKS-RC-RAND-PARTE     PIC 9(11).
006400         10  WKS-RC-CENT-PARTE     PIC 9(02).
006500     05  FILLER                    PIC X(05) VALUE SPACES.
006600
006700 01  WKS-I                        PIC 9(4) COMP VALUE 0.
006800
006900 LINKAGE SECTION.
007000 01  LK-IMPORTE-RAND               PIC S9(11)V99.
007100 01  LK-IMPORTE-FORMATEADO         PIC X(18).
007200 01  LK-IMPORTE-CENTAVOS           PIC S9(13).
007300 01  LK-IMPORTE-RAND-CALCULADO     PIC S9(11)V99.
007400
007500 PROCEDURE DIVISION USING LK-IMPORTE-RAND LK-IMPORTE-FORMATEADO.
007600******************************************************************
007700*  P U N T O   D E   E N T R A D A   P R I N C I P A L :         *
007800*  F O R M A T E A   U N   I M P O R T E   E N   R A N D         *
007900******************************************************************
008000 000-CONVIERTE-Y-FORMATEA SECTION.
008100     MOVE LK-IMPORTE-RAND TO WKS-IMPORTE-COPIA
008200     MOVE SPACES TO LK-IMPORTE-FORMATEADO
008300
008400     MOVE WKS-IMPORTE-COPIA TO WKS-IMPORTE-ABS
008500     MOVE SPACE TO WKS-SIGNO
008600     IF WKS-IMPORTE-ABS < 0
008700        MULTIPLY -1 BY WKS-IMPORTE-ABS
008800        MOVE '-' TO WKS-SIGNO
008900     END-IF
009000
009100     MOVE WKS-IMPORTE-ABS TO WKS-EDITADO
009200     MOVE 1 TO WKS-I
009300     PERFORM 010-BUSCA-PRIMER-DIGITO
009400        UNTIL WKS-I > 15 OR WKS-ED-CARACTER (WKS-I) NOT = SPACE
009500
009600     IF WKS-SIGNO = '-'
009700        STRING '-R ' DELIMITED BY SIZE
009800               WKS-EDITADO (WKS-I:) DELIMITED BY SIZE
009900               INTO LK-IMPORTE-FORMATEADO
010000     ELSE
010100        STRING 'R ' DELIMITED BY SIZE
010200               WKS-EDITADO (WKS-I:) DELIMITED BY SIZE
010300               INTO LK-IMPORTE-FORMATEADO
010400     END-IF
010500
010600     GOBACK.
010700 000-CONVIERTE-Y-FORMATEA-E. EXIT.
010800
010900*AVANZA WKS-I HASTA EL PRIMER CARACTER NO BLANCO DE WKS-EDITADO,
011000*DEJADO POR LA SUPRESION DE CEROS DEL PICTURE DE EDICION
011100 010-BUSCA-PRIMER-DIGITO SECTION.
011200     ADD 1 TO WKS-I.
011300 010-BUSCA-PRIMER-DIGITO-E. EXIT.
011400
011500 ENTRY 'ZACCONV' USING LK-IMPORTE-CENTAVOS
011600                       LK-IMPORTE-RAND-CALCULADO.
011700******************************************************************
011800*  P U N T O   D E   E N T R A D A   S E C U N D A R I O :       *
011900*  C O N V I E R T E   C E N T A V O S   D E   R A N D   A       *
012000*  R A N D   ( Z A C   /   1 0 0 ) ,   C O M O   L L E G A N     *
012100*  L O S   I M P O R T E S   D E   L O S   F E E D S   D E      *
012200*  P R O V E E D O R                                             *
012300******************************************************************
012400 100-CONVIERTE-CENTAVOS-A-RAND SECTION.
012500     COMPUTE LK-IMPORTE-RAND-CALCULADO ROUNDED =
012600             LK-IMPORTE-CENTAVOS / 100
012700
012800     MOVE LK-IMPORTE-CENTAVOS TO WKS-CENTAVOS-ABS
012900     COMPUTE WKS-RAND-CALC-COPIA = LK-IMPORTE-RAND-CALCULADO * 100
013000     DISPLAY 'ZACCONV - ' WKS-CV-RAND-PARTE ',' WKS-CV-CENT-PARTE
013100             ' ZAC CONVERTIDOS A R ' WKS-RC-RAND-PARTE '.'
013200             WKS-RC-CENT-PARTE
013300
013400     GOBACK.
013500 100-CONVIERTE-CENTAVOS-A-RAND-E. EXIT.
