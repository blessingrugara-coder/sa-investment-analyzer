000100******************************************************************
000200* FECHA       : 15/02/2024                                       *
000300* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000400* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000500* PROGRAMA    : VALSERIES                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSTRUYE LA SERIE DIARIA DE VALOR DE CARTERA    *
000800*             : (ARCHIVO DAILYVAL) DESDE LA PRIMERA TRANSACCION  *
000900*             : HASTA LA FECHA DE CORRIDA, VALORIZANDO CADA      *
001000*             : TENENCIA AL PRECIO PROMEDIO DE ENTRADA. TAMBIEN  *
001100*             : ACUMULA LOS FLUJOS DE CAJA (APORTES Y RETIROS) Y *
001200*             : PRODUCE EL RESUMEN DE VALORIZACION CON RETORNOS  *
001300*             : POR MES Y POR ANIO.                              *
001400* ARCHIVOS    : TRANSACT=E, DAILYVAL=S, RPTOUT=S                 *
001500* ACCION (ES) : C=CALCULO UNICO POR CORRIDA                      *
001600* PROGRAMA(S) : ZARCONV                                          *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800******************************************************************
001900*                  R E G I S T R O   D E   C A M B I O S         *
002000******************************************************************
002100*  15/02/2024 LVDM  TCK-4417  PROGRAMA ORIGINAL                  *
002200*  02/04/2024 NDLA  TCK-4427  SE AGREGA RELLENO DE DIAS SIN      *
002300*                             MOVIMIENTO (ARRASTRE DEL ULTIMO    *
002400*                             VALOR CALCULADO)                   *
002500*  28/06/2024 LVDM  TCK-4471  SE AGREGA RESUMEN DE FLUJOS DE     *
002600*                             CAJA (APORTADO / RETIRADO / NETO)  *
002700*  15/09/2024 TMOK  TCK-4493  SE AGREGA TABLA DE RETORNOS         *
002800*                             MENSUALES Y ANUALES                *
002900*  19/12/2024 LVDM  TCK-4516  REVISION Y2K - FECHAS A 8 POSIC.   *
003000*  05/02/2025 SBOT  TCK-4521  CORRIGE GANANCIA PORCENTUAL CUANDO *
003100*                             LA INVERSION NETA ES CERO O NEG.   *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    VALSERIES.
003500 AUTHOR.        L. VAN DER MERWE.
003600 INSTALLATION.  LMI-BATCH.
003700 DATE-WRITTEN.  15/02/1993.
003800 DATE-COMPILED.
003900 SECURITY.      LMI PRODUCCION - BATCH NOCTURNO.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TRANSACT ASSIGN TO TRANSACT
004700            ORGANIZATION   IS SEQUENTIAL
004800            FILE STATUS    IS FS-TRANSACT.
004900
005000     SELECT DAILYVAL ASSIGN TO DAILYVAL
005100            ORGANIZATION   IS SEQUENTIAL
005200            FILE STATUS    IS FS-DAILYVAL.
005300
005400     SELECT RPTOUT   ASSIGN TO RPTOUT
005500            ORGANIZATION   IS LINE SEQUENTIAL
005600            FILE STATUS    IS FS-RPTOUT.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000*1 -->LIBRO MAYOR, SE LEE DOS VECES (PROMEDIOS Y VALORIZACION)
006100 FD  TRANSACT
006200     LABEL RECORD IS STANDARD.
006300     COPY TXNLDG.
006400
006500*2 -->SERIE DIARIA DE VALOR DE CARTERA
006600 FD  DAILYVAL
006700     LABEL RECORD IS STANDARD.
006800     COPY DLYVAL.
006900
007000*3 -->RESUMEN DE VALORIZACION
007100 FD  RPTOUT
007200     LABEL RECORD IS STANDARD.
007300 01  RPT-LINE                     PIC X(132).
007400
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*                  C A M P O S   D E   T R A B A J O             *
007800******************************************************************
007900 01  WKS-CAMPOS-DE-TRABAJO.
008000     05  WKS-PROGRAMA              PIC X(08) VALUE 'VALSERIE'.
008100     05  WKS-RUN-DATE              PIC 9(08) VALUE ZEROS.
008200     05  WKS-RUN-DATE-R  REDEFINES WKS-RUN-DATE.
008300         10  WKS-RUN-YYYY          PIC 9(04).
008400         10  WKS-RUN-MM            PIC 9(02).
008500         10  WKS-RUN-DD            PIC 9(02).
008600     05  WKS-FIN-TRANSACT          PIC X(01) VALUE 'N'.
008700         88  WKS-END-TRANSACT          VALUE 'Y'.
008800     05  WKS-PRIMERA-TXN-LEIDA     PIC X(01) VALUE 'N'.
008900         88  WKS-YA-HUBO-PRIMERA-TXN   VALUE 'Y'.
009000     05  FILLER                    PIC X(05) VALUE SPACES.
009100
009200******************************************************************
009300*   T A B L A   D E   D I A S   P O R   M E S                    *
009400******************************************************************
009500 COPY DAYTAB.
009600
009700******************************************************************
009800*   T A B L A   D E   P R E C I O   P R O M E D I O   Y          *
009900*   T E N E N C I A   V I G E N T E   P O R   P R O D U C T O    *
010000******************************************************************
010100 01  WKS-PROD-TABLE.
010200     05  WKS-PROD-COUNT            PIC 9(4) COMP VALUE 0.
010300     05  WKS-PROD-ENTRY OCCURS 1 TO 300 TIMES
010400             DEPENDING ON WKS-PROD-COUNT
010500             INDEXED BY WKS-PX.
010600         10  WKS-PROD-ID           PIC 9(5).
010700         10  WKS-PROD-SUM-GROSS-BY PIC S9(11)V99   VALUE 0.
010800         10  WKS-PROD-SUM-QTY-BY   PIC S9(9)V9(4)  VALUE 0.
010900         10  WKS-PROD-AVG-PRICE    PIC S9(9)V9(4)  VALUE 0.
011000         10  WKS-PROD-QTY-ASOF     PIC S9(9)V9(4)  VALUE 0.
011100         10  FILLER                PIC X(05)       VALUE SPACES.
011200
011300******************************************************************
011400*    F E C H A S   Y   V A L O R E S   D E   L A   S E R I E     *
011500******************************************************************
011600 01  WKS-SERIE-WORK.
011700     05  WKS-FECHA-PRIMERA-TXN     PIC 9(08) VALUE ZEROS.
011800     05  WKS-FECHA-PROCESO         PIC 9(08) VALUE ZEROS.
011900     05  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012000         10  WKS-FP-YYYY           PIC 9(04).
012100         10  WKS-FP-MM             PIC 9(02).
012200         10  WKS-FP-DD             PIC 9(02).
012300     05  WKS-VALOR-DIA             PIC S9(11)V99 VALUE 0.
012400     05  WKS-VALOR-DIA-ANTERIOR    PIC S9(11)V99 VALUE 0.
012500     05  WKS-SIN-MOVIMIENTO        PIC X(01)     VALUE 'N'.
012600         88  WKS-QUEDAN-DIAS-LIBRES    VALUE 'Y'.
012700     05  FILLER                    PIC X(05)     VALUE SPACES.
012800
012900******************************************************************
013000*          E S T A D I S T I C A S   D E   R E S U M E N         *
013100******************************************************************
013200 01  WKS-RESUMEN.
013300     05  WKS-VALOR-INICIAL         PIC S9(11)V99 VALUE 0.
013400     05  WKS-VALOR-FINAL           PIC S9(11)V99 VALUE 0.
013500     05  WKS-VALOR-INICIAL-FIJADO  PIC X(01)     VALUE 'N'.
013600         88  WKS-VALOR-INICIAL-YA      VALUE 'Y'.
013700     05  WKS-TOTAL-APORTADO        PIC S9(11)V99 VALUE 0.
013800     05  WKS-TOTAL-RETIRADO        PIC S9(11)V99 VALUE 0.
013900     05  WKS-INVERSION-NETA        PIC S9(11)V99 VALUE 0.
014000     05  WKS-GANANCIA-ABSOLUTA     PIC S9(11)V99 VALUE 0.
014100     05  WKS-GANANCIA-PORCENTUAL   PIC S9(5)V99  VALUE 0.
014200     05  FILLER                    PIC X(05)     VALUE SPACES.
014300
014400******************************************************************
014500*   T A B L A   D E   U L T I M O   V A L O R   P O R   M E S    *
014600*   Y   P O R   A N I O   ( P A R A   R E T O R N O S )          *
014700******************************************************************
014800 01  WKS-MES-TABLE.
014900     05  WKS-MES-COUNT             PIC 9(4) COMP VALUE 0.
015000     05  WKS-MES-ENTRY OCCURS 1 TO 600 TIMES
015100             DEPENDING ON WKS-MES-COUNT
015200             INDEXED BY WKS-MX.
015300         10  WKS-MES-PERIODO       PIC 9(06).
015400         10  WKS-MES-VALOR         PIC S9(11)V99  VALUE 0.
015500         10  FILLER                PIC X(05)      VALUE SPACES.
015600
015700 01  WKS-ANIO-TABLE.
015800     05  WKS-ANIO-COUNT            PIC 9(4) COMP VALUE 0.
015900     05  WKS-ANIO-ENTRY OCCURS 1 TO 100 TIMES
016000             DEPENDING ON WKS-ANIO-COUNT
016100             INDEXED BY WKS-AX.
016200         10  WKS-ANIO-PERIODO      PIC 9(04).
016300         10  WKS-ANIO-VALOR        PIC S9(11)V99  VALUE 0.
016400         10  FILLER                PIC X(05)      VALUE SPACES.
016500
016600******************************************************************
016700*          C A M P O S   D E   T R A B A J O   D E   T X N       *
016800******************************************************************
016900 01  WKS-TXN-WORK.
017000     05  WKS-NET-ABS               PIC S9(11)V99   VALUE 0.
017100     05  WKS-DIAS-A-SUMAR          PIC S9(5) COMP  VALUE 0.
017200     05  WKS-RESIDUO-BISIESTO      PIC 9(2)        VALUE 0.
017300     05  FILLER                    PIC X(05)       VALUE SPACES.
017400
017500******************************************************************
017600*               A R E A   D E   R E P O R T E S                 *
017700******************************************************************
017800 01  WKS-LIN-RESUMEN.
017900     05  FILLER                    PIC X(01) VALUE SPACES.
018000     05  WKS-LR-ETIQUETA           PIC X(30).
018100     05  FILLER                    PIC X(02) VALUE SPACES.
018200     05  WKS-LR-VALOR              PIC Z,ZZZ,ZZZ,ZZ9.99-.
018300     05  FILLER                    PIC X(70) VALUE SPACES.
018400
018500 01  WKS-LIN-RETORNO REDEFINES WKS-LIN-RESUMEN.
018600     05  FILLER                    PIC X(01).
018700     05  WKS-LRE-PERIODO           PIC X(10).
018800     05  FILLER                    PIC X(02).
018900     05  WKS-LRE-VALOR             PIC Z,ZZZ,ZZZ,ZZ9.99-.
019000     05  FILLER                    PIC X(02).
019100     05  WKS-LRE-RETORNO           PIC ZZ9.99-.
019200     05  FILLER                    PIC X(81).
019300
019400******************************************************************
019500*          V A R I A B L E S   D E   C O N T R O L               *
019600******************************************************************
019700 01  FS-TRANSACT                   PIC X(02) VALUE ZEROS.
019800 01  FS-DAILYVAL                   PIC X(02) VALUE ZEROS.
019900 01  FS-RPTOUT                     PIC X(02) VALUE ZEROS.
020000
020100 01  WKS-I                         PIC 9(4) COMP VALUE 0.
020200 01  WKS-J                         PIC 9(4) COMP VALUE 0.
020300
020400******************************************************************
020500*  CONTROL DE HORARIO DE CORRIDA, PARA EL LOG DE OPERACIONES DE  *
020600*  COMPUTO NOCTURNO (77-LEVELS)                                  *
020700******************************************************************
020800 77  WKS-77-HORA-INICIO            PIC 9(08) VALUE 0.
020900 77  WKS-77-HORA-FIN               PIC 9(08) VALUE 0.
021000 77  WKS-77-TIEMPO-CORRIDA         COMP-3 PIC S9(7) VALUE 0.
021100
021200 PROCEDURE DIVISION.
021300 000-MAIN SECTION.
021400     ACCEPT WKS-77-HORA-INICIO FROM TIME
021500     PERFORM 010-PARAMETROS-DE-CORRIDA THRU
021600             010-PARAMETROS-DE-CORRIDA-E
021700     PERFORM 020-CALCULA-PRECIOS-PROMEDIO THRU
021800             020-CALCULA-PRECIOS-PROMEDIO-E
021900     PERFORM 100-CONSTRUYE-SERIE-DIARIA THRU
022000             100-CONSTRUYE-SERIE-DIARIA-E
022100     PERFORM 200-CALCULA-GANANCIAS THRU 200-CALCULA-GANANCIAS-E
022200     PERFORM 300-IMPRIME-RESUMEN THRU 300-IMPRIME-RESUMEN-E
022300     STOP RUN.
022400 000-MAIN-E. EXIT.
022500
022600*ACEPTA LA FECHA DE CORRIDA (D) DESDE SYSIN, FORMATO AAAAMMDD
022700 010-PARAMETROS-DE-CORRIDA SECTION.
022800     ACCEPT WKS-RUN-DATE FROM SYSIN.
022900 010-PARAMETROS-DE-CORRIDA-E. EXIT.
023000
023100******************************************************************
023200*   0 2 0   -   P R I M E R A   P A S A D A :   P R E C I O S    *
023300*               P R O M E D I O   D E   E N T R A D A   ( U 1   *
023400*               R E G L A   6 ) Y   F E C H A   D E   L A       *
023500*               P R I M E R A   T R A N S A C C I O N            *
023600******************************************************************
023700 020-CALCULA-PRECIOS-PROMEDIO SECTION.
023800     OPEN INPUT TRANSACT
023900     IF FS-TRANSACT NOT = '00'
024000        DISPLAY 'VALSERIES - ERROR AL ABRIR TRANSACT : '
024100                FS-TRANSACT
024200        MOVE 91 TO RETURN-CODE
024300        STOP RUN
024400     END-IF
024500     PERFORM 021-LEE-Y-ACUMULA-PROMEDIO THRU
024600             021-LEE-Y-ACUMULA-PROMEDIO-E UNTIL WKS-END-TRANSACT
024700     CLOSE TRANSACT
024800     PERFORM 030-CALCULA-PROMEDIOS-FINALES THRU
024900             030-CALCULA-PROMEDIOS-FINALES-E
025000             VARYING WKS-PX FROM 1 BY 1
025100             UNTIL WKS-PX > WKS-PROD-COUNT.
025200 020-CALCULA-PRECIOS-PROMEDIO-E. EXIT.
025300
025400 021-LEE-Y-ACUMULA-PROMEDIO SECTION.
025500     READ TRANSACT
025600         AT END SET WKS-END-TRANSACT TO TRUE
025700     END-READ
025800
025900     IF NOT WKS-END-TRANSACT
026000        IF NOT WKS-YA-HUBO-PRIMERA-TXN
026100           MOVE TXN-DATE TO WKS-FECHA-PRIMERA-TXN
026200           SET WKS-YA-HUBO-PRIMERA-TXN TO TRUE
026300        END-IF
026400        IF TXN-IS-BUY AND TXN-PRODUCT-ID NOT = 0
026500           PERFORM 022-BUSCA-O-CREA-PRODUCTO THRU
026600                   022-BUSCA-O-CREA-PRODUCTO-E
026700           MOVE TXN-GROSS-AMOUNT TO WKS-NET-ABS
026800           IF WKS-NET-ABS < 0
026900              MULTIPLY -1 BY WKS-NET-ABS
027000           END-IF
027100           ADD WKS-NET-ABS TO WKS-PROD-SUM-GROSS-BY (WKS-PX)
027200           MOVE TXN-QUANTITY TO WKS-NET-ABS
027300           IF WKS-NET-ABS < 0
027400              MULTIPLY -1 BY WKS-NET-ABS
027500           END-IF
027600           ADD WKS-NET-ABS TO WKS-PROD-SUM-QTY-BY (WKS-PX)
027700        END-IF
027800     END-IF.
027900 021-LEE-Y-ACUMULA-PROMEDIO-E. EXIT.
028000
028100*BUSQUEDA LINEAL (LA TABLA SE CONSTRUYE EN EL ORDEN DE LLEGADA)
028200 022-BUSCA-O-CREA-PRODUCTO SECTION.
028300     SET WKS-PX TO 1
028400     SEARCH WKS-PROD-ENTRY
028500         AT END
028600             ADD 1 TO WKS-PROD-COUNT
028700             SET WKS-PX TO WKS-PROD-COUNT
028800             MOVE TXN-PRODUCT-ID TO WKS-PROD-ID (WKS-PX)
028900         WHEN WKS-PROD-ID (WKS-PX) = TXN-PRODUCT-ID
029000             CONTINUE
029100     END-SEARCH.
029200 022-BUSCA-O-CREA-PRODUCTO-E. EXIT.
029300
029400 030-CALCULA-PROMEDIOS-FINALES SECTION.
029500     IF WKS-PROD-SUM-QTY-BY (WKS-PX) NOT = 0
029600        COMPUTE WKS-PROD-AVG-PRICE (WKS-PX) ROUNDED =
029700                WKS-PROD-SUM-GROSS-BY (WKS-PX) /
029800                WKS-PROD-SUM-QTY-BY (WKS-PX)
029900     ELSE
030000        MOVE 0 TO WKS-PROD-AVG-PRICE (WKS-PX)
030100     END-IF.
030200 030-CALCULA-PROMEDIOS-FINALES-E. EXIT.
030300
030400******************************************************************
030500*  1 0 0   -   S E G U N D A   P A S A D A :   S E R I E   D I A *
030600*  R I A   D E   V A L O R   ( T E N E N C I A S   A L   D I A , *
030700*  U 1   R E G L A   2 ,   V A L O R I Z A D A S   A L   P R E C *
030800*  I O   P R O M E D I O )                                       *
030900******************************************************************
031000 100-CONSTRUYE-SERIE-DIARIA SECTION.
031100     IF NOT WKS-YA-HUBO-PRIMERA-TXN
031200        DISPLAY 'VALSERIES - NO HAY TRANSACCIONES EN EL LIBRO'
031300     ELSE
031400        OPEN INPUT TRANSACT
031500        OPEN OUTPUT DAILYVAL
031600        MOVE 'N' TO WKS-FIN-TRANSACT
031700        MOVE WKS-FECHA-PRIMERA-TXN TO WKS-FECHA-PROCESO
031800        PERFORM 110-LEE-TXN-DEL-DIA THRU 110-LEE-TXN-DEL-DIA-E
031900        PERFORM 120-VALORIZA-Y-ESCRIBE-DIA THRU
032000                120-VALORIZA-Y-ESCRIBE-DIA-E
032100        PERFORM 130-AVANZA-HASTA-PROXIMO-EVENTO THRU
032200                130-AVANZA-HASTA-PROXIMO-EVENTO-E
032300                UNTIL WKS-END-TRANSACT
032400        PERFORM 140-RELLENA-HASTA-FECHA-CORRIDA THRU
032500                140-RELLENA-HASTA-FECHA-CORRIDA-E
032600        CLOSE TRANSACT
032700        CLOSE DAILYVAL
032800     END-IF.
032900 100-CONSTRUYE-SERIE-DIARIA-E. EXIT.
033000
033100*LEE Y APLICA TODAS LAS TRANSACCIONES DE LA FECHA EN PROCESO
033200 110-LEE-TXN-DEL-DIA SECTION.
033300     READ TRANSACT
033400         AT END SET WKS-END-TRANSACT TO TRUE
033500     END-READ
033600
033700     IF NOT WKS-END-TRANSACT
033800        IF TXN-DATE = WKS-FECHA-PROCESO
033900           IF TXN-PRODUCT-ID NOT = 0
034000              PERFORM 022-BUSCA-O-CREA-PRODUCTO THRU
034100                      022-BUSCA-O-CREA-PRODUCTO-E
034200              PERFORM 111-ACTUALIZA-TENENCIA-ASOF THRU
034300                      111-ACTUALIZA-TENENCIA-ASOF-E
034400           END-IF
034500           PERFORM 112-ACUMULA-FLUJO-DE-CAJA THRU
034600                   112-ACUMULA-FLUJO-DE-CAJA-E
034700           PERFORM 110-LEE-TXN-DEL-DIA THRU 110-LEE-TXN-DEL-DIA-E
034800        END-IF
034900     END-IF.
035000 110-LEE-TXN-DEL-DIA-E. EXIT.
035100
035200 111-ACTUALIZA-TENENCIA-ASOF SECTION.
035300     EVALUATE TRUE
035400        WHEN TXN-IS-BUY OR TXN-IS-BONUS OR TXN-IS-TRANSFER-IN
035500             IF TXN-QUANTITY >= 0
035600                ADD TXN-QUANTITY TO WKS-PROD-QTY-ASOF (WKS-PX)
035700             ELSE
035800                SUBTRACT TXN-QUANTITY FROM
035900                         WKS-PROD-QTY-ASOF (WKS-PX)
036000             END-IF
036100        WHEN TXN-IS-SELL OR TXN-IS-TRANSFER-OUT
036200             IF TXN-QUANTITY >= 0
036300                SUBTRACT TXN-QUANTITY FROM
036400                         WKS-PROD-QTY-ASOF (WKS-PX)
036500             ELSE
036600                ADD TXN-QUANTITY TO WKS-PROD-QTY-ASOF (WKS-PX)
036700             END-IF
036800     END-EVALUATE.
036900 111-ACTUALIZA-TENENCIA-ASOF-E. EXIT.
037000
037100*FLUJO DE CAJA DEL DIA: -APORTES (BY+DP) / +RETIROS (SL+WD)
037200 112-ACUMULA-FLUJO-DE-CAJA SECTION.
037300     MOVE TXN-NET-AMOUNT TO WKS-NET-ABS
037400     IF WKS-NET-ABS < 0
037500        MULTIPLY -1 BY WKS-NET-ABS
037600     END-IF
037700     EVALUATE TRUE
037800        WHEN TXN-IS-BUY OR TXN-IS-DEPOSIT
037900             ADD WKS-NET-ABS TO WKS-TOTAL-APORTADO
038000        WHEN TXN-IS-SELL OR TXN-IS-WITHDRAWAL
038100             ADD WKS-NET-ABS TO WKS-TOTAL-RETIRADO
038200     END-EVALUATE.
038300 112-ACUMULA-FLUJO-DE-CAJA-E. EXIT.
038400
038500*SUMA EL VALOR DE TODAS LAS TENENCIAS AL PRECIO PROMEDIO Y GRABA
038600 120-VALORIZA-Y-ESCRIBE-DIA SECTION.
038700     MOVE 0 TO WKS-VALOR-DIA
038800     PERFORM 121-SUMA-VALOR-PRODUCTO THRU
038900             121-SUMA-VALOR-PRODUCTO-E
039000             VARYING WKS-PX FROM 1 BY 1
039100             UNTIL WKS-PX > WKS-PROD-COUNT
039200     IF NOT WKS-VALOR-INICIAL-YA
039300        MOVE WKS-VALOR-DIA TO WKS-VALOR-INICIAL
039400        SET WKS-VALOR-INICIAL-YA TO TRUE
039500     END-IF
039600     MOVE WKS-VALOR-DIA TO WKS-VALOR-FINAL
039700     MOVE WKS-VALOR-DIA TO WKS-VALOR-DIA-ANTERIOR
039800     INITIALIZE VAL-RECORD
039900     MOVE WKS-FECHA-PROCESO TO VAL-DATE
040000     MOVE WKS-VALOR-DIA     TO VAL-AMOUNT
040100     WRITE VAL-RECORD
040200     PERFORM 150-ACUMULA-CIERRE-DE-PERIODO THRU
040300             150-ACUMULA-CIERRE-DE-PERIODO-E.
040400 120-VALORIZA-Y-ESCRIBE-DIA-E. EXIT.
040500
040600 121-SUMA-VALOR-PRODUCTO SECTION.
040700     COMPUTE WKS-VALOR-DIA = WKS-VALOR-DIA +
040800             (WKS-PROD-QTY-ASOF (WKS-PX) *
040900              WKS-PROD-AVG-PRICE (WKS-PX)).
041000 121-SUMA-VALOR-PRODUCTO-E. EXIT.
041100
041200******************************************************************
041300*   1 3 0   -   A V A N C E   D E   U N   D I A   Y ,   S I   N O*
041400*   H U B O   M O V I M I E N T O ,   A R R A S T R E   D E L    *
041500*   U L T I M O   V A L O R   C A L C U L A D O                  *
041600******************************************************************
041700 130-AVANZA-HASTA-PROXIMO-EVENTO SECTION.
041800     PERFORM 131-SUMA-UN-DIA-PROCESO THRU
041900             131-SUMA-UN-DIA-PROCESO-E
042000     IF WKS-FECHA-PROCESO > WKS-RUN-DATE
042100        SET WKS-END-TRANSACT TO TRUE
042200     ELSE
042300        IF TXN-DATE = WKS-FECHA-PROCESO
042400           PERFORM 110-LEE-TXN-DEL-DIA THRU 110-LEE-TXN-DEL-DIA-E
042500           PERFORM 120-VALORIZA-Y-ESCRIBE-DIA THRU
042600                   120-VALORIZA-Y-ESCRIBE-DIA-E
042700        ELSE
042800           PERFORM 132-ARRASTRA-ULTIMO-VALOR THRU
042900                   132-ARRASTRA-ULTIMO-VALOR-E
043000        END-IF
043100     END-IF.
043200 130-AVANZA-HASTA-PROXIMO-EVENTO-E. EXIT.
043300
043400 131-SUMA-UN-DIA-PROCESO SECTION.
043500     PERFORM 133-DETERMINA-BISIESTO-PROCESO THRU
043600             133-DETERMINA-BISIESTO-PROCESO-E
043700     ADD 1 TO WKS-FP-DD
043800     IF WKS-FP-DD > DIA-FIN-MES (WKS-FP-MM)
043900        MOVE 1 TO WKS-FP-DD
044000        ADD 1 TO WKS-FP-MM
044100        IF WKS-FP-MM > 12
044200           MOVE 1 TO WKS-FP-MM
044300           ADD 1 TO WKS-FP-YYYY
044400           PERFORM 133-DETERMINA-BISIESTO-PROCESO THRU
044500                   133-DETERMINA-BISIESTO-PROCESO-E
044600        END-IF
044700     END-IF.
044800 131-SUMA-UN-DIA-PROCESO-E. EXIT.
044900
045000 132-ARRASTRA-ULTIMO-VALOR SECTION.
045100     MOVE WKS-VALOR-DIA-ANTERIOR TO WKS-VALOR-DIA
045200     INITIALIZE VAL-RECORD
045300     MOVE WKS-FECHA-PROCESO TO VAL-DATE
045400     MOVE WKS-VALOR-DIA     TO VAL-AMOUNT
045500     WRITE VAL-RECORD
045600     PERFORM 150-ACUMULA-CIERRE-DE-PERIODO THRU
045700             150-ACUMULA-CIERRE-DE-PERIODO-E.
045800 132-ARRASTRA-ULTIMO-VALOR-E. EXIT.
045900
046000 133-DETERMINA-BISIESTO-PROCESO SECTION.
046100     DIVIDE WKS-FP-YYYY BY 400 GIVING WKS-I
046200            REMAINDER WKS-RESIDUO-BISIESTO
046300     IF WKS-RESIDUO-BISIESTO = 0
046400        MOVE 29 TO DIA-FIN-MES (2)
046500     ELSE
046600        DIVIDE WKS-FP-YYYY BY 100 GIVING WKS-I
046700               REMAINDER WKS-RESIDUO-BISIESTO
046800        IF WKS-RESIDUO-BISIESTO = 0
046900           MOVE 28 TO DIA-FIN-MES (2)
047000        ELSE
047100           DIVIDE WKS-FP-YYYY BY 4 GIVING WKS-I
047200                  REMAINDER WKS-RESIDUO-BISIESTO
047300           IF WKS-RESIDUO-BISIESTO = 0
047400              MOVE 29 TO DIA-FIN-MES (2)
047500           ELSE
047600              MOVE 28 TO DIA-FIN-MES (2)
047700           END-IF
047800        END-IF
047900     END-IF.
048000 133-DETERMINA-BISIESTO-PROCESO-E. EXIT.
048100
048200*SI EL LIBRO TERMINO ANTES DE LA FECHA DE CORRIDA, SE COMPLETA
048300*LA SERIE ARRASTRANDO EL ULTIMO VALOR HASTA LA FECHA DE CORRIDA
048400 140-RELLENA-HASTA-FECHA-CORRIDA SECTION.
048500     MOVE 'N' TO WKS-SIN-MOVIMIENTO
048600     IF WKS-FECHA-PROCESO < WKS-RUN-DATE
048700        SET WKS-QUEDAN-DIAS-LIBRES TO TRUE
048800     END-IF
048900     PERFORM 141-RELLENA-UN-DIA THRU 141-RELLENA-UN-DIA-E
049000             UNTIL NOT WKS-QUEDAN-DIAS-LIBRES.
049100 140-RELLENA-HASTA-FECHA-CORRIDA-E. EXIT.
049200
049300 141-RELLENA-UN-DIA SECTION.
049400     PERFORM 131-SUMA-UN-DIA-PROCESO THRU
049500             131-SUMA-UN-DIA-PROCESO-E
049600     PERFORM 132-ARRASTRA-ULTIMO-VALOR THRU
049700             132-ARRASTRA-ULTIMO-VALOR-E
049800     IF WKS-FECHA-PROCESO >= WKS-RUN-DATE
049900        MOVE 'N' TO WKS-SIN-MOVIMIENTO
050000     END-IF.
050100 141-RELLENA-UN-DIA-E. EXIT.
050200
050300******************************************************************
050400*   1 5 0   -   C I E R R E   D E   P E R I O D O   ( U L T I M O*
050500*   V A L O R   D E   C A D A   M E S / A N I O   P A R A   L O S*
050600*   R E T O R N O S   P O R   P E R I O D O )                    *
050700******************************************************************
050800 150-ACUMULA-CIERRE-DE-PERIODO SECTION.
050900     SET WKS-MX TO 1
051000     SEARCH WKS-MES-ENTRY
051100         AT END
051200             ADD 1 TO WKS-MES-COUNT
051300             SET WKS-MX TO WKS-MES-COUNT
051400             COMPUTE WKS-MES-PERIODO (WKS-MX) =
051500                     WKS-FP-YYYY * 100 + WKS-FP-MM
051600             MOVE WKS-VALOR-DIA TO WKS-MES-VALOR (WKS-MX)
051700         WHEN WKS-MES-PERIODO (WKS-MX) =
051800              WKS-FP-YYYY * 100 + WKS-FP-MM
051900             MOVE WKS-VALOR-DIA TO WKS-MES-VALOR (WKS-MX)
052000     END-SEARCH
052100
052200     SET WKS-AX TO 1
052300     SEARCH WKS-ANIO-ENTRY
052400         AT END
052500             ADD 1 TO WKS-ANIO-COUNT
052600             SET WKS-AX TO WKS-ANIO-COUNT
052700             MOVE WKS-FP-YYYY TO WKS-ANIO-PERIODO (WKS-AX)
052800             MOVE WKS-VALOR-DIA TO WKS-ANIO-VALOR (WKS-AX)
052900         WHEN WKS-ANIO-PERIODO (WKS-AX) = WKS-FP-YYYY
053000             MOVE WKS-VALOR-DIA TO WKS-ANIO-VALOR (WKS-AX)
053100     END-SEARCH.
053200 150-ACUMULA-CIERRE-DE-PERIODO-E. EXIT.
053300
053400******************************************************************
053500*   2 0 0   -   E S T A D I S T I C A S   D E   G A N A N C I A  *
053600******************************************************************
053700 200-CALCULA-GANANCIAS SECTION.
053800     COMPUTE WKS-INVERSION-NETA =
053900             WKS-TOTAL-APORTADO - WKS-TOTAL-RETIRADO
054000     COMPUTE WKS-GANANCIA-ABSOLUTA =
054100             WKS-VALOR-FINAL - WKS-INVERSION-NETA
054200     IF WKS-INVERSION-NETA > 0
054300        COMPUTE WKS-GANANCIA-PORCENTUAL ROUNDED =
054400                WKS-GANANCIA-ABSOLUTA / WKS-INVERSION-NETA * 100
054500     ELSE
054600        MOVE 0 TO WKS-GANANCIA-PORCENTUAL
054700     END-IF.
054800 200-CALCULA-GANANCIAS-E. EXIT.
054900
055000******************************************************************
055100*      3 0 0   -   R E S U M E N   D E   V A L O R I Z A C I O N *
055200******************************************************************
055300 300-IMPRIME-RESUMEN SECTION.
055400     OPEN OUTPUT RPTOUT
055500     MOVE 'RESUMEN DE VALORIZACION' TO RPT-LINE
055600     WRITE RPT-LINE
055700     PERFORM 310-IMPRIME-LINEA-RESUMEN THRU
055800             310-IMPRIME-LINEA-RESUMEN-E
055900     MOVE SPACES TO RPT-LINE
056000     WRITE RPT-LINE
056100     MOVE 'RETORNOS MENSUALES' TO RPT-LINE
056200     WRITE RPT-LINE
056300     PERFORM 320-IMPRIME-RETORNOS-MES THRU
056400             320-IMPRIME-RETORNOS-MES-E
056500             VARYING WKS-MX FROM 1 BY 1
056600             UNTIL WKS-MX > WKS-MES-COUNT
056700     MOVE SPACES TO RPT-LINE
056800     WRITE RPT-LINE
056900     MOVE 'RETORNOS ANUALES' TO RPT-LINE
057000     WRITE RPT-LINE
057100     PERFORM 330-IMPRIME-RETORNOS-ANIO THRU
057200             330-IMPRIME-RETORNOS-ANIO-E
057300             VARYING WKS-AX FROM 1 BY 1
057400             UNTIL WKS-AX > WKS-ANIO-COUNT
057500     CLOSE RPTOUT
057600     ACCEPT WKS-77-HORA-FIN FROM TIME
057700     COMPUTE WKS-77-TIEMPO-CORRIDA =
057800             WKS-77-HORA-FIN - WKS-77-HORA-INICIO
057900     DISPLAY ' TIEMPO DE CORRIDA (HHMMSSCC): ' WKS-77-TIEMPO-CORRIDA.
058000 300-IMPRIME-RESUMEN-E. EXIT.
058100
058200 310-IMPRIME-LINEA-RESUMEN SECTION.
058300     MOVE SPACES TO WKS-LIN-RESUMEN
058400     MOVE 'VALOR INICIAL' TO WKS-LR-ETIQUETA
058500     MOVE WKS-VALOR-INICIAL TO WKS-LR-VALOR
058600     WRITE RPT-LINE FROM WKS-LIN-RESUMEN
058700
058800     MOVE SPACES TO WKS-LIN-RESUMEN
058900     MOVE 'VALOR FINAL' TO WKS-LR-ETIQUETA
059000     MOVE WKS-VALOR-FINAL TO WKS-LR-VALOR
059100     WRITE RPT-LINE FROM WKS-LIN-RESUMEN
059200
059300     MOVE SPACES TO WKS-LIN-RESUMEN
059400     MOVE 'TOTAL APORTADO' TO WKS-LR-ETIQUETA
059500     MOVE WKS-TOTAL-APORTADO TO WKS-LR-VALOR
059600     WRITE RPT-LINE FROM WKS-LIN-RESUMEN
059700
059800     MOVE SPACES TO WKS-LIN-RESUMEN
059900     MOVE 'TOTAL RETIRADO' TO WKS-LR-ETIQUETA
060000     MOVE WKS-TOTAL-RETIRADO TO WKS-LR-VALOR
060100     WRITE RPT-LINE FROM WKS-LIN-RESUMEN
060200
060300     MOVE SPACES TO WKS-LIN-RESUMEN
060400     MOVE 'INVERSION NETA' TO WKS-LR-ETIQUETA
060500     MOVE WKS-INVERSION-NETA TO WKS-LR-VALOR
060600     WRITE RPT-LINE FROM WKS-LIN-RESUMEN
060700
060800     MOVE SPACES TO WKS-LIN-RESUMEN
060900     MOVE 'GANANCIA ABSOLUTA' TO WKS-LR-ETIQUETA
061000     MOVE WKS-GANANCIA-ABSOLUTA TO WKS-LR-VALOR
061100     WRITE RPT-LINE FROM WKS-LIN-RESUMEN
061200
061300     MOVE SPACES TO WKS-LIN-RESUMEN
061400     MOVE 'GANANCIA PORCENTUAL' TO WKS-LR-ETIQUETA
061500     MOVE WKS-GANANCIA-PORCENTUAL TO WKS-LR-VALOR
061600     WRITE RPT-LINE FROM WKS-LIN-RESUMEN.
061700 310-IMPRIME-LINEA-RESUMEN-E. EXIT.
061800
061900*RETORNO = VALOR / VALOR DEL PERIODO ANTERIOR - 1 (PRIMERO = 0)
062000 320-IMPRIME-RETORNOS-MES SECTION.
062100     MOVE SPACES TO WKS-LIN-RETORNO
062200     MOVE WKS-MES-PERIODO (WKS-MX) TO WKS-LRE-PERIODO
062300     MOVE WKS-MES-VALOR (WKS-MX)   TO WKS-LRE-VALOR
062400     IF WKS-MX = 1
062500        MOVE 0 TO WKS-LRE-RETORNO
062600     ELSE
062700        IF WKS-MES-VALOR (WKS-MX - 1) NOT = 0
062800           COMPUTE WKS-LRE-RETORNO ROUNDED =
062900              (WKS-MES-VALOR (WKS-MX) /
063000               WKS-MES-VALOR (WKS-MX - 1) - 1) * 100
063100        ELSE
063200           MOVE 0 TO WKS-LRE-RETORNO
063300        END-IF
063400     END-IF
063500     WRITE RPT-LINE FROM WKS-LIN-RETORNO.
063600 320-IMPRIME-RETORNOS-MES-E. EXIT.
063700
063800 330-IMPRIME-RETORNOS-ANIO SECTION.
063900     MOVE SPACES TO WKS-LIN-RETORNO
064000     MOVE WKS-ANIO-PERIODO (WKS-AX) TO WKS-LRE-PERIODO
064100     MOVE WKS-ANIO-VALOR (WKS-AX)   TO WKS-LRE-VALOR
064200     IF WKS-AX = 1
064300        MOVE 0 TO WKS-LRE-RETORNO
064400     ELSE
064500        IF WKS-ANIO-VALOR (WKS-AX - 1) NOT = 0
064600           COMPUTE WKS-LRE-RETORNO ROUNDED =
064700              (WKS-ANIO-VALOR (WKS-AX) /
064800               WKS-ANIO-VALOR (WKS-AX - 1) - 1) * 100
064900        ELSE
065000           MOVE 0 TO WKS-LRE-RETORNO
065100        END-IF
065200     END-IF
065300     WRITE RPT-LINE FROM WKS-LIN-RETORNO.
065400 330-IMPRIME-RETORNOS-ANIO-E. EXIT.
