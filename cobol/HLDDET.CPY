000100******************************************************************
000200*                 H L D D E T   -   C O P Y B O O K              *
000300******************************************************************
000400* FECHA       : 03/02/2024                                       *
000500* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000600* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000700* MIEMBRO     : HLDDET                                           *
000800* DESCRIPCION : LAYOUT DEL DETALLE DE TENENCIA (ARCHIVO          *
000900*             : HOLDDETL). LO PRODUCE EL CALCULADOR U1 Y LO      *
001000*             : CONSUME EL ANALIZADOR DE ASIGNACION U7.          *
001100* USADO POR   : PORTLDGR, ALLOCRPT                               *
001200******************************************************************
001300*  02/2024 LVDM  TCK-4440  LAYOUT ORIGINAL                       *
001400******************************************************************
001500 01  HLD-RECORD.
001600     05  HLD-TICKER                PIC X(12).
001700     05  HLD-NAME                  PIC X(30).
001800     05  HLD-TYPE                  PIC X(2).
001900     05  HLD-CATEGORY              PIC X(20).
002000     05  HLD-QUANTITY              PIC S9(9)V9(4).
002100     05  HLD-AVG-PRICE             PIC S9(9)V9(4).
002200     05  HLD-COST-BASIS            PIC S9(11)V99.
002300     05  FILLER                    PIC X(5).
