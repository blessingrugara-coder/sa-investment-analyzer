000100******************************************************************
000200* FECHA       : 28/02/2024                                       *
000300* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000400* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000500* PROGRAMA    : BENCHCMP                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE PARES DE RETORNOS DIARIOS      *
000800*             : CARTERA/BENCHMARK YA ALINEADOS (RETPAIRS) Y      *
000900*             : CALCULA BETA, ALFA DE JENSEN, CORRELACION, ERROR *
001000*             : DE SEGUIMIENTO, RATIO DE INFORMACION Y RATIOS DE *
001100*             : CAPTURA DE ALZA/BAJA. EMITE EL REPORTE DE        *
001200*             : COMPARACION CONTRA BENCHMARK.                    *
001300* ARCHIVOS    : RETPAIRS=E, RPTOUT=S                             *
001400* ACCION (ES) : C=CALCULO UNICO POR CORRIDA                      *
001500* PROGRAMA(S) : ZARCONV                                          *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700******************************************************************
001800*                  R E G I S T R O   D E   C A M B I O S         *
001900******************************************************************
002000*  28/02/2024 LVDM  TCK-4423  PROGRAMA ORIGINAL (BETA, ALFA,     *
002100*                             CORRELACION)                       *
002200*  14/06/2024 RJKR  TCK-4467  SE AGREGA ERROR DE SEGUIMIENTO Y   *
002300*                             RATIO DE INFORMACION               *
002400*  09/09/2024 NDLA  TCK-4491  SE AGREGA RATIOS DE CAPTURA DE     *
002500*                             ALZA Y DE BAJA                     *
002600*  19/12/2024 LVDM  TCK-4518  REVISION Y2K - FECHAS A 8 POSIC.   *
002700*  22/01/2025 PVDW  TCK-4520  SE AGREGA LEYENDA DE INTERPRETACION*
002800*                             AL PIE DEL REPORTE                 *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    BENCHCMP.
003200 AUTHOR.        L. VAN DER MERWE.
003300 INSTALLATION.  LMI-BATCH.
003400 DATE-WRITTEN.  28/02/1993.
003500 DATE-COMPILED.
003600 SECURITY.      LMI PRODUCCION - BATCH NOCTURNO.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT RETPAIRS ASSIGN TO RETPAIRS
004400            ORGANIZATION   IS SEQUENTIAL
004500            FILE STATUS    IS FS-RETPAIRS.
004600
004700     SELECT RPTOUT   ASSIGN TO RPTOUT
004800            ORGANIZATION   IS LINE SEQUENTIAL
004900            FILE STATUS    IS FS-RPTOUT.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300*1 -->PARES DE RETORNOS DIARIOS CARTERA/BENCHMARK
005400 FD  RETPAIRS
005500     LABEL RECORD IS STANDARD.
005600     COPY RETPRS.
005700
005800*2 -->REPORTE DE COMPARACION CONTRA BENCHMARK
005900 FD  RPTOUT
006000     LABEL RECORD IS STANDARD.
006100 01  RPT-LINE                     PIC X(132).
006200
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*                  C A M P O S   D E   T R A B A J O             *
006600******************************************************************
006700 01  WKS-CAMPOS-DE-TRABAJO.
006800     05  WKS-PROGRAMA              PIC X(08) VALUE 'BENCHCMP'.
006900     05  WKS-BENCHMARK-TICKER      PIC X(12) VALUE SPACES.
007000     05  WKS-FIN-RETPAIRS          PIC X(01) VALUE 'N'.
007100         88  WKS-END-RETPAIRS          VALUE 'Y'.
007200     05  WKS-PRIMER-PAR-LEIDO      PIC X(01) VALUE 'N'.
007300         88  WKS-YA-HUBO-PRIMER-PAR    VALUE 'Y'.
007400     05  WKS-CT-TASA-LIBRE-RIESGO  PIC S9(3)V9(6) VALUE 0.070000.
007500     05  WKS-PRIMERA-FECHA         PIC 9(08) VALUE 0.
007600     05  WKS-PRIMERA-FECHA-R REDEFINES WKS-PRIMERA-FECHA.
007700         10  WKS-PF-YYYY               PIC 9(04).
007800         10  WKS-PF-MM                 PIC 9(02).
007900         10  WKS-PF-DD                 PIC 9(02).
008000     05  WKS-ULTIMA-FECHA          PIC 9(08) VALUE 0.
008100     05  WKS-ULTIMA-FECHA-R REDEFINES WKS-ULTIMA-FECHA.
008200         10  WKS-UF-YYYY               PIC 9(04).
008300         10  WKS-UF-MM                 PIC 9(02).
008400         10  WKS-UF-DD                 PIC 9(02).
008500     05  FILLER                    PIC X(05) VALUE SPACES.
008600
008700******************************************************************
008800*   A C U M U L A D O R E S   D E   L A   P A S A D A   U N I C A*
008900******************************************************************
009000 01  WKS-ACUMULADORES.
009100     05  WKS-N                     PIC 9(4) COMP    VALUE 0.
009200     05  WKS-SUMA-P                PIC S9(7)V9(6)   VALUE 0.
009300     05  WKS-SUMA-B                PIC S9(7)V9(6)   VALUE 0.
009400     05  WKS-SUMA-PP               PIC S9(9)V9(6)   VALUE 0.
009500     05  WKS-SUMA-BB               PIC S9(9)V9(6)   VALUE 0.
009600     05  WKS-SUMA-PB               PIC S9(9)V9(6)   VALUE 0.
009700     05  WKS-SUMA-DIF              PIC S9(7)V9(6)   VALUE 0.
009800     05  WKS-SUMA-DIF-CUAD         PIC S9(9)V9(6)   VALUE 0.
009900     05  WKS-SUMA-P-ALZA           PIC S9(7)V9(6)   VALUE 0.
010000     05  WKS-SUMA-B-ALZA           PIC S9(7)V9(6)   VALUE 0.
010100     05  WKS-CONTADOR-ALZA         PIC 9(4) COMP    VALUE 0.
010200     05  WKS-SUMA-P-BAJA           PIC S9(7)V9(6)   VALUE 0.
010300     05  WKS-SUMA-B-BAJA           PIC S9(7)V9(6)   VALUE 0.
010400     05  WKS-CONTADOR-BAJA         PIC 9(4) COMP    VALUE 0.
010500     05  FILLER                    PIC X(05)        VALUE SPACES.
010600
010700******************************************************************
010800*          E S T A D I S T I C A S   Y   M E T R I C A S         *
010900******************************************************************
011000 01  WKS-ESTADISTICAS.
011100     05  WKS-MEDIA-P               PIC S9(3)V9(6) VALUE 0.
011200     05  WKS-MEDIA-B               PIC S9(3)V9(6) VALUE 0.
011300     05  WKS-VARIANZA-P            PIC S9(5)V9(6) VALUE 0.
011400     05  WKS-VARIANZA-B            PIC S9(5)V9(6) VALUE 0.
011500     05  WKS-COVARIANZA-PB         PIC S9(5)V9(6) VALUE 0.
011600     05  WKS-DESVIO-P              PIC S9(3)V9(6) VALUE 0.
011700     05  WKS-DESVIO-B              PIC S9(3)V9(6) VALUE 0.
011800     05  WKS-MEDIA-DIF             PIC S9(3)V9(6) VALUE 0.
011900     05  WKS-VARIANZA-DIF          PIC S9(5)V9(6) VALUE 0.
012000     05  WKS-DESVIO-DIF            PIC S9(3)V9(6) VALUE 0.
012100     05  FILLER                    PIC X(05)      VALUE SPACES.
012200
012300 01  WKS-RESULTADOS.
012400     05  WKS-BETA                  PIC S9(5)V9(6) VALUE 0.
012500     05  WKS-ANUAL-PORT            PIC S9(3)V9(6) VALUE 0.
012600     05  WKS-ANUAL-BENCH           PIC S9(3)V9(6) VALUE 0.
012700     05  WKS-ANUAL-EXCESO          PIC S9(3)V9(6) VALUE 0.
012800     05  WKS-ALFA-JENSEN           PIC S9(3)V9(6) VALUE 0.
012900     05  WKS-CORRELACION           PIC S9(3)V9(6) VALUE 0.
013000     05  WKS-TRACKING-ERROR        PIC S9(3)V9(6) VALUE 0.
013100     05  WKS-RATIO-INFORMACION     PIC S9(5)V9(6) VALUE 0.
013200     05  WKS-CAPTURA-ALZA          PIC S9(5)V9(6) VALUE 0.
013300     05  WKS-CAPTURA-BAJA          PIC S9(5)V9(6) VALUE 0.
013400     05  WKS-RATIO-CAPTURA         PIC S9(5)V9(6) VALUE 0.
013500     05  FILLER                    PIC X(05)      VALUE SPACES.
013600
013700******************************************************************
013800*      A R E A   D E   T R A B A J O   D E   R A I Z   C U A D  *
013900*      R A D A   ( M E T O D O   D E   N E W T O N ,   S I N    *
014000*      F U N C I O N   I N T R I N S E C A )                     *
014100******************************************************************
014200 01  WKS-RAIZ-WORK.
014300     05  WKS-RZ-ENTRADA            PIC S9(9)V9(6) VALUE 0.
014400     05  WKS-RZ-ESTIMADO           PIC S9(9)V9(6) VALUE 0.
014500     05  WKS-RZ-ANTERIOR           PIC S9(9)V9(6) VALUE 0.
014600     05  WKS-RZ-DIFERENCIA         PIC S9(9)V9(6) VALUE 0.
014700     05  WKS-RZ-ITERACION          PIC 9(2) COMP  VALUE 0.
014800     05  WKS-RZ-RESULTADO          PIC S9(9)V9(6) VALUE 0.
014900     05  FILLER                    PIC X(05)      VALUE SPACES.
015000
015100******************************************************************
015200*               A R E A   D E   R E P O R T E S                 *
015300******************************************************************
015400 01  WKS-LIN-METRICA.
015500     05  FILLER                    PIC X(03) VALUE SPACES.
015600     05  WKS-LM-ETIQUETA           PIC X(28).
015700     05  FILLER                    PIC X(02) VALUE SPACES.
015800     05  WKS-LM-VALOR              PIC ---9.99.
015900     05  FILLER                    PIC X(01) VALUE SPACES.
016000     05  WKS-LM-UNIDAD             PIC X(01).
016100     05  FILLER                    PIC X(93) VALUE SPACES.
016200
016300 01  WKS-LIN-TITULO REDEFINES WKS-LIN-METRICA.
016400     05  FILLER                    PIC X(03).
016500     05  WKS-LT-TEXTO              PIC X(70).
016600     05  FILLER                    PIC X(59).
016700
016800******************************************************************
016900*          V A R I A B L E S   D E   C O N T R O L               *
017000******************************************************************
017100 01  FS-RETPAIRS                   PIC X(02) VALUE ZEROS.
017200 01  FS-RPTOUT                     PIC X(02) VALUE ZEROS.
017300
017400 01  WKS-I                         PIC 9(4) COMP VALUE 0.
017500 01  WKS-N-DISPLAY                 PIC 9(4) VALUE 0.
017600
017700 77  WKS-77-HORA-INICIO            PIC 9(08) VALUE 0.
017800 77  WKS-77-HORA-FIN               PIC 9(08) VALUE 0.
017900 77  WKS-77-TIEMPO-CORRIDA         COMP-3 PIC S9(7) VALUE 0.
018000
018100 PROCEDURE DIVISION.
018200 000-MAIN SECTION.
018300     ACCEPT WKS-77-HORA-INICIO FROM TIME
018400     PERFORM 010-PARAMETROS-DE-CORRIDA THRU
018500      010-PARAMETROS-DE-CORRIDA-E
018600     PERFORM 020-PROCESA-PARES-DE-RETORNO THRU
018700      020-PROCESA-PARES-DE-RETORNO-E
018800     IF WKS-N < 2
018900        DISPLAY 'BENCHCMP - MENOS DE DOS PARES DE RETORNOS'
019000        MOVE 91 TO RETURN-CODE
019100     ELSE
019200        PERFORM 100-CALCULA-ESTADISTICAS THRU
019300      100-CALCULA-ESTADISTICAS-E
019400        PERFORM 200-CALCULA-METRICAS THRU 200-CALCULA-METRICAS-E
019500        PERFORM 400-IMPRIME-REPORTE-BENCHMARK THRU
019600      400-IMPRIME-REPORTE-BENCHMARK-E
019700     END-IF
019800     STOP RUN.
019900 000-MAIN-E. EXIT.
020000
020100*ACEPTA EL TICKER DEL BENCHMARK PARA EL ENCABEZADO DEL REPORTE
020200 010-PARAMETROS-DE-CORRIDA SECTION.
020300     ACCEPT WKS-BENCHMARK-TICKER FROM SYSIN.
020400 010-PARAMETROS-DE-CORRIDA-E. EXIT.
020500
020600******************************************************************
020700*  0 2 0   -   P A S A D A   U N I C A :   A C U M U L A   S U M A*
020800*  S ,   S U M A S   D E   C U A D R A D O S   Y   D E   P R O D *
020900*  U C T O S   C R U Z A D O S ,   Y   L O S   S U B T O T A L E S*
021000*  C O N D I C I O N A D O S   A   B > 0   Y   A   B < 0         *
021100*  ( C A P T U R A   D E   A L Z A / B A J A )                   *
021200******************************************************************
021300 020-PROCESA-PARES-DE-RETORNO SECTION.
021400     OPEN INPUT RETPAIRS
021500     IF FS-RETPAIRS NOT = '00'
021600        DISPLAY 'BENCHCMP - ERROR AL ABRIR RETPAIRS : '
021700                FS-RETPAIRS
021800        MOVE 91 TO RETURN-CODE
021900        STOP RUN
022000     END-IF
022100     PERFORM 021-LEE-Y-ACUMULA-PAR THRU
022200      021-LEE-Y-ACUMULA-PAR-E UNTIL WKS-END-RETPAIRS
022300     CLOSE RETPAIRS.
022400 020-PROCESA-PARES-DE-RETORNO-E. EXIT.
022500
022600 021-LEE-Y-ACUMULA-PAR SECTION.
022700     READ RETPAIRS
022800         AT END SET WKS-END-RETPAIRS TO TRUE
022900     END-READ
023000
023100     IF NOT WKS-END-RETPAIRS
023200        IF NOT WKS-YA-HUBO-PRIMER-PAR
023300           MOVE RTN-DATE TO WKS-PRIMERA-FECHA
023400           SET WKS-YA-HUBO-PRIMER-PAR TO TRUE
023500        END-IF
023600        MOVE RTN-DATE TO WKS-ULTIMA-FECHA
023700        ADD 1 TO WKS-N
023800        ADD RTN-PORT TO WKS-SUMA-P
023900        ADD RTN-BENCH TO WKS-SUMA-B
024000        COMPUTE WKS-SUMA-PP = WKS-SUMA-PP + RTN-PORT ** 2
024100        COMPUTE WKS-SUMA-BB = WKS-SUMA-BB + RTN-BENCH ** 2
024200        COMPUTE WKS-SUMA-PB = WKS-SUMA-PB + RTN-PORT * RTN-BENCH
024300        COMPUTE WKS-SUMA-DIF = WKS-SUMA-DIF +
024400                (RTN-PORT - RTN-BENCH)
024500        COMPUTE WKS-SUMA-DIF-CUAD = WKS-SUMA-DIF-CUAD +
024600                (RTN-PORT - RTN-BENCH) ** 2
024700        IF RTN-BENCH > 0
024800           ADD RTN-PORT  TO WKS-SUMA-P-ALZA
024900           ADD RTN-BENCH TO WKS-SUMA-B-ALZA
025000           ADD 1 TO WKS-CONTADOR-ALZA
025100        END-IF
025200        IF RTN-BENCH < 0
025300           ADD RTN-PORT  TO WKS-SUMA-P-BAJA
025400           ADD RTN-BENCH TO WKS-SUMA-B-BAJA
025500           ADD 1 TO WKS-CONTADOR-BAJA
025600        END-IF
025700     END-IF.
025800 021-LEE-Y-ACUMULA-PAR-E. EXIT.
025900
026000******************************************************************
026100*  1 0 0   -   M E D I A S ,   V A R I A N Z A S   Y   C O V A R *
026200*  I A N Z A   M U E S T R A L   ( D I V I S O R   N - 1 )       *
026300******************************************************************
026400 100-CALCULA-ESTADISTICAS SECTION.
026500     COMPUTE WKS-MEDIA-P ROUNDED = WKS-SUMA-P / WKS-N
026600     COMPUTE WKS-MEDIA-B ROUNDED = WKS-SUMA-B / WKS-N
026700     COMPUTE WKS-VARIANZA-P ROUNDED =
026800             (WKS-SUMA-PP - WKS-N * WKS-MEDIA-P ** 2) /
026900             (WKS-N - 1)
027000     COMPUTE WKS-VARIANZA-B ROUNDED =
027100             (WKS-SUMA-BB - WKS-N * WKS-MEDIA-B ** 2) /
027200             (WKS-N - 1)
027300     COMPUTE WKS-COVARIANZA-PB ROUNDED =
027400             (WKS-SUMA-PB - WKS-N * WKS-MEDIA-P * WKS-MEDIA-B) /
027500             (WKS-N - 1)
027600     COMPUTE WKS-MEDIA-DIF ROUNDED = WKS-SUMA-DIF / WKS-N
027700     COMPUTE WKS-VARIANZA-DIF ROUNDED =
027800             (WKS-SUMA-DIF-CUAD - WKS-N * WKS-MEDIA-DIF ** 2) /
027900             (WKS-N - 1)
028000
028100     MOVE WKS-VARIANZA-P TO WKS-RZ-ENTRADA
028200     PERFORM 800-CALCULA-RAIZ-CUADRADA THRU
028300      800-CALCULA-RAIZ-CUADRADA-E
028400     MOVE WKS-RZ-RESULTADO TO WKS-DESVIO-P
028500
028600     MOVE WKS-VARIANZA-B TO WKS-RZ-ENTRADA
028700     PERFORM 800-CALCULA-RAIZ-CUADRADA THRU
028800      800-CALCULA-RAIZ-CUADRADA-E
028900     MOVE WKS-RZ-RESULTADO TO WKS-DESVIO-B
029000
029100     MOVE WKS-VARIANZA-DIF TO WKS-RZ-ENTRADA
029200     PERFORM 800-CALCULA-RAIZ-CUADRADA THRU
029300      800-CALCULA-RAIZ-CUADRADA-E
029400     MOVE WKS-RZ-RESULTADO TO WKS-DESVIO-DIF.
029500 100-CALCULA-ESTADISTICAS-E. EXIT.
029600
029700******************************************************************
029800*  2 0 0   -   B E T A ,   A L F A   D E   J E N S E N ,   C O R *
029900*  R E L A C I O N ,   E R R O R   D E   S E G U I M I E N T O ,  *
030000*  R A T I O   D E   I N F O R M A C I O N   Y   R A T I O S   D E*
030100*  C A P T U R A                                                 *
030200******************************************************************
030300 200-CALCULA-METRICAS SECTION.
030400     IF WKS-VARIANZA-B = 0
030500        MOVE 0 TO WKS-BETA
030600     ELSE
030700        COMPUTE WKS-BETA ROUNDED =
030800                WKS-COVARIANZA-PB / WKS-VARIANZA-B
030900     END-IF
031000
031100     COMPUTE WKS-ANUAL-PORT   ROUNDED = WKS-MEDIA-P * 252
031200     COMPUTE WKS-ANUAL-BENCH  ROUNDED = WKS-MEDIA-B * 252
031300     COMPUTE WKS-ANUAL-EXCESO ROUNDED =
031400             WKS-ANUAL-PORT - WKS-ANUAL-BENCH
031500     COMPUTE WKS-ALFA-JENSEN ROUNDED =
031600             WKS-ANUAL-PORT -
031700             (WKS-CT-TASA-LIBRE-RIESGO +
031800              WKS-BETA * (WKS-ANUAL-BENCH -
031900                          WKS-CT-TASA-LIBRE-RIESGO))
032000
032100     IF WKS-DESVIO-P = 0 OR WKS-DESVIO-B = 0
032200        MOVE 0 TO WKS-CORRELACION
032300     ELSE
032400        COMPUTE WKS-CORRELACION ROUNDED =
032500           WKS-COVARIANZA-PB / (WKS-DESVIO-P * WKS-DESVIO-B)
032600     END-IF
032700
032800     MOVE 252 TO WKS-RZ-ENTRADA
032900     PERFORM 800-CALCULA-RAIZ-CUADRADA THRU
033000      800-CALCULA-RAIZ-CUADRADA-E
033100     COMPUTE WKS-TRACKING-ERROR ROUNDED =
033200             WKS-DESVIO-DIF * WKS-RZ-RESULTADO
033300
033400     IF WKS-TRACKING-ERROR = 0
033500        MOVE 0 TO WKS-RATIO-INFORMACION
033600     ELSE
033700        COMPUTE WKS-RATIO-INFORMACION ROUNDED =
033800           (WKS-MEDIA-P - WKS-MEDIA-B) * 252 / WKS-TRACKING-ERROR
033900     END-IF
034000
034100     PERFORM 210-CALCULA-CAPTURA-ALZA THRU
034200      210-CALCULA-CAPTURA-ALZA-E
034300     PERFORM 220-CALCULA-CAPTURA-BAJA THRU
034400      220-CALCULA-CAPTURA-BAJA-E
034500
034600     IF WKS-CAPTURA-BAJA = 0
034700        MOVE 0 TO WKS-RATIO-CAPTURA
034800     ELSE
034900        COMPUTE WKS-RATIO-CAPTURA ROUNDED =
035000           WKS-CAPTURA-ALZA / WKS-CAPTURA-BAJA
035100     END-IF.
035200 200-CALCULA-METRICAS-E. EXIT.
035300
035400*CAPTURA DE ALZA = MEDIA(P|B>0) / MEDIA(B|B>0) X 100
035500 210-CALCULA-CAPTURA-ALZA SECTION.
035600     IF WKS-CONTADOR-ALZA = 0
035700        MOVE 0 TO WKS-CAPTURA-ALZA
035800     ELSE
035900        COMPUTE WKS-RZ-ENTRADA ROUNDED =
036000                WKS-SUMA-B-ALZA / WKS-CONTADOR-ALZA
036100        IF WKS-RZ-ENTRADA = 0
036200           MOVE 0 TO WKS-CAPTURA-ALZA
036300        ELSE
036400           COMPUTE WKS-CAPTURA-ALZA ROUNDED =
036500              (WKS-SUMA-P-ALZA / WKS-CONTADOR-ALZA) /
036600              WKS-RZ-ENTRADA * 100
036700        END-IF
036800     END-IF.
036900 210-CALCULA-CAPTURA-ALZA-E. EXIT.
037000
037100*CAPTURA DE BAJA = MEDIA(P|B<0) / MEDIA(B|B<0) X 100
037200 220-CALCULA-CAPTURA-BAJA SECTION.
037300     IF WKS-CONTADOR-BAJA = 0
037400        MOVE 0 TO WKS-CAPTURA-BAJA
037500     ELSE
037600        COMPUTE WKS-RZ-ENTRADA ROUNDED =
037700                WKS-SUMA-B-BAJA / WKS-CONTADOR-BAJA
037800        IF WKS-RZ-ENTRADA = 0
037900           MOVE 0 TO WKS-CAPTURA-BAJA
038000        ELSE
038100           COMPUTE WKS-CAPTURA-BAJA ROUNDED =
038200              (WKS-SUMA-P-BAJA / WKS-CONTADOR-BAJA) /
038300              WKS-RZ-ENTRADA * 100
038400        END-IF
038500     END-IF.
038600 220-CALCULA-CAPTURA-BAJA-E. EXIT.
038700
038800******************************************************************
038900*  8 0 0   -   R A I Z   C U A D R A D A   P O R   E L   M E T O *
039000*  D O   D E   N E W T O N - R A P H S O N   ( R E S T A T E M E N*
039100*  T   L O C A L ,   V E R   T A M B I E N   P E R F S T A T )   *
039200******************************************************************
039300 800-CALCULA-RAIZ-CUADRADA SECTION.
039400     IF WKS-RZ-ENTRADA <= 0
039500        MOVE 0 TO WKS-RZ-RESULTADO
039600     ELSE
039700        MOVE WKS-RZ-ENTRADA TO WKS-RZ-ESTIMADO
039800        MOVE 0 TO WKS-RZ-ITERACION
039900        PERFORM 801-UNA-ITERACION-NEWTON THRU
040000      801-UNA-ITERACION-NEWTON-E
040100                UNTIL WKS-RZ-ITERACION > 25
040200        MOVE WKS-RZ-ESTIMADO TO WKS-RZ-RESULTADO
040300     END-IF.
040400 800-CALCULA-RAIZ-CUADRADA-E. EXIT.
040500
040600 801-UNA-ITERACION-NEWTON SECTION.
040700     ADD 1 TO WKS-RZ-ITERACION
040800     MOVE WKS-RZ-ESTIMADO TO WKS-RZ-ANTERIOR
040900     COMPUTE WKS-RZ-ESTIMADO ROUNDED =
041000             (WKS-RZ-ANTERIOR + WKS-RZ-ENTRADA / WKS-RZ-ANTERIOR)
041100             / 2
041200     COMPUTE WKS-RZ-DIFERENCIA = WKS-RZ-ESTIMADO - WKS-RZ-ANTERIOR
041300     IF WKS-RZ-DIFERENCIA < 0
041400        MULTIPLY -1 BY WKS-RZ-DIFERENCIA
041500     END-IF
041600     IF WKS-RZ-DIFERENCIA < 0.000001
041700        MOVE 26 TO WKS-RZ-ITERACION
041800     END-IF.
041900 801-UNA-ITERACION-NEWTON-E. EXIT.
042000
042100******************************************************************
042200*   4 0 0   -   R E P O R T E   D E   C O M P A R A C I O N      *
042300*   C O N T R A   B E N C H M A R K                              *
042400******************************************************************
042500 400-IMPRIME-REPORTE-BENCHMARK SECTION.
042600     OPEN OUTPUT RPTOUT
042700     MOVE SPACES TO WKS-LIN-TITULO
042800     MOVE 'BENCHMARK COMPARISON REPORT' TO WKS-LT-TEXTO
042900     WRITE RPT-LINE FROM WKS-LIN-TITULO
043000     MOVE SPACES TO WKS-LIN-TITULO
043100     MOVE ALL '=' TO WKS-LT-TEXTO
043200     WRITE RPT-LINE FROM WKS-LIN-TITULO
043300
043400     MOVE SPACES TO WKS-LIN-TITULO
043500     STRING 'BENCHMARK: ' DELIMITED BY SIZE
043600            WKS-BENCHMARK-TICKER DELIMITED BY SIZE
043700            INTO WKS-LT-TEXTO
043800     WRITE RPT-LINE FROM WKS-LIN-TITULO
043900
044000     MOVE WKS-N TO WKS-N-DISPLAY
044100     MOVE SPACES TO WKS-LIN-TITULO
044200     STRING 'PERIOD: ' DELIMITED BY SIZE
044300            WKS-PF-YYYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
044400            WKS-PF-MM   DELIMITED BY SIZE '-' DELIMITED BY SIZE
044500            WKS-PF-DD   DELIMITED BY SIZE
044600            ' TO ' DELIMITED BY SIZE
044700            WKS-UF-YYYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
044800            WKS-UF-MM   DELIMITED BY SIZE '-' DELIMITED BY SIZE
044900            WKS-UF-DD   DELIMITED BY SIZE
045000            '   PERIODS: ' DELIMITED BY SIZE
045100            WKS-N-DISPLAY DELIMITED BY SIZE
045200            INTO WKS-LT-TEXTO
045300     WRITE RPT-LINE FROM WKS-LIN-TITULO
045400
045500     MOVE SPACES TO WKS-LIN-TITULO
045600     MOVE 'RETURNS (ANNUALIZED)' TO WKS-LT-TEXTO
045700     WRITE RPT-LINE FROM WKS-LIN-TITULO
045800     MOVE 'PORTFOLIO'  TO WKS-LM-ETIQUETA
045900     MOVE WKS-ANUAL-PORT TO WKS-LM-VALOR
046000     MOVE '%' TO WKS-LM-UNIDAD
046100     WRITE RPT-LINE FROM WKS-LIN-METRICA
046200     MOVE 'BENCHMARK'  TO WKS-LM-ETIQUETA
046300     MOVE WKS-ANUAL-BENCH TO WKS-LM-VALOR
046400     WRITE RPT-LINE FROM WKS-LIN-METRICA
046500     MOVE 'EXCESS'     TO WKS-LM-ETIQUETA
046600     MOVE WKS-ANUAL-EXCESO TO WKS-LM-VALOR
046700     WRITE RPT-LINE FROM WKS-LIN-METRICA
046800
046900     MOVE SPACES TO WKS-LIN-TITULO
047000     MOVE 'RISK METRICS' TO WKS-LT-TEXTO
047100     WRITE RPT-LINE FROM WKS-LIN-TITULO
047200     MOVE 'PORTFOLIO VOLATILITY' TO WKS-LM-ETIQUETA
047300     MOVE WKS-DESVIO-P TO WKS-LM-VALOR
047400     WRITE RPT-LINE FROM WKS-LIN-METRICA
047500     MOVE 'BENCHMARK VOLATILITY' TO WKS-LM-ETIQUETA
047600     MOVE WKS-DESVIO-B TO WKS-LM-VALOR
047700     WRITE RPT-LINE FROM WKS-LIN-METRICA
047800     MOVE 'TRACKING ERROR' TO WKS-LM-ETIQUETA
047900     MOVE WKS-TRACKING-ERROR TO WKS-LM-VALOR
048000     WRITE RPT-LINE FROM WKS-LIN-METRICA
048100
048200     MOVE SPACES TO WKS-LIN-TITULO
048300     MOVE 'RELATIVE PERFORMANCE' TO WKS-LT-TEXTO
048400     WRITE RPT-LINE FROM WKS-LIN-TITULO
048500     MOVE SPACES TO WKS-LM-UNIDAD
048600     MOVE 'BETA'        TO WKS-LM-ETIQUETA
048700     MOVE WKS-BETA      TO WKS-LM-VALOR
048800     WRITE RPT-LINE FROM WKS-LIN-METRICA
048900     MOVE 'JENSEN ALPHA' TO WKS-LM-ETIQUETA
049000     MOVE WKS-ALFA-JENSEN TO WKS-LM-VALOR
049100     MOVE '%' TO WKS-LM-UNIDAD
049200     WRITE RPT-LINE FROM WKS-LIN-METRICA
049300     MOVE SPACES TO WKS-LM-UNIDAD
049400     MOVE 'CORRELATION' TO WKS-LM-ETIQUETA
049500     MOVE WKS-CORRELACION TO WKS-LM-VALOR
049600     WRITE RPT-LINE FROM WKS-LIN-METRICA
049700     MOVE 'INFORMATION RATIO' TO WKS-LM-ETIQUETA
049800     MOVE WKS-RATIO-INFORMACION TO WKS-LM-VALOR
049900     WRITE RPT-LINE FROM WKS-LIN-METRICA
050000
050100     MOVE SPACES TO WKS-LIN-TITULO
050200     MOVE 'CAPTURE RATIOS' TO WKS-LT-TEXTO
050300     WRITE RPT-LINE FROM WKS-LIN-TITULO
050400     MOVE 'UPSIDE CAPTURE' TO WKS-LM-ETIQUETA
050500     MOVE WKS-CAPTURA-ALZA TO WKS-LM-VALOR
050600     MOVE '%' TO WKS-LM-UNIDAD
050700     WRITE RPT-LINE FROM WKS-LIN-METRICA
050800     MOVE 'DOWNSIDE CAPTURE' TO WKS-LM-ETIQUETA
050900     MOVE WKS-CAPTURA-BAJA TO WKS-LM-VALOR
051000     WRITE RPT-LINE FROM WKS-LIN-METRICA
051100     MOVE SPACES TO WKS-LM-UNIDAD
051200     MOVE 'CAPTURE RATIO' TO WKS-LM-ETIQUETA
051300     MOVE WKS-RATIO-CAPTURA TO WKS-LM-VALOR
051400     WRITE RPT-LINE FROM WKS-LIN-METRICA
051500
051600     PERFORM 410-IMPRIME-LEYENDA THRU 410-IMPRIME-LEYENDA-E
051700     CLOSE RPTOUT
051800     ACCEPT WKS-77-HORA-FIN FROM TIME
051900     COMPUTE WKS-77-TIEMPO-CORRIDA =
052000             WKS-77-HORA-FIN - WKS-77-HORA-INICIO
052100     DISPLAY ' TIEMPO DE CORRIDA (HHMMSSCC): ' WKS-77-TIEMPO-CORRIDA.
052200 400-IMPRIME-REPORTE-BENCHMARK-E. EXIT.
052300
052400*LEYENDA FIJA DE INTERPRETACION AL PIE DEL REPORTE
052500 410-IMPRIME-LEYENDA SECTION.
052600     MOVE SPACES TO WKS-LIN-TITULO
052700     WRITE RPT-LINE FROM WKS-LIN-TITULO
052800     MOVE 'INTERPRETATION' TO WKS-LT-TEXTO
052900     WRITE RPT-LINE FROM WKS-LIN-TITULO
053000     MOVE 'BETA > 1.00 -> MORE VOLATILE THAN THE BENCHMARK'
053100          TO WKS-LT-TEXTO
053200     WRITE RPT-LINE FROM WKS-LIN-TITULO
053300     MOVE 'ALPHA > 0   -> OUTPERFORMANCE AFTER ADJUSTING FOR RISK'
053400          TO WKS-LT-TEXTO
053500     WRITE RPT-LINE FROM WKS-LIN-TITULO
053600     MOVE 'INFO RATIO  -> CONSISTENCY OF THE EXCESS RETURN'
053700          TO WKS-LT-TEXTO
053800     WRITE RPT-LINE FROM WKS-LIN-TITULO
053900     MOVE 'CAPTURE > 1 -> UPSIDE PARTICIPATION EXCEEDS DOWNSIDE'
054000          TO WKS-LT-TEXTO
054100     WRITE RPT-LINE FROM WKS-LIN-TITULO.
054200 410-IMPRIME-LEYENDA-E. EXIT.
