000100******************************************************************
000200*                 R E T P R S   -   C O P Y B O O K              *
000300******************************************************************
000400* FECHA       : 03/02/2024                                       *
000500* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000600* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000700* MIEMBRO     : RETPRS                                           *
000800* DESCRIPCION : LAYOUT DEL PAR DE RETORNOS DIARIOS CARTERA/      *
000900*             : BENCHMARK (ARCHIVO RETPAIRS), YA ALINEADOS POR   *
001000*             : FECHA, USADO POR EL ANALIZADOR DE BENCHMARK U6.  *
001100* USADO POR   : BENCHCMP                                         *
001200******************************************************************
001300*  02/2024 LVDM  TCK-4433  LAYOUT ORIGINAL                       *
001400******************************************************************
001500 01  RTN-RECORD.
001600     05  RTN-DATE                  PIC 9(8).
001700     05  RTN-PORT                  PIC S9(3)V9(6).
001800     05  RTN-BENCH                 PIC S9(3)V9(6).
001900     05  FILLER                    PIC X(5).
