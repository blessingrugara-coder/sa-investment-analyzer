000100******************************************************************
000200*                 R U L T A B   -   C O P Y B O O K              *
000300******************************************************************
000400* FECHA       : 03/02/2024                                       *
000500* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000600* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000700* MIEMBRO     : RULTAB                                           *
000800* DESCRIPCION : LAYOUT DEL REGISTRO DE REGLA RECURRENTE          *
000900*             : (ARCHIVO RULES). PARAMETRIZA DIVIDENDOS, CUPONES,*
001000*             : INTERESES Y COMISIONES QUE EL MOTOR U2 EJECUTA   *
001100*             : AUTOMATICAMENTE EN CADA CORRIDA.                 *
001200* USADO POR   : RULENGIN                                         *
001300******************************************************************
001400*  01/2024 LVDM  TCK-4410  LAYOUT ORIGINAL                       *
001500*  07/2024 SBOT  TCK-4481  SE AGREGA RUL-REINVEST-PROD-ID (DRIP) *
001600*  09/2024 RJKR  TCK-4495  SE AGREGA RUL-START-DATE/END-DATE     *
001700******************************************************************
001800 01  RUL-RECORD.
001900     05  RUL-PORTFOLIO-ID          PIC 9(5).
002000     05  RUL-PRODUCT-ID            PIC 9(5).
002100     05  RUL-CASHPOOL-ID           PIC 9(5).
002200     05  RUL-NAME                  PIC X(30).
002300     05  RUL-TXN-TYPE              PIC X(2).
002400     05  RUL-CALC-METHOD           PIC X(2).
002500         88  RUL-IS-PER-SHARE          VALUE 'PS'.
002600         88  RUL-IS-PER-UNIT           VALUE 'PU'.
002700         88  RUL-IS-PCT-NAV            VALUE 'PN'.
002800         88  RUL-IS-PCT-VALUE          VALUE 'PV'.
002900         88  RUL-IS-PCT-COST           VALUE 'PC'.
003000         88  RUL-IS-FIXED-AMT          VALUE 'FA'.
003100     05  RUL-AMOUNT-VALUE          PIC S9(9)V9(6).
003200     05  RUL-APPLIES-QTY           PIC X(1).
003300         88  RUL-APPLIES-QTY-YES       VALUE 'Y'.
003400     05  RUL-PCT-BASIS             PIC X(2).
003500         88  RUL-BASIS-NAV             VALUE 'NV'.
003600         88  RUL-BASIS-MKT-VALUE       VALUE 'MV'.
003700         88  RUL-BASIS-COST            VALUE 'CB'.
003800     05  RUL-FREQUENCY             PIC X(2).
003900         88  RUL-FREQ-DAILY            VALUE 'DA'.
004000         88  RUL-FREQ-WEEKLY           VALUE 'WK'.
004100         88  RUL-FREQ-MONTHLY          VALUE 'MO'.
004200         88  RUL-FREQ-QUARTERLY        VALUE 'QT'.
004300         88  RUL-FREQ-SEMIANNUAL       VALUE 'SA'.
004400         88  RUL-FREQ-ANNUAL           VALUE 'AN'.
004500         88  RUL-FREQ-CUSTOM           VALUE 'CU'.
004600     05  RUL-CUSTOM-DAYS           PIC 9(4).
004700     05  RUL-NEXT-EXEC-DATE        PIC 9(8).
004800     05  RUL-NEXT-EXEC-DATE-R  REDEFINES RUL-NEXT-EXEC-DATE.
004900         10  RUL-NEXT-YYYY         PIC 9(4).
005000         10  RUL-NEXT-MM           PIC 9(2).
005100         10  RUL-NEXT-DD           PIC 9(2).
005200     05  RUL-LAST-EXEC-DATE        PIC 9(8).
005300     05  RUL-REINVEST-FLAG         PIC X(1).
005400         88  RUL-REINVEST-YES          VALUE 'Y'.
005500     05  RUL-REINVEST-PROD-ID      PIC 9(5).
005600     05  RUL-TAX-RATE              PIC 9V9(4).
005700     05  RUL-AFFECTS-CASH          PIC X(1).
005800         88  RUL-AFFECTS-CASH-YES      VALUE 'Y'.
005900     05  RUL-ACTIVE-FLAG           PIC X(1).
006000         88  RUL-IS-ACTIVE             VALUE 'Y'.
006100     05  RUL-START-DATE            PIC 9(8).
006200     05  RUL-END-DATE              PIC 9(8).
006300     05  FILLER                    PIC X(12).
