000100******************************************************************
000200*                 D A Y T A B   -   C O P Y B O O K              *
000300******************************************************************
000400* FECHA       : 25/02/2024                                       *
000500* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000600* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000700* MIEMBRO     : DAYTAB                                           *
000800* DESCRIPCION : TABLA DE DIAS POR MES, USADA PARA SUMAR DIAS Y   *
000900*             : MESES A UNA FECHA AAAAMMDD SIN RECURRIR A LAS    *
001000*             : FUNCIONES INTRINSECAS DE FECHA. LA POSICION DE   *
001100*             : FEBRERO SE AJUSTA EN TIEMPO DE EJECUCION SEGUN   *
001200*             : LA REGLA DE AÑO BISIESTO (400/100/4).            *
001300* USADO POR   : RULENGIN, VALSERIES                              *
001400******************************************************************
001500*  02/2024 LVDM  TCK-4419  TABLA ORIGINAL, USADA PARA EL CLAMP   *
001600*                          DE FIN DE MES DEL CALENDARIO DE       *
001700*                          DISTRIBUCION                          *
001800******************************************************************
001900 01  TABLA-DIAS.
002000     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
002100 01  F REDEFINES TABLA-DIAS.
002200     02  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
