000100******************************************************************
000200* FECHA       : 08/02/2024                                       *
000300* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000400* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000500* PROGRAMA    : RULENGIN                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE TRANSACCIONES RECURRENTES. RECORRE EL   *
000800*             : MAESTRO DE REGLAS (RULES) Y, PARA CADA REGLA     *
000900*             : VIGENTE A LA FECHA DE CORRIDA, CALCULA EL MONTO  *
001000*             : BRUTO, APLICA RETENCION, GRABA LA TRANSACCION EN *
001100*             : EL LIBRO (TRANSACT), REINVIERTE (DRIP) SI        *
001200*             : CORRESPONDE, ACTUALIZA EL FONDO DE EFECTIVO      *
001300*             : (CASHPOOL) Y AVANZA LA PROXIMA FECHA DE          *
001400*             : EJECUCION SEGUN LA FRECUENCIA DE LA REGLA.       *
001500* ARCHIVOS    : RULES=I/O, TRANSACT=I/EXTEND, CASHPOOL=I/O       *
001600* ACCION (ES) : C=CALCULO UNICO POR CORRIDA                      *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800******************************************************************
001900*                  R E G I S T R O   D E   C A M B I O S         *
002000******************************************************************
002100*  08/02/2024 LVDM  TCK-4411  PROGRAMA ORIGINAL                  *
002200*  25/02/2024 SBOT  TCK-4419  SE AGREGA CLAMP DE FIN DE MES      *
002300*                             PARA EL CALENDARIO DE DISTRIBUCION *
002400*  09/04/2024 LVDM  TCK-4429  SE AGREGA REINVERSION (DRIP)       *
002500*  22/05/2024 TMOK  TCK-4460  SE AGREGA VENTANA DE VIGENCIA      *
002600*                             (RUL-START-DATE / RUL-END-DATE)    *
002700*  14/07/2024 LVDM  TCK-4482  BASE DE COSTO COMO SUSTITUTO DE    *
002800*                             VALOR DE MERCADO PARA NV Y MV      *
002900*  20/09/2024 RJKR  TCK-4497  SE AGREGA CONTROL DE AÑO BISIESTO  *
003000*                             PARA EL AVANCE DIARIO/SEMANAL      *
003100*  01/11/2024 LVDM  TCK-4506  SE AGREGA ACUMULADOR DE SALDO POR  *
003200*                             FONDO DE EFECTIVO (UNA SOLA        *
003300*                             REESCRITURA AL FINAL)              *
003400*  19/12/2024 PVDW  TCK-4514  REVISION Y2K - TODAS LAS FECHAS    *
003500*                             SON 9(8) AAAAMMDD DESDE EL ORIGEN  *
003600*  10/02/2025 LVDM  TCK-4523  CORRIGE FRECUENCIA POR DEFECTO A   *
003700*                             UN MES CUANDO EL CODIGO ES INVALIDO*
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    RULENGIN.
004100 AUTHOR.        L. VAN DER MERWE.
004200 INSTALLATION.  LMI-BATCH.
004300 DATE-WRITTEN.  08/02/1993.
004400 DATE-COMPILED.
004500 SECURITY.      LMI PRODUCCION - BATCH NOCTURNO.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TRANSACT ASSIGN TO TRANSACT
005300            ORGANIZATION   IS SEQUENTIAL
005400            FILE STATUS    IS FS-TRANSACT.
005500
005600     SELECT RULES    ASSIGN TO RULES
005700            ORGANIZATION   IS SEQUENTIAL
005800            FILE STATUS    IS FS-RULES.
005900
006000     SELECT CASHPOOL ASSIGN TO CASHPOOL
006100            ORGANIZATION   IS SEQUENTIAL
006200            FILE STATUS    IS FS-CASHPOOL.
006300
006400     SELECT RPTOUT   ASSIGN TO RPTOUT
006500            ORGANIZATION   IS LINE SEQUENTIAL
006600            FILE STATUS    IS FS-RPTOUT.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000*1 -->LIBRO MAYOR, SE LEE UNA VEZ PARA TENENCIAS/COSTO Y LUEGO
007100*     SE EXTIENDE CON LAS TRANSACCIONES AUTOMATICAS
007200 FD  TRANSACT
007300     LABEL RECORD IS STANDARD.
007400     COPY TXNLDG.
007500
007600*2 -->MAESTRO DE REGLAS RECURRENTES, ACTUALIZADO EN EL LUGAR
007700 FD  RULES
007800     LABEL RECORD IS STANDARD.
007900     COPY RULTAB.
008000
008100*3 -->FONDO DE EFECTIVO, SALDO ACTUALIZADO EN EL LUGAR
008200 FD  CASHPOOL
008300     LABEL RECORD IS STANDARD.
008400     COPY CSHPOL.
008500
008600*4 -->REPORTE DE EVENTOS EJECUTADOS
008700 FD  RPTOUT
008800     LABEL RECORD IS STANDARD.
008900 01  RPT-LINE                     PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*                  C A M P O S   D E   T R A B A J O             *
009400******************************************************************
009500 01  WKS-CAMPOS-DE-TRABAJO.
009600     05  WKS-PROGRAMA              PIC X(08) VALUE 'RULENGIN'.
009700     05  WKS-RUN-DATE              PIC 9(08) VALUE ZEROS.
009800     05  WKS-RUN-DATE-R  REDEFINES WKS-RUN-DATE.
009900         10  WKS-RUN-YYYY          PIC 9(04).
010000         10  WKS-RUN-MM            PIC 9(02).
010100         10  WKS-RUN-DD            PIC 9(02).
010200     05  WKS-RUN-DATE-BYTE REDEFINES WKS-RUN-DATE.
010300         10  WKS-RDB-BYTE          PIC X(01) OCCURS 8 TIMES.
010400     05  WKS-ASOF-CLOSED           PIC X(01) VALUE 'N'.
010500         88  WKS-ASOF-IS-CLOSED        VALUE 'Y'.
010600     05  WKS-FIN-TRANSACT          PIC X(01) VALUE 'N'.
010700         88  WKS-END-TRANSACT          VALUE 'Y'.
010800     05  WKS-FIN-RULES             PIC X(01) VALUE 'N'.
010900         88  WKS-END-RULES             VALUE 'Y'.
011000     05  WKS-FIN-CASHPOOL          PIC X(01) VALUE 'N'.
011100         88  WKS-END-CASHPOOL          VALUE 'Y'.
011200     05  WKS-ELEGIBLE              PIC X(01) VALUE 'N'.
011300         88  WKS-REGLA-ELEGIBLE        VALUE 'Y'.
011400     05  FILLER                    PIC X(05) VALUE SPACES.
011500
011600******************************************************************
011700*   T A B L A   D E   D I A S   P O R   M E S                    *
011800******************************************************************
011900 COPY DAYTAB.
012000
012100******************************************************************
012200*      T A B L A   D E   T E N E N C I A S   A C T U A L E S     *
012300******************************************************************
012400 01  WKS-QTY-TABLE.
012500     05  WKS-QTY-COUNT             PIC 9(4) COMP VALUE 0.
012600     05  WKS-QTY-ENTRY OCCURS 1 TO 300 TIMES
012700             DEPENDING ON WKS-QTY-COUNT
012800             INDEXED BY WKS-QX.
012900         10  WKS-QTY-PROD-ID       PIC 9(5).
013000         10  WKS-QTY-CURR          PIC S9(9)V9(4)  VALUE 0.
013100         10  FILLER                PIC X(05)       VALUE SPACES.
013200
013300******************************************************************
013400*   T A B L A   D E   A J U S T E   D E   S A L D O S   D E     *
013500*   F O N D O S   D E   E F E C T I V O                          *
013600******************************************************************
013700 01  WKS-CASH-DELTA-TABLE.
013800     05  WKS-DELTA-COUNT           PIC 9(4) COMP VALUE 0.
013900     05  WKS-DELTA-ENTRY OCCURS 1 TO 300 TIMES
014000             DEPENDING ON WKS-DELTA-COUNT
014100             INDEXED BY WKS-DX.
014200         10  WKS-DELTA-CASH-ID     PIC 9(5).
014300         10  WKS-DELTA-MONTO       PIC S9(11)V99   VALUE 0.
014400         10  FILLER                PIC X(05)       VALUE SPACES.
014500
014600******************************************************************
014700*          T O T A L E S   Y   C A M P O S   D E   R E G L A     *
014800******************************************************************
014900 01  WKS-TOTALES.
015000     05  WKS-BASE-DE-COSTO         PIC S9(11)V99 VALUE 0.
015100     05  WKS-CONTADOR-EJECUTADOS   PIC 9(7) COMP VALUE 0.
015200     05  WKS-CONTADOR-REGLAS       PIC 9(7) COMP VALUE 0.
015300     05  FILLER                    PIC X(05)     VALUE SPACES.
015400
015500 01  WKS-REGLA-WORK.
015600     05  WKS-Q                     PIC S9(9)V9(4)  VALUE 0.
015700     05  WKS-GROSS                 PIC S9(11)V99   VALUE 0.
015800     05  WKS-NET                   PIC S9(11)V99   VALUE 0.
015900     05  WKS-TAXES                 PIC S9(11)V99   VALUE 0.
016000     05  WKS-NET-ABS               PIC S9(11)V99   VALUE 0.
016100     05  WKS-UNO-MENOS-TASA        PIC S9(1)V9(4)  VALUE 0.
016200     05  WKS-MESES-A-SUMAR         PIC S9(3) COMP  VALUE 0.
016300     05  WKS-DIAS-A-SUMAR          PIC S9(5) COMP  VALUE 0.
016400     05  WKS-TOTAL-MESES           PIC S9(4) COMP  VALUE 0.
016500     05  WKS-RESIDUO-BISIESTO      PIC 9(2)        VALUE 0.
016600     05  FILLER                    PIC X(05)       VALUE SPACES.
016700
016800******************************************************************
016900*               A R E A   D E   R E P O R T E S                 *
017000******************************************************************
017100 01  WKS-LIN-DETALLE.
017200     05  FILLER                    PIC X(01) VALUE SPACES.
017300     05  WKS-RD-NOMBRE-REGLA       PIC X(30).
017400     05  FILLER                    PIC X(02) VALUE SPACES.
017500     05  WKS-RD-TIPO               PIC X(02).
017600     05  FILLER                    PIC X(02) VALUE SPACES.
017700     05  WKS-RD-BRUTO              PIC Z,ZZZ,ZZZ,ZZ9.99-.
017800     05  FILLER                    PIC X(02) VALUE SPACES.
017900     05  WKS-RD-NETO               PIC Z,ZZZ,ZZZ,ZZ9.99-.
018000     05  FILLER                    PIC X(30) VALUE SPACES.
018100
018200*LINEA DE PIE DE REPORTE, COMPARTE EL AREA DE LA LINEA DE DETALLE
018300 01  WKS-LIN-PIE REDEFINES WKS-LIN-DETALLE.
018400     05  FILLER                    PIC X(01).
018500     05  WKS-PIE-TEXTO             PIC X(30).
018600     05  FILLER                    PIC X(02).
018700     05  WKS-PIE-REGLAS            PIC ZZZ,ZZ9.
018800     05  FILLER                    PIC X(02).
018900     05  WKS-PIE-EJECUTADAS        PIC ZZZ,ZZ9.
019000     05  FILLER                    PIC X(56).
019100
019200******************************************************************
019300*          V A R I A B L E S   D E   C O N T R O L               *
019400******************************************************************
019500 01  FS-TRANSACT                   PIC X(02) VALUE ZEROS.
019600 01  FS-RULES                      PIC X(02) VALUE ZEROS.
019700 01  FS-CASHPOOL                   PIC X(02) VALUE ZEROS.
019800 01  FS-RPTOUT                     PIC X(02) VALUE ZEROS.
019900
020000 01  WKS-I                         PIC 9(4) COMP VALUE 0.
020100
020200******************************************************************
020300*  CONTROL DE HORARIO DE CORRIDA, PARA EL LOG DE OPERACIONES DE  *
020400*  COMPUTO NOCTURNO (77-LEVELS)                                  *
020500******************************************************************
020600 77  WKS-77-HORA-INICIO            PIC 9(08) VALUE 0.
020700 77  WKS-77-HORA-FIN               PIC 9(08) VALUE 0.
020800 77  WKS-77-TIEMPO-CORRIDA         COMP-3 PIC S9(7) VALUE 0.
020900
021000 LINKAGE SECTION.
021100******************************************************************
021200 PROCEDURE DIVISION.
021300 000-MAIN SECTION.
021400     ACCEPT WKS-77-HORA-INICIO FROM TIME
021500     PERFORM 010-PARAMETROS-DE-CORRIDA THRU
021600             010-PARAMETROS-DE-CORRIDA-E
021700     PERFORM 020-PRIMERA-PASADA-LIBRO THRU
021800             020-PRIMERA-PASADA-LIBRO-E
021900     PERFORM 100-PROCESA-REGLAS THRU 100-PROCESA-REGLAS-E
022000     PERFORM 300-REESCRIBE-CASHPOOL THRU 300-REESCRIBE-CASHPOOL-E
022100     PERFORM 400-REPORTE-DE-EVENTOS THRU 400-REPORTE-DE-EVENTOS-E
022200     STOP RUN.
022300 000-MAIN-E. EXIT.
022400
022500*ACEPTA LA FECHA DE CORRIDA (D) DESDE SYSIN, FORMATO AAAAMMDD
022600 010-PARAMETROS-DE-CORRIDA SECTION.
022700     ACCEPT WKS-RUN-DATE FROM SYSIN
022800     PERFORM 011-VALIDA-FECHA-CORRIDA THRU
022900             011-VALIDA-FECHA-CORRIDA-E.
023000 010-PARAMETROS-DE-CORRIDA-E. EXIT.
023100
023200*RECHAZA UNA TARJETA DE CORRIDA TRUNCADA (BYTES EN BAJOS)
023300 011-VALIDA-FECHA-CORRIDA SECTION.
023400     PERFORM 012-REVISA-UN-BYTE-FECHA THRU
023500             012-REVISA-UN-BYTE-FECHA-E
023600             VARYING WKS-I FROM 1 BY 1
023700             UNTIL WKS-I > 8
023800     IF WKS-RUN-DATE = ZEROS
023900        DISPLAY 'RULENGIN - FECHA DE CORRIDA NO INFORMADA'
024000        MOVE 91 TO RETURN-CODE
024100        STOP RUN
024200     END-IF.
024300 011-VALIDA-FECHA-CORRIDA-E. EXIT.
024400
024500 012-REVISA-UN-BYTE-FECHA SECTION.
024600     IF WKS-RDB-BYTE (WKS-I) = LOW-VALUE
024700        DISPLAY 'RULENGIN - TARJETA DE FECHA DE CORRIDA CORRUPTA'
024800        MOVE 91 TO RETURN-CODE
024900        STOP RUN
025000     END-IF.
025100 012-REVISA-UN-BYTE-FECHA-E. EXIT.
025200
025300******************************************************************
025400*  0 2 0   -   P R I M E R A   P A S A D A   S O B R E  E L      *
025500*              L I B R O   ( T E N E N C I A S   Y   C O S T O ) *
025600******************************************************************
025700 020-PRIMERA-PASADA-LIBRO SECTION.
025800     OPEN INPUT TRANSACT
025900     IF FS-TRANSACT NOT = '00'
026000        DISPLAY 'RULENGIN - ERROR AL ABRIR TRANSACT : '
026100                FS-TRANSACT
026200        MOVE 91 TO RETURN-CODE
026300        STOP RUN
026400     END-IF
026500     PERFORM 021-LEE-Y-ACUMULA-TXN THRU
026600             021-LEE-Y-ACUMULA-TXN-E UNTIL WKS-END-TRANSACT
026700     CLOSE TRANSACT.
026800 020-PRIMERA-PASADA-LIBRO-E. EXIT.
026900
027000 021-LEE-Y-ACUMULA-TXN SECTION.
027100     READ TRANSACT
027200         AT END SET WKS-END-TRANSACT TO TRUE
027300     END-READ
027400
027500     IF NOT WKS-END-TRANSACT
027600        IF TXN-PRODUCT-ID NOT = 0
027700           PERFORM 022-BUSCA-O-CREA-TENENCIA THRU
027800                   022-BUSCA-O-CREA-TENENCIA-E
027900           PERFORM 023-ACTUALIZA-TENENCIA THRU
028000                   023-ACTUALIZA-TENENCIA-E
028100        END-IF
028200        IF NOT WKS-ASOF-IS-CLOSED
028300           IF TXN-DATE > WKS-RUN-DATE
028400              SET WKS-ASOF-IS-CLOSED TO TRUE
028500           ELSE
028600              PERFORM 024-ACUMULA-BASE-DE-COSTO THRU
028700                      024-ACUMULA-BASE-DE-COSTO-E
028800           END-IF
028900        END-IF
029000     END-IF.
029100 021-LEE-Y-ACUMULA-TXN-E. EXIT.
029200
029300*BUSQUEDA LINEAL (LA TABLA NO VIENE ORDENADA); SI NO EXISTE, ALTA
029400 022-BUSCA-O-CREA-TENENCIA SECTION.
029500     SET WKS-QX TO 1
029600     SEARCH WKS-QTY-ENTRY
029700         AT END
029800             ADD 1 TO WKS-QTY-COUNT
029900             SET WKS-QX TO WKS-QTY-COUNT
030000             MOVE TXN-PRODUCT-ID TO WKS-QTY-PROD-ID (WKS-QX)
030100             MOVE 0 TO WKS-QTY-CURR (WKS-QX)
030200         WHEN WKS-QTY-PROD-ID (WKS-QX) = TXN-PRODUCT-ID
030300             CONTINUE
030400     END-SEARCH.
030500 022-BUSCA-O-CREA-TENENCIA-E. EXIT.
030600
030700 023-ACTUALIZA-TENENCIA SECTION.
030800     EVALUATE TRUE
030900        WHEN TXN-IS-BUY OR TXN-IS-BONUS OR TXN-IS-RIGHTS
031000             OR TXN-IS-TRANSFER-IN OR TXN-IS-DEPOSIT
031100             IF TXN-QUANTITY >= 0
031200                ADD TXN-QUANTITY TO WKS-QTY-CURR (WKS-QX)
031300             ELSE
031400                SUBTRACT TXN-QUANTITY FROM WKS-QTY-CURR (WKS-QX)
031500             END-IF
031600        WHEN TXN-IS-SELL OR TXN-IS-TRANSFER-OUT
031700             OR TXN-IS-WITHDRAWAL
031800             IF TXN-QUANTITY >= 0
031900                SUBTRACT TXN-QUANTITY FROM WKS-QTY-CURR (WKS-QX)
032000             ELSE
032100                ADD TXN-QUANTITY TO WKS-QTY-CURR (WKS-QX)
032200             END-IF
032300        WHEN TXN-IS-SPLIT
032400             IF TXN-SPLIT-RATIO NOT = 0
032500                MULTIPLY TXN-SPLIT-RATIO BY
032600                         WKS-QTY-CURR (WKS-QX)
032700             END-IF
032800     END-EVALUATE.
032900 023-ACTUALIZA-TENENCIA-E. EXIT.
033000
033100 024-ACUMULA-BASE-DE-COSTO SECTION.
033200     MOVE TXN-NET-AMOUNT TO WKS-NET-ABS
033300     IF WKS-NET-ABS < 0
033400        MULTIPLY -1 BY WKS-NET-ABS
033500     END-IF
033600     EVALUATE TRUE
033700        WHEN TXN-IS-BUY OR TXN-IS-DEPOSIT
033800             ADD WKS-NET-ABS TO WKS-BASE-DE-COSTO
033900        WHEN TXN-IS-SELL OR TXN-IS-WITHDRAWAL
034000             SUBTRACT WKS-NET-ABS FROM WKS-BASE-DE-COSTO
034100     END-EVALUATE.
034200 024-ACUMULA-BASE-DE-COSTO-E. EXIT.
034300
034400******************************************************************
034500*  1 0 0   -   P R O C E S A M I E N T O   D E   R E G L A S     *
034600******************************************************************
034700 100-PROCESA-REGLAS SECTION.
034800     OPEN I-O    RULES
034900     OPEN EXTEND TRANSACT
035000     OPEN OUTPUT RPTOUT
035100
035200     IF FS-RULES NOT = '00'
035300        DISPLAY 'RULENGIN - ERROR AL ABRIR RULES : ' FS-RULES
035400        MOVE 91 TO RETURN-CODE
035500        CLOSE RULES TRANSACT RPTOUT
035600        STOP RUN
035700     END-IF
035800
035900     MOVE 'REGLAS RECURRENTES EJECUTADAS' TO RPT-LINE
036000     WRITE RPT-LINE
036100
036200     PERFORM 110-LEE-Y-PROCESA-REGLA THRU
036300             110-LEE-Y-PROCESA-REGLA-E UNTIL WKS-END-RULES
036400
036500     CLOSE RULES
036600     CLOSE TRANSACT
036700     CLOSE RPTOUT.
036800 100-PROCESA-REGLAS-E. EXIT.
036900
037000 110-LEE-Y-PROCESA-REGLA SECTION.
037100     READ RULES
037200         AT END SET WKS-END-RULES TO TRUE
037300     END-READ
037400
037500     IF NOT WKS-END-RULES
037600        ADD 1 TO WKS-CONTADOR-REGLAS
037700        PERFORM 200-EVALUA-REGLA THRU 200-EVALUA-REGLA-E
037800        IF WKS-REGLA-ELEGIBLE
037900           PERFORM 210-CALCULA-BRUTO THRU 210-CALCULA-BRUTO-E
038000           IF WKS-GROSS NOT = 0
038100              PERFORM 220-APLICA-RETENCION THRU
038200                      220-APLICA-RETENCION-E
038300              PERFORM 230-GRABA-TRANSACCION THRU
038400                      230-GRABA-TRANSACCION-E
038500              IF RUL-REINVEST-YES AND WKS-NET > 0
038600                 AND RUL-REINVEST-PROD-ID NOT = 0
038700                 PERFORM 240-GRABA-DRIP THRU 240-GRABA-DRIP-E
038800              END-IF
038900              IF RUL-AFFECTS-CASH-YES AND RUL-CASHPOOL-ID NOT = 0
039000                 PERFORM 250-ACTUALIZA-CAJA THRU
039100                         250-ACTUALIZA-CAJA-E
039200              END-IF
039300              MOVE WKS-RUN-DATE TO RUL-LAST-EXEC-DATE
039400              PERFORM 260-AVANZA-FECHA THRU 260-AVANZA-FECHA-E
039500              ADD 1 TO WKS-CONTADOR-EJECUTADOS
039600              PERFORM 270-LISTA-EVENTO THRU 270-LISTA-EVENTO-E
039700           END-IF
039800        END-IF
039900        REWRITE RUL-RECORD
040000     END-IF.
040100 110-LEE-Y-PROCESA-REGLA-E. EXIT.
040200
040300******************************************************************
040400*      2 0 0   -   E L E G I B I L I D A D   D E   L A   R E G L A*
040500******************************************************************
040600 200-EVALUA-REGLA SECTION.
040700     MOVE 'N' TO WKS-ELEGIBLE
040800     IF RUL-IS-ACTIVE
040900        AND RUL-NEXT-EXEC-DATE <= WKS-RUN-DATE
041000        AND (RUL-END-DATE = 0 OR RUL-END-DATE >= WKS-RUN-DATE)
041100        AND (RUL-START-DATE = 0 OR RUL-START-DATE <= WKS-RUN-DATE)
041200        AND RUL-LAST-EXEC-DATE NOT = WKS-RUN-DATE
041300        SET WKS-REGLA-ELEGIBLE TO TRUE
041400     END-IF.
041500 200-EVALUA-REGLA-E. EXIT.
041600
041700******************************************************************
041800*      2 1 0   -   C A L C U L O   D E L   M O N T O   B R U T O *
041900******************************************************************
042000 210-CALCULA-BRUTO SECTION.
042100     MOVE 0 TO WKS-Q
042200     IF RUL-PRODUCT-ID NOT = 0
042300        PERFORM 211-BUSCA-TENENCIA-REGLA THRU
042400                211-BUSCA-TENENCIA-REGLA-E
042500     END-IF
042600
042700     EVALUATE TRUE
042800        WHEN RUL-IS-PER-SHARE OR RUL-IS-PER-UNIT
042900             COMPUTE WKS-GROSS ROUNDED =
043000                     RUL-AMOUNT-VALUE * WKS-Q
043100        WHEN RUL-IS-FIXED-AMT
043200             MOVE RUL-AMOUNT-VALUE TO WKS-GROSS
043300        WHEN RUL-IS-PCT-NAV OR RUL-IS-PCT-VALUE
043400             OR RUL-IS-PCT-COST
043500             COMPUTE WKS-GROSS ROUNDED =
043600                     WKS-BASE-DE-COSTO * RUL-AMOUNT-VALUE / 100
043700        WHEN OTHER
043800             MOVE 0 TO WKS-GROSS
043900     END-EVALUATE.
044000 210-CALCULA-BRUTO-E. EXIT.
044100
044200 211-BUSCA-TENENCIA-REGLA SECTION.
044300     SET WKS-QX TO 1
044400     SEARCH WKS-QTY-ENTRY
044500         AT END
044600             MOVE 0 TO WKS-Q
044700         WHEN WKS-QTY-PROD-ID (WKS-QX) = RUL-PRODUCT-ID
044800             MOVE WKS-QTY-CURR (WKS-QX) TO WKS-Q
044900     END-SEARCH.
045000 211-BUSCA-TENENCIA-REGLA-E. EXIT.
045100
045200******************************************************************
045300*      2 2 0   -   A P L I C A C I O N   D E   R E T E N C I O N *
045400******************************************************************
045500 220-APLICA-RETENCION SECTION.
045600     EVALUATE TRUE
045700        WHEN RUL-TXN-TYPE = 'DV' OR 'CP' OR 'IN'
045800             IF RUL-TAX-RATE > 0
045900                COMPUTE WKS-UNO-MENOS-TASA = 1 - RUL-TAX-RATE
046000                COMPUTE WKS-NET ROUNDED =
046100                        WKS-GROSS * WKS-UNO-MENOS-TASA
046200                COMPUTE WKS-TAXES ROUNDED =
046300                        WKS-GROSS - WKS-NET
046400             ELSE
046500                MOVE WKS-GROSS TO WKS-NET
046600                MOVE 0 TO WKS-TAXES
046700             END-IF
046800        WHEN RUL-TXN-TYPE = 'FE' OR 'TX'
046900             MOVE WKS-GROSS TO WKS-NET-ABS
047000             IF WKS-NET-ABS < 0
047100                MULTIPLY -1 BY WKS-NET-ABS
047200             END-IF
047300             COMPUTE WKS-NET = 0 - WKS-NET-ABS
047400             MOVE 0 TO WKS-TAXES
047500        WHEN OTHER
047600             MOVE WKS-GROSS TO WKS-NET
047700             MOVE 0 TO WKS-TAXES
047800     END-EVALUATE.
047900 220-APLICA-RETENCION-E. EXIT.
048000
048100******************************************************************
048200*   2 3 0   -   G R A B A C I O N   D E   L A   T R A N S A C C I *
048300*               O N   A U T O M A T I C A                        *
048400******************************************************************
048500 230-GRABA-TRANSACCION SECTION.
048600     INITIALIZE TXN-RECORD
048700     MOVE RUL-PORTFOLIO-ID TO TXN-PORTFOLIO-ID
048800     MOVE RUL-PRODUCT-ID   TO TXN-PRODUCT-ID
048900     MOVE RUL-CASHPOOL-ID  TO TXN-CASHPOOL-ID
049000     MOVE RUL-TXN-TYPE     TO TXN-TYPE
049100     MOVE WKS-RUN-DATE     TO TXN-DATE
049200     MOVE 0                TO TXN-QUANTITY
049300     IF RUL-APPLIES-QTY-YES AND RUL-PRODUCT-ID NOT = 0
049400        MOVE WKS-Q TO TXN-QUANTITY
049500     END-IF
049600     MOVE 0                TO TXN-PRICE
049700     IF RUL-IS-PER-SHARE OR RUL-IS-PER-UNIT
049800        MOVE RUL-AMOUNT-VALUE TO TXN-PRICE
049900     END-IF
050000     MOVE WKS-GROSS        TO TXN-GROSS-AMOUNT
050100     MOVE 0                TO TXN-FEES
050200     MOVE WKS-TAXES        TO TXN-TAXES
050300     MOVE WKS-NET          TO TXN-NET-AMOUNT
050400     MOVE 0                TO TXN-SPLIT-RATIO
050500     MOVE 'Y'              TO TXN-AUTO-FLAG
050600     MOVE SPACES           TO TXN-NOTES
050700     STRING 'AUTO: ' RUL-NAME DELIMITED BY SIZE
050800            INTO TXN-NOTES
050900     WRITE TXN-RECORD.
051000 230-GRABA-TRANSACCION-E. EXIT.
051100
051200******************************************************************
051300*      2 4 0   -   R E I N V E R S I O N   ( D R I P )           *
051400******************************************************************
051500 240-GRABA-DRIP SECTION.
051600     INITIALIZE TXN-RECORD
051700     MOVE RUL-PORTFOLIO-ID     TO TXN-PORTFOLIO-ID
051800     MOVE RUL-REINVEST-PROD-ID TO TXN-PRODUCT-ID
051900     MOVE 0                    TO TXN-CASHPOOL-ID
052000     MOVE 'BY'                 TO TXN-TYPE
052100     MOVE WKS-RUN-DATE         TO TXN-DATE
052200     MOVE 0                    TO TXN-QUANTITY
052300     MOVE 0                    TO TXN-PRICE
052400     MOVE WKS-NET              TO TXN-GROSS-AMOUNT
052500     MOVE 0                    TO TXN-FEES
052600     MOVE 0                    TO TXN-TAXES
052700     MOVE WKS-NET              TO TXN-NET-AMOUNT
052800     MOVE 0                    TO TXN-SPLIT-RATIO
052900     MOVE 'Y'                  TO TXN-AUTO-FLAG
053000     MOVE SPACES               TO TXN-NOTES
053100     STRING 'AUTO-DRIP: ' RUL-NAME DELIMITED BY SIZE
053200            INTO TXN-NOTES
053300     WRITE TXN-RECORD.
053400 240-GRABA-DRIP-E. EXIT.
053500
053600******************************************************************
053700*   2 5 0   -   A C U M U L A   A J U S T E   D E   C A J A      *
053800******************************************************************
053900 250-ACTUALIZA-CAJA SECTION.
054000     SET WKS-DX TO 1
054100     SEARCH WKS-DELTA-ENTRY
054200         AT END
054300             ADD 1 TO WKS-DELTA-COUNT
054400             SET WKS-DX TO WKS-DELTA-COUNT
054500             MOVE RUL-CASHPOOL-ID TO WKS-DELTA-CASH-ID (WKS-DX)
054600             MOVE WKS-NET TO WKS-DELTA-MONTO (WKS-DX)
054700         WHEN WKS-DELTA-CASH-ID (WKS-DX) = RUL-CASHPOOL-ID
054800             ADD WKS-NET TO WKS-DELTA-MONTO (WKS-DX)
054900     END-SEARCH.
055000 250-ACTUALIZA-CAJA-E. EXIT.
055100
055200******************************************************************
055300*  2 6 0   -   A V A N C E   D E   L A   P R O X I M A   F E C H A*
055400******************************************************************
055500 260-AVANZA-FECHA SECTION.
055600     EVALUATE TRUE
055700        WHEN RUL-FREQ-DAILY
055800             MOVE 1 TO WKS-DIAS-A-SUMAR
055900             PERFORM 261-SUMA-DIAS THRU 261-SUMA-DIAS-E
056000        WHEN RUL-FREQ-WEEKLY
056100             MOVE 7 TO WKS-DIAS-A-SUMAR
056200             PERFORM 261-SUMA-DIAS THRU 261-SUMA-DIAS-E
056300        WHEN RUL-FREQ-MONTHLY
056400             MOVE 1 TO WKS-MESES-A-SUMAR
056500             PERFORM 262-SUMA-MESES THRU 262-SUMA-MESES-E
056600        WHEN RUL-FREQ-QUARTERLY
056700             MOVE 3 TO WKS-MESES-A-SUMAR
056800             PERFORM 262-SUMA-MESES THRU 262-SUMA-MESES-E
056900        WHEN RUL-FREQ-SEMIANNUAL
057000             MOVE 6 TO WKS-MESES-A-SUMAR
057100             PERFORM 262-SUMA-MESES THRU 262-SUMA-MESES-E
057200        WHEN RUL-FREQ-ANNUAL
057300             MOVE 12 TO WKS-MESES-A-SUMAR
057400             PERFORM 262-SUMA-MESES THRU 262-SUMA-MESES-E
057500        WHEN RUL-FREQ-CUSTOM
057600             MOVE RUL-CUSTOM-DAYS TO WKS-DIAS-A-SUMAR
057700             PERFORM 261-SUMA-DIAS THRU 261-SUMA-DIAS-E
057800        WHEN OTHER
057900             MOVE 1 TO WKS-MESES-A-SUMAR
058000             PERFORM 262-SUMA-MESES THRU 262-SUMA-MESES-E
058100     END-EVALUATE.
058200 260-AVANZA-FECHA-E. EXIT.
058300
058400*SUMA DE DIAS UNO A UNO, RESPETANDO FIN DE MES Y AÑO BISIESTO
058500 261-SUMA-DIAS SECTION.
058600     PERFORM 263-DETERMINA-BISIESTO THRU 263-DETERMINA-BISIESTO-E
058700     PERFORM 264-SUMA-UN-DIA THRU 264-SUMA-UN-DIA-E
058800             VARYING WKS-I FROM 1 BY 1
058900             UNTIL WKS-I > WKS-DIAS-A-SUMAR.
059000 261-SUMA-DIAS-E. EXIT.
059100
059200 264-SUMA-UN-DIA SECTION.
059300     ADD 1 TO RUL-NEXT-DD
059400     IF RUL-NEXT-DD > DIA-FIN-MES (RUL-NEXT-MM)
059500        MOVE 1 TO RUL-NEXT-DD
059600        ADD 1 TO RUL-NEXT-MM
059700        IF RUL-NEXT-MM > 12
059800           MOVE 1 TO RUL-NEXT-MM
059900           ADD 1 TO RUL-NEXT-YYYY
060000           PERFORM 263-DETERMINA-BISIESTO THRU
060100                   263-DETERMINA-BISIESTO-E
060200        END-IF
060300     END-IF.
060400 264-SUMA-UN-DIA-E. EXIT.
060500
060600*SUMA DE MESES CON RECORTE (CLAMP) AL ULTIMO DIA DEL MES DESTINO
060700 262-SUMA-MESES SECTION.
060800     COMPUTE WKS-TOTAL-MESES = RUL-NEXT-MM + WKS-MESES-A-SUMAR
060900     IF WKS-TOTAL-MESES > 12
061000        COMPUTE RUL-NEXT-MM = WKS-TOTAL-MESES - 12
061100        ADD 1 TO RUL-NEXT-YYYY
061200     ELSE
061300        MOVE WKS-TOTAL-MESES TO RUL-NEXT-MM
061400     END-IF
061500     PERFORM 263-DETERMINA-BISIESTO THRU 263-DETERMINA-BISIESTO-E
061600     IF RUL-NEXT-DD > DIA-FIN-MES (RUL-NEXT-MM)
061700        MOVE DIA-FIN-MES (RUL-NEXT-MM) TO RUL-NEXT-DD
061800     END-IF.
061900 262-SUMA-MESES-E. EXIT.
062000
062100*AJUSTA FEBRERO EN LA TABLA-DIAS SEGUN LA REGLA DE AÑO BISIESTO
062200 263-DETERMINA-BISIESTO SECTION.
062300     DIVIDE RUL-NEXT-YYYY BY 400 GIVING WKS-I
062400            REMAINDER WKS-RESIDUO-BISIESTO
062500     IF WKS-RESIDUO-BISIESTO = 0
062600        MOVE 29 TO DIA-FIN-MES (2)
062700     ELSE
062800        DIVIDE RUL-NEXT-YYYY BY 100 GIVING WKS-I
062900               REMAINDER WKS-RESIDUO-BISIESTO
063000        IF WKS-RESIDUO-BISIESTO = 0
063100           MOVE 28 TO DIA-FIN-MES (2)
063200        ELSE
063300           DIVIDE RUL-NEXT-YYYY BY 4 GIVING WKS-I
063400                  REMAINDER WKS-RESIDUO-BISIESTO
063500           IF WKS-RESIDUO-BISIESTO = 0
063600              MOVE 29 TO DIA-FIN-MES (2)
063700           ELSE
063800              MOVE 28 TO DIA-FIN-MES (2)
063900           END-IF
064000        END-IF
064100     END-IF.
064200 263-DETERMINA-BISIESTO-E. EXIT.
064300
064400 270-LISTA-EVENTO SECTION.
064500     MOVE SPACES TO WKS-LIN-DETALLE
064600     MOVE RUL-NAME     TO WKS-RD-NOMBRE-REGLA
064700     MOVE RUL-TXN-TYPE TO WKS-RD-TIPO
064800     MOVE WKS-GROSS    TO WKS-RD-BRUTO
064900     MOVE WKS-NET      TO WKS-RD-NETO
065000     WRITE RPT-LINE FROM WKS-LIN-DETALLE.
065100 270-LISTA-EVENTO-E. EXIT.
065200
065300******************************************************************
065400*  3 0 0   -   R E E S C R I T U R A   D E L   F O N D O   D E   *
065500*              E F E C T I V O   ( U N A   S O L A   P A S A D A )*
065600******************************************************************
065700 300-REESCRIBE-CASHPOOL SECTION.
065800     IF WKS-DELTA-COUNT > 0
065900        OPEN I-O CASHPOOL
066000        IF FS-CASHPOOL NOT = '00'
066100           DISPLAY 'RULENGIN - ERROR AL ABRIR CASHPOOL : '
066200                   FS-CASHPOOL
066300           MOVE 91 TO RETURN-CODE
066400           STOP RUN
066500        END-IF
066600        PERFORM 310-LEE-Y-AJUSTA-CAJA THRU
066700                310-LEE-Y-AJUSTA-CAJA-E UNTIL WKS-END-CASHPOOL
066800        CLOSE CASHPOOL
066900     END-IF.
067000 300-REESCRIBE-CASHPOOL-E. EXIT.
067100
067200 310-LEE-Y-AJUSTA-CAJA SECTION.
067300     READ CASHPOOL
067400         AT END SET WKS-END-CASHPOOL TO TRUE
067500     END-READ
067600
067700     IF NOT WKS-END-CASHPOOL
067800        SET WKS-DX TO 1
067900        SEARCH WKS-DELTA-ENTRY
068000            AT END
068100                CONTINUE
068200            WHEN WKS-DELTA-CASH-ID (WKS-DX) = CSH-ID
068300                ADD WKS-DELTA-MONTO (WKS-DX) TO CSH-BALANCE
068400        END-SEARCH
068500        REWRITE CSH-RECORD
068600     END-IF.
068700 310-LEE-Y-AJUSTA-CAJA-E. EXIT.
068800
068900******************************************************************
069000*      4 0 0   -   R E P O R T E   D E   E V E N T O S           *
069100******************************************************************
069200 400-REPORTE-DE-EVENTOS SECTION.
069300     DISPLAY '=============================================='
069400     DISPLAY ' RULENGIN - MOTOR DE TRANSACCIONES RECURRENTES'
069500     DISPLAY '=============================================='
069600     DISPLAY ' REGLAS LEIDAS      : ' WKS-CONTADOR-REGLAS
069700     DISPLAY ' EVENTOS EJECUTADOS : ' WKS-CONTADOR-EJECUTADOS
069800     DISPLAY '=============================================='
069900     ACCEPT WKS-77-HORA-FIN FROM TIME
070000     COMPUTE WKS-77-TIEMPO-CORRIDA =
070100             WKS-77-HORA-FIN - WKS-77-HORA-INICIO
070200     DISPLAY ' TIEMPO DE CORRIDA (HHMMSSCC): ' WKS-77-TIEMPO-CORRIDA
070300     OPEN EXTEND RPTOUT
070400     MOVE SPACES TO WKS-LIN-PIE
070500     MOVE 'TOTAL REGLAS / EJECUTADAS' TO WKS-PIE-TEXTO
070600     MOVE WKS-CONTADOR-REGLAS TO WKS-PIE-REGLAS
070700     MOVE WKS-CONTADOR-EJECUTADOS TO WKS-PIE-EJECUTADAS
070800     WRITE RPT-LINE FROM WKS-LIN-PIE
070900     CLOSE RPTOUT.
071000 400-REPORTE-DE-EVENTOS-E. EXIT.
