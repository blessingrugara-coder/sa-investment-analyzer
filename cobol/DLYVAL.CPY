000100******************************************************************
000200*                 D L Y V A L   -   C O P Y B O O K              *
000300******************************************************************
000400* FECHA       : 03/02/2024                                       *
000500* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000600* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000700* MIEMBRO     : DLYVAL                                           *
000800* DESCRIPCION : LAYOUT DEL VALOR DIARIO DE CARTERA (ARCHIVO      *
000900*             : DAILYVAL). LO PRODUCE EL VALORIZADOR U4 Y LO     *
001000*             : CONSUME EL CALCULADOR DE DESEMPENO U5.           *
001100* USADO POR   : VALSERIES, PERFSTAT                              *
001200******************************************************************
001300*  02/2024 LVDM  TCK-4432  LAYOUT ORIGINAL                       *
001400******************************************************************
001500 01  VAL-RECORD.
001600     05  VAL-DATE                  PIC 9(8).
001700     05  VAL-DATE-R  REDEFINES VAL-DATE.
001800         10  VAL-YYYY              PIC 9(4).
001900         10  VAL-MM                PIC 9(2).
002000         10  VAL-DD                PIC 9(2).
002100     05  VAL-AMOUNT                PIC S9(11)V99.
002200     05  FILLER                    PIC X(5).
