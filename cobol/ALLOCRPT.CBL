000100******************************************************************
000200* FECHA       : 06/03/2024                                       *
000300* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000400* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000500* PROGRAMA    : ALLOCRPT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL DETALLE DE TENENCIA (HOLDDETL) Y CALCULA  *
000800*             : LA BASE DE COSTO CUANDO NO VIENE INFORMADA, EL   *
000900*             : PORCENTAJE DE ASIGNACION POR POSICION, LOS       *
001000*             : CORTES DE CONTROL POR TIPO DE ACTIVO Y POR       *
001100*             : CATEGORIA, Y LOS INDICADORES DE CONCENTRACION Y  *
001200*             : DIVERSIFICACION DE LA CARTERA. EMITE EL REPORTE  *
001300*             : DE ASIGNACION DE ACTIVOS.                        *
001400* ARCHIVOS    : HOLDDETL=E, RPTOUT=S                             *
001500* ACCION (ES) : C=CALCULO UNICO POR CORRIDA                      *
001600* PROGRAMA(S) : ZARCONV                                          *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800******************************************************************
001900*                  R E G I S T R O   D E   C A M B I O S         *
002000******************************************************************
002100*  06/03/2024 LVDM  TCK-4428  PROGRAMA ORIGINAL (ASIGNACION Y    *
002200*                             CORTES DE CONTROL)                 *
002300*  17/05/2024 PVDW  TCK-4455  SE AGREGA CONCENTRACION TOP-3 Y    *
002400*                             ORDENAMIENTO DESCENDENTE SIN SORT  *
002500*  25/07/2024 TMOK  TCK-4478  SE AGREGA INDICE DE DIVERSIFICACION*
002600*  19/12/2024 SBOT  TCK-4518  REVISION Y2K - SIN CAMBIOS DE      *
002700*                             FECHA EN ESTE MIEMBRO               *
002800*  05/02/2025 RJKR  TCK-4525  SE LLAMA A ZARCONV PARA EL VALOR   *
002900*                             TOTAL DE LA CARTERA EN EL RESUMEN  *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    ALLOCRPT.
003300 AUTHOR.        L. VAN DER MERWE.
003400 INSTALLATION.  LMI-BATCH.
003500 DATE-WRITTEN.  06/03/1993.
003600 DATE-COMPILED.
003700 SECURITY.      LMI PRODUCCION - BATCH NOCTURNO.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT HOLDDETL ASSIGN TO HOLDDETL
004500            ORGANIZATION   IS SEQUENTIAL
004600            FILE STATUS    IS FS-HOLDDETL.
004700
004800     SELECT RPTOUT   ASSIGN TO RPTOUT
004900            ORGANIZATION   IS LINE SEQUENTIAL
005000            FILE STATUS    IS FS-RPTOUT.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400*1 -->DETALLE DE TENENCIA POR POSICION
005500 FD  HOLDDETL
005600     LABEL RECORD IS STANDARD.
005700     COPY HLDDET.
005800
005900*2 -->REPORTE DE ASIGNACION DE ACTIVOS
006000 FD  RPTOUT
006100     LABEL RECORD IS STANDARD.
006200 01  RPT-LINE                     PIC X(132).
006300
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*                  C A M P O S   D E   T R A B A J O             *
006700******************************************************************
006800 01  WKS-CAMPOS-DE-TRABAJO.
006900     05  WKS-PROGRAMA              PIC X(08) VALUE 'ALLOCRPT'.
007000     05  WKS-FIN-HOLDDETL          PIC X(01) VALUE 'N'.
007100         88  WKS-END-HOLDDETL          VALUE 'Y'.
007200     05  WKS-COSTO-TOTAL           PIC S9(11)V99 VALUE 0.
007300     05  WKS-FMT-RAND              PIC X(18) VALUE SPACES.
007400     05  FILLER                    PIC X(05) VALUE SPACES.
007500
007600******************************************************************
007700*          T A B L A   D E   T E N E N C I A S   E N   M E M O R *
007800*          I A ,   U N A   E N T R A D A   P O R   P O S I C I O N*
007900******************************************************************
008000 01  WKS-HLD-TABLE.
008100     05  WKS-HLD-COUNT             PIC 9(4) COMP VALUE 0.
008200     05  WKS-HLD-ENTRY OCCURS 1 TO 500 TIMES
008300                       DEPENDING ON WKS-HLD-COUNT
008400                       INDEXED BY WKS-HX.
008500         10  WKS-H-TICKER          PIC X(12).
008600         10  WKS-H-NAME            PIC X(30).
008700         10  WKS-H-TYPE            PIC X(02).
008800         10  WKS-H-CATEGORY        PIC X(20).
008900         10  WKS-H-QUANTITY        PIC S9(9)V9(4).
009000         10  WKS-H-AVG-PRICE       PIC S9(9)V9(4).
009100         10  WKS-H-COST-BASIS      PIC S9(11)V99.
009200         10  WKS-H-ALLOC-PCT       PIC S9(3)V99.
009300         10  FILLER                PIC X(05).
009400
009500******************************************************************
009600*   T A B L A S   D E   C O R T E   D E   C O N T R O L   P O R  *
009700*   T I P O   Y   P O R   C A T E G O R I A ( B U S Q U E D A    *
009800*   L I N E A L   E   I N S E R C I O N ,   S I N   S O R T )    *
009900******************************************************************
010000 01  WKS-TIPO-TABLE.
010100     05  WKS-TIPO-COUNT            PIC 9(4) COMP VALUE 0.
010200     05  WKS-TIPO-ENTRY OCCURS 1 TO 20 TIMES
010300                        DEPENDING ON WKS-TIPO-COUNT
010400                        INDEXED BY WKS-TX.
010500         10  WKS-TP-TIPO           PIC X(02).
010600         10  WKS-TP-COSTO          PIC S9(11)V99.
010700         10  WKS-TP-ALLOC-PCT      PIC S9(3)V99.
010800         10  FILLER                PIC X(05).
010900
011000 01  WKS-CATEGORIA-TABLE.
011100     05  WKS-CATEGORIA-COUNT       PIC 9(4) COMP VALUE 0.
011200     05  WKS-CATEGORIA-ENTRY OCCURS 1 TO 50 TIMES
011300                              DEPENDING ON WKS-CATEGORIA-COUNT
011400                              INDEXED BY WKS-CX.
011500         10  WKS-CT-CATEGORIA      PIC X(20).
011600         10  WKS-CT-COSTO          PIC S9(11)V99.
011700         10  WKS-CT-ALLOC-PCT      PIC S9(3)V99.
011800         10  FILLER                PIC X(05).
011900
012000******************************************************************
012100*          A R E A   D E   T R A B A J O   D E L   O R D E N     *
012200*          A M I E N T O   ( B U R B U J A )                     *
012300******************************************************************
012400 01  WKS-ORDEN-WORK.
012500     05  WKS-OW-TEMP-TICKER        PIC X(12).
012600     05  WKS-OW-TEMP-NAME          PIC X(30).
012700     05  WKS-OW-TEMP-TYPE          PIC X(02).
012800     05  WKS-OW-TEMP-CATEGORY      PIC X(20).
012900     05  WKS-OW-TEMP-QUANTITY      PIC S9(9)V9(4).
013000     05  WKS-OW-TEMP-AVG-PRICE     PIC S9(9)V9(4).
013100     05  WKS-OW-TEMP-COST-BASIS    PIC S9(11)V99.
013200     05  WKS-OW-TEMP-ALLOC-PCT     PIC S9(3)V99.
013300     05  FILLER                    PIC X(05) VALUE SPACES.
013400
013500******************************************************************
013600*               R E S U L T A D O S   D E   R E S U M E N        *
013700******************************************************************
013800 01  WKS-RESUMEN.
013900     05  WKS-MAYOR-ASIGNACION      PIC S9(3)V99  VALUE 0.
014000     05  WKS-CONCENTRACION-TOP3    PIC S9(3)V99  VALUE 0.
014100     05  WKS-TAMANIO-PROMEDIO      PIC S9(3)V99  VALUE 0.
014200     05  WKS-PUNTAJE-TENENCIAS     PIC S9(3)V99  VALUE 0.
014300     05  WKS-PUNTAJE-CONCENTRACION PIC S9(3)V99  VALUE 0.
014400     05  WKS-INDICE-DIVERSIF       PIC S9(3)V99  VALUE 0.
014500     05  FILLER                    PIC X(05)     VALUE SPACES.
014600
014700******************************************************************
014800*               A R E A   D E   R E P O R T E S                 *
014900******************************************************************
015000 01  WKS-LIN-DETALLE.
015100     05  WKS-LD-TICKER             PIC X(12).
015200     05  FILLER                    PIC X(01) VALUE SPACES.
015300     05  WKS-LD-NAME               PIC X(24).
015400     05  FILLER                    PIC X(01) VALUE SPACES.
015500     05  WKS-LD-TYPE               PIC X(02).
015600     05  FILLER                    PIC X(01) VALUE SPACES.
015700     05  WKS-LD-CATEGORY           PIC X(16).
015800     05  FILLER                    PIC X(01) VALUE SPACES.
015900     05  WKS-LD-COSTO              PIC Z,ZZZ,ZZZ,ZZ9.99-.
016000     05  FILLER                    PIC X(01) VALUE SPACES.
016100     05  WKS-LD-ALLOC-PCT          PIC ZZ9.99.
016200     05  FILLER                    PIC X(01) VALUE SPACES.
016300     05  WKS-LD-UNIDAD             PIC X(01).
016400     05  FILLER                    PIC X(51) VALUE SPACES.
016500
016600 01  WKS-LIN-TITULO REDEFINES WKS-LIN-DETALLE.
016700     05  FILLER                    PIC X(03).
016800     05  WKS-LT-TEXTO              PIC X(70).
016900     05  FILLER                    PIC X(59).
017000
017100 01  WKS-LIN-SUBTOTAL REDEFINES WKS-LIN-DETALLE.
017200     05  WKS-LS-ETIQUETA           PIC X(38).
017300     05  WKS-LS-COSTO              PIC Z,ZZZ,ZZZ,ZZ9.99-.
017400     05  WKS-LS-COSTO-R REDEFINES WKS-LS-COSTO.
017500         10  WKS-LS-COSTO-TEXTO    PIC X(18).
017600     05  FILLER                    PIC X(01).
017700     05  WKS-LS-ALLOC-PCT          PIC ZZ9.99.
017800     05  FILLER                    PIC X(66).
017900
018000******************************************************************
018100*          V A R I A B L E S   D E   C O N T R O L               *
018200******************************************************************
018300 01  FS-HOLDDETL                   PIC X(02) VALUE ZEROS.
018400 01  FS-RPTOUT                     PIC X(02) VALUE ZEROS.
018500
018600 01  WKS-N-DISPLAY                 PIC 9(4) VALUE 0.
018700
018800 77  WKS-77-HORA-INICIO            PIC 9(08) VALUE 0.
018900 77  WKS-77-HORA-FIN               PIC 9(08) VALUE 0.
019000 77  WKS-77-TIEMPO-CORRIDA         COMP-3 PIC S9(7) VALUE 0.
019100
019200 PROCEDURE DIVISION.
019300 000-MAIN SECTION.
019400     ACCEPT WKS-77-HORA-INICIO FROM TIME
019500     PERFORM 010-LEE-TENENCIAS THRU 010-LEE-TENENCIAS-E
019600     IF WKS-HLD-COUNT = 0 OR WKS-COSTO-TOTAL = 0
019700        DISPLAY 'ALLOCRPT - NO HAY TENENCIAS O COSTO TOTAL CERO'
019800        MOVE 91 TO RETURN-CODE
019900     ELSE
020000        PERFORM 100-CALCULA-ASIGNACIONES THRU
020100      100-CALCULA-ASIGNACIONES-E
020200        PERFORM 200-ORDENA-POR-ASIGNACION THRU
020300      200-ORDENA-POR-ASIGNACION-E
020400        PERFORM 300-CALCULA-RESUMEN THRU 300-CALCULA-RESUMEN-E
020500        PERFORM 400-IMPRIME-REPORTE-ASIGNACION THRU
020600      400-IMPRIME-REPORTE-ASIGNACION-E
020700     END-IF
020800     STOP RUN.
020900 000-MAIN-E. EXIT.
021000
021100******************************************************************
021200*  0 1 0   -   C A R G A   L A   T A B L A   D E   T E N E N C I *
021300*  A S ,   C A L C U L A N D O   L A   B A S E   D E   C O S T O *
021400*  C U A N D O   N O   V I E N E   I N F O R M A D A   Y         *
021500*  A C U M U L A N D O   L O S   S U B T O T A L E S   P O R     *
021600*  T I P O   Y   P O R   C A T E G O R I A                       *
021700******************************************************************
021800 010-LEE-TENENCIAS SECTION.
021900     OPEN INPUT HOLDDETL
022000     IF FS-HOLDDETL NOT = '00'
022100        DISPLAY 'ALLOCRPT - ERROR AL ABRIR HOLDDETL : '
022200                FS-HOLDDETL
022300        MOVE 91 TO RETURN-CODE
022400        STOP RUN
022500     END-IF
022600     PERFORM 011-LEE-UNA-TENENCIA THRU
022700      011-LEE-UNA-TENENCIA-E UNTIL WKS-END-HOLDDETL
022800     CLOSE HOLDDETL.
022900 010-LEE-TENENCIAS-E. EXIT.
023000
023100 011-LEE-UNA-TENENCIA SECTION.
023200     READ HOLDDETL
023300         AT END SET WKS-END-HOLDDETL TO TRUE
023400     END-READ
023500
023600     IF NOT WKS-END-HOLDDETL
023700        ADD 1 TO WKS-HLD-COUNT
023800        MOVE HLD-TICKER   TO WKS-H-TICKER (WKS-HLD-COUNT)
023900        MOVE HLD-NAME     TO WKS-H-NAME (WKS-HLD-COUNT)
024000        MOVE HLD-TYPE     TO WKS-H-TYPE (WKS-HLD-COUNT)
024100        MOVE HLD-CATEGORY TO WKS-H-CATEGORY (WKS-HLD-COUNT)
024200        MOVE HLD-QUANTITY TO WKS-H-QUANTITY (WKS-HLD-COUNT)
024300        MOVE HLD-AVG-PRICE TO WKS-H-AVG-PRICE (WKS-HLD-COUNT)
024400        IF HLD-COST-BASIS = 0
024500           COMPUTE WKS-H-COST-BASIS (WKS-HLD-COUNT) ROUNDED =
024600                   HLD-QUANTITY * HLD-AVG-PRICE
024700        ELSE
024800           MOVE HLD-COST-BASIS TO
024900                   WKS-H-COST-BASIS (WKS-HLD-COUNT)
025000        END-IF
025100        ADD WKS-H-COST-BASIS (WKS-HLD-COUNT) TO WKS-COSTO-TOTAL
025200        PERFORM 012-ACUMULA-POR-TIPO THRU 012-ACUMULA-POR-TIPO-E
025300        PERFORM 013-ACUMULA-POR-CATEGORIA THRU
025400      013-ACUMULA-POR-CATEGORIA-E
025500     END-IF.
025600 011-LEE-UNA-TENENCIA-E. EXIT.
025700
025800*BUSCA EL TIPO DE ACTIVO EN LA TABLA DE CORTE; SI NO EXISTE LO
025900*CREA (BUSQUEDA LINEAL, LA TABLA RARA VEZ SUPERA UNA DOCENA)
026000 012-ACUMULA-POR-TIPO SECTION.
026100     SET WKS-TX TO 1
026200     SEARCH WKS-TIPO-ENTRY
026300        AT END
026400           ADD 1 TO WKS-TIPO-COUNT
026500           SET WKS-TX TO WKS-TIPO-COUNT
026600           MOVE HLD-TYPE TO WKS-TP-TIPO (WKS-TX)
026700           MOVE 0 TO WKS-TP-COSTO (WKS-TX)
026800        WHEN WKS-TP-TIPO (WKS-TX) = HLD-TYPE
026900           CONTINUE
027000     END-SEARCH
027100     ADD WKS-H-COST-BASIS (WKS-HLD-COUNT) TO WKS-TP-COSTO (WKS-TX).
027200 012-ACUMULA-POR-TIPO-E. EXIT.
027300
027400*BUSCA LA CATEGORIA EN LA TABLA DE CORTE; SI NO EXISTE LA CREA
027500 013-ACUMULA-POR-CATEGORIA SECTION.
027600     SET WKS-CX TO 1
027700     SEARCH WKS-CATEGORIA-ENTRY
027800        AT END
027900           ADD 1 TO WKS-CATEGORIA-COUNT
028000           SET WKS-CX TO WKS-CATEGORIA-COUNT
028100           MOVE HLD-CATEGORY TO WKS-CT-CATEGORIA (WKS-CX)
028200           MOVE 0 TO WKS-CT-COSTO (WKS-CX)
028300        WHEN WKS-CT-CATEGORIA (WKS-CX) = HLD-CATEGORY
028400           CONTINUE
028500     END-SEARCH
028600     ADD WKS-H-COST-BASIS (WKS-HLD-COUNT) TO WKS-CT-COSTO (WKS-CX).
028700 013-ACUMULA-POR-CATEGORIA-E. EXIT.
028800
028900******************************************************************
029000*  1 0 0   -   A S I G N A C I O N   P O R   P O S I C I O N   Y  *
029100*  P O R   C O R T E   D E   C O N T R O L   =   C O S T O   /   *
029200*  C O S T O   T O T A L   X   1 0 0 ,   R E D O N D E A D O     *
029300******************************************************************
029400 100-CALCULA-ASIGNACIONES SECTION.
029500     SET WKS-HX TO 1
029600     PERFORM 101-ASIGNA-UNA-POSICION THRU
029700      101-ASIGNA-UNA-POSICION-E
029800             VARYING WKS-HX FROM 1 BY 1
029900             UNTIL WKS-HX > WKS-HLD-COUNT
030000     SET WKS-TX TO 1
030100     PERFORM 102-ASIGNA-UN-TIPO THRU 102-ASIGNA-UN-TIPO-E
030200             VARYING WKS-TX FROM 1 BY 1
030300             UNTIL WKS-TX > WKS-TIPO-COUNT
030400     SET WKS-CX TO 1
030500     PERFORM 103-ASIGNA-UNA-CATEGORIA THRU
030600      103-ASIGNA-UNA-CATEGORIA-E
030700             VARYING WKS-CX FROM 1 BY 1
030800             UNTIL WKS-CX > WKS-CATEGORIA-COUNT.
030900 100-CALCULA-ASIGNACIONES-E. EXIT.
031000
031100 101-ASIGNA-UNA-POSICION SECTION.
031200     COMPUTE WKS-H-ALLOC-PCT (WKS-HX) ROUNDED =
031300             WKS-H-COST-BASIS (WKS-HX) / WKS-COSTO-TOTAL * 100.
031400 101-ASIGNA-UNA-POSICION-E. EXIT.
031500
031600 102-ASIGNA-UN-TIPO SECTION.
031700     COMPUTE WKS-TP-ALLOC-PCT (WKS-TX) ROUNDED =
031800             WKS-TP-COSTO (WKS-TX) / WKS-COSTO-TOTAL * 100.
031900 102-ASIGNA-UN-TIPO-E. EXIT.
032000
032100 103-ASIGNA-UNA-CATEGORIA SECTION.
032200     COMPUTE WKS-CT-ALLOC-PCT (WKS-CX) ROUNDED =
032300             WKS-CT-COSTO (WKS-CX) / WKS-COSTO-TOTAL * 100.
032400 103-ASIGNA-UNA-CATEGORIA-E. EXIT.
032500
032600******************************************************************
032700*  2 0 0   -   O R D E N A   L A   T A B L A   D E   T E N E N C *
032800*  I A S   D E S C E N D E N T E   P O R   A S I G N A C I O N , *
032900*  M I S M O   I D I O M A   D E   B U R B U J A   D E   P O R T *
033000*  L D G R                                                        *
033100******************************************************************
033200 200-ORDENA-POR-ASIGNACION SECTION.
033300     IF WKS-HLD-COUNT > 1
033400        PERFORM 201-UNA-PASADA-BURBUJA THRU
033500      201-UNA-PASADA-BURBUJA-E
033600                WKS-HLD-COUNT - 1 TIMES
033700     END-IF.
033800 200-ORDENA-POR-ASIGNACION-E. EXIT.
033900
034000 201-UNA-PASADA-BURBUJA SECTION.
034100     SET WKS-HX TO 1
034200     PERFORM 202-COMPARA-Y-PERMUTA THRU 202-COMPARA-Y-PERMUTA-E
034300             VARYING WKS-HX FROM 1 BY 1
034400             UNTIL WKS-HX > WKS-HLD-COUNT - 1.
034500 201-UNA-PASADA-BURBUJA-E. EXIT.
034600
034700 202-COMPARA-Y-PERMUTA SECTION.
034800     IF WKS-H-ALLOC-PCT (WKS-HX) < WKS-H-ALLOC-PCT (WKS-HX + 1)
034900        MOVE WKS-H-TICKER (WKS-HX)     TO WKS-OW-TEMP-TICKER
035000        MOVE WKS-H-NAME (WKS-HX)       TO WKS-OW-TEMP-NAME
035100        MOVE WKS-H-TYPE (WKS-HX)       TO WKS-OW-TEMP-TYPE
035200        MOVE WKS-H-CATEGORY (WKS-HX)   TO WKS-OW-TEMP-CATEGORY
035300        MOVE WKS-H-QUANTITY (WKS-HX)   TO WKS-OW-TEMP-QUANTITY
035400        MOVE WKS-H-AVG-PRICE (WKS-HX)  TO WKS-OW-TEMP-AVG-PRICE
035500        MOVE WKS-H-COST-BASIS (WKS-HX) TO WKS-OW-TEMP-COST-BASIS
035600        MOVE WKS-H-ALLOC-PCT (WKS-HX)  TO WKS-OW-TEMP-ALLOC-PCT
035700
035800        MOVE WKS-H-TICKER (WKS-HX + 1)     TO WKS-H-TICKER (WKS-HX)
035900        MOVE WKS-H-NAME (WKS-HX + 1)       TO WKS-H-NAME (WKS-HX)
036000        MOVE WKS-H-TYPE (WKS-HX + 1)       TO WKS-H-TYPE (WKS-HX)
036100        MOVE WKS-H-CATEGORY (WKS-HX + 1)   TO WKS-H-CATEGORY (WKS-HX)
036200        MOVE WKS-H-QUANTITY (WKS-HX + 1)   TO WKS-H-QUANTITY (WKS-HX)
036300        MOVE WKS-H-AVG-PRICE (WKS-HX + 1)  TO WKS-H-AVG-PRICE (WKS-HX)
036400        MOVE WKS-H-COST-BASIS (WKS-HX + 1) TO WKS-H-COST-BASIS (WKS-HX)
036500        MOVE WKS-H-ALLOC-PCT (WKS-HX + 1)  TO WKS-H-ALLOC-PCT (WKS-HX)
036600
036700        MOVE WKS-OW-TEMP-TICKER     TO WKS-H-TICKER (WKS-HX + 1)
036800        MOVE WKS-OW-TEMP-NAME       TO WKS-H-NAME (WKS-HX + 1)
036900        MOVE WKS-OW-TEMP-TYPE       TO WKS-H-TYPE (WKS-HX + 1)
037000        MOVE WKS-OW-TEMP-CATEGORY   TO WKS-H-CATEGORY (WKS-HX + 1)
037100        MOVE WKS-OW-TEMP-QUANTITY   TO WKS-H-QUANTITY (WKS-HX + 1)
037200        MOVE WKS-OW-TEMP-AVG-PRICE  TO WKS-H-AVG-PRICE (WKS-HX + 1)
037300        MOVE WKS-OW-TEMP-COST-BASIS TO WKS-H-COST-BASIS (WKS-HX + 1)
037400        MOVE WKS-OW-TEMP-ALLOC-PCT  TO WKS-H-ALLOC-PCT (WKS-HX + 1)
037500     END-IF.
037600 202-COMPARA-Y-PERMUTA-E. EXIT.
037700
037800******************************************************************
037900*  3 0 0   -   M A Y O R   P O S I C I O N ,   C O N C E N T R A *
038000*  C I O N   T O P - 3 ,   T A M A N I O   P R O M E D I O   Y   *
038100*  I N D I C E   D E   D I V E R S I F I C A C I O N             *
038200******************************************************************
038300 300-CALCULA-RESUMEN SECTION.
038400     MOVE WKS-H-ALLOC-PCT (1) TO WKS-MAYOR-ASIGNACION
038500
038600     MOVE WKS-H-ALLOC-PCT (1) TO WKS-CONCENTRACION-TOP3
038700     IF WKS-HLD-COUNT > 1
038800        ADD WKS-H-ALLOC-PCT (2) TO WKS-CONCENTRACION-TOP3
038900     END-IF
039000     IF WKS-HLD-COUNT > 2
039100        ADD WKS-H-ALLOC-PCT (3) TO WKS-CONCENTRACION-TOP3
039200     END-IF
039300
039400     MOVE WKS-HLD-COUNT TO WKS-N-DISPLAY
039500     COMPUTE WKS-TAMANIO-PROMEDIO ROUNDED =
039600             100 / WKS-HLD-COUNT
039700
039800     COMPUTE WKS-PUNTAJE-TENENCIAS ROUNDED =
039900             WKS-HLD-COUNT / 20 * 50
040000     IF WKS-PUNTAJE-TENENCIAS > 50
040100        MOVE 50 TO WKS-PUNTAJE-TENENCIAS
040200     END-IF
040300
040400     COMPUTE WKS-PUNTAJE-CONCENTRACION ROUNDED =
040500             50 - WKS-MAYOR-ASIGNACION
040600     IF WKS-PUNTAJE-CONCENTRACION < 0
040700        MOVE 0 TO WKS-PUNTAJE-CONCENTRACION
040800     END-IF
040900
041000     COMPUTE WKS-INDICE-DIVERSIF ROUNDED =
041100             WKS-PUNTAJE-TENENCIAS + WKS-PUNTAJE-CONCENTRACION
041200     IF WKS-INDICE-DIVERSIF > 100
041300        MOVE 100 TO WKS-INDICE-DIVERSIF
041400     END-IF.
041500 300-CALCULA-RESUMEN-E. EXIT.
041600
041700******************************************************************
041800*   4 0 0   -   R E P O R T E   D E   A S I G N A C I O N   D E  *
041900*   A C T I V O S   ( D E T A L L E   O R D E N A D O   D E S C E*
042000*   N D E N T E   M A S   C O R T E S   D E   C O N T R O L )    *
042100******************************************************************
042200 400-IMPRIME-REPORTE-ASIGNACION SECTION.
042300     OPEN OUTPUT RPTOUT
042400     MOVE SPACES TO WKS-LIN-TITULO
042500     MOVE 'ASSET ALLOCATION REPORT' TO WKS-LT-TEXTO
042600     WRITE RPT-LINE FROM WKS-LIN-TITULO
042700     MOVE SPACES TO WKS-LIN-TITULO
042800     MOVE ALL '=' TO WKS-LT-TEXTO
042900     WRITE RPT-LINE FROM WKS-LIN-TITULO
043000
043100     PERFORM 401-IMPRIME-UNA-POSICION THRU
043200      401-IMPRIME-UNA-POSICION-E
043300             VARYING WKS-HX FROM 1 BY 1
043400             UNTIL WKS-HX > WKS-HLD-COUNT
043500
043600     MOVE SPACES TO WKS-LIN-TITULO
043700     WRITE RPT-LINE FROM WKS-LIN-TITULO
043800     MOVE 'BY ASSET TYPE' TO WKS-LT-TEXTO
043900     WRITE RPT-LINE FROM WKS-LIN-TITULO
044000     PERFORM 402-IMPRIME-UN-TIPO THRU 402-IMPRIME-UN-TIPO-E
044100             VARYING WKS-TX FROM 1 BY 1
044200             UNTIL WKS-TX > WKS-TIPO-COUNT
044300
044400     MOVE SPACES TO WKS-LIN-TITULO
044500     WRITE RPT-LINE FROM WKS-LIN-TITULO
044600     MOVE 'BY CATEGORY' TO WKS-LT-TEXTO
044700     WRITE RPT-LINE FROM WKS-LIN-TITULO
044800     PERFORM 403-IMPRIME-UNA-CATEGORIA THRU
044900      403-IMPRIME-UNA-CATEGORIA-E
045000             VARYING WKS-CX FROM 1 BY 1
045100             UNTIL WKS-CX > WKS-CATEGORIA-COUNT
045200
045300     PERFORM 410-IMPRIME-RESUMEN THRU 410-IMPRIME-RESUMEN-E
045400     CLOSE RPTOUT.
045500 400-IMPRIME-REPORTE-ASIGNACION-E. EXIT.
045600
045700 401-IMPRIME-UNA-POSICION SECTION.
045800     MOVE SPACES TO WKS-LIN-DETALLE
045900     MOVE WKS-H-TICKER (WKS-HX)   TO WKS-LD-TICKER
046000     MOVE WKS-H-NAME (WKS-HX)     TO WKS-LD-NAME
046100     MOVE WKS-H-TYPE (WKS-HX)     TO WKS-LD-TYPE
046200     MOVE WKS-H-CATEGORY (WKS-HX) TO WKS-LD-CATEGORY
046300     MOVE WKS-H-COST-BASIS (WKS-HX) TO WKS-LD-COSTO
046400     MOVE WKS-H-ALLOC-PCT (WKS-HX)  TO WKS-LD-ALLOC-PCT
046500     MOVE '%' TO WKS-LD-UNIDAD
046600     WRITE RPT-LINE FROM WKS-LIN-DETALLE.
046700 401-IMPRIME-UNA-POSICION-E. EXIT.
046800
046900 402-IMPRIME-UN-TIPO SECTION.
047000     MOVE SPACES TO WKS-LIN-SUBTOTAL
047100     STRING '  TYPE ' DELIMITED BY SIZE
047200            WKS-TP-TIPO (WKS-TX) DELIMITED BY SIZE
047300            INTO WKS-LS-ETIQUETA
047400     MOVE WKS-TP-COSTO (WKS-TX)     TO WKS-LS-COSTO
047500     MOVE WKS-TP-ALLOC-PCT (WKS-TX) TO WKS-LS-ALLOC-PCT
047600     WRITE RPT-LINE FROM WKS-LIN-SUBTOTAL.
047700 402-IMPRIME-UN-TIPO-E. EXIT.
047800
047900 403-IMPRIME-UNA-CATEGORIA SECTION.
048000     MOVE SPACES TO WKS-LIN-SUBTOTAL
048100     STRING '  CATEGORY ' DELIMITED BY SIZE
048200            WKS-CT-CATEGORIA (WKS-CX) DELIMITED BY SIZE
048300            INTO WKS-LS-ETIQUETA
048400     MOVE WKS-CT-COSTO (WKS-CX)     TO WKS-LS-COSTO
048500     MOVE WKS-CT-ALLOC-PCT (WKS-CX) TO WKS-LS-ALLOC-PCT
048600     WRITE RPT-LINE FROM WKS-LIN-SUBTOTAL.
048700 403-IMPRIME-UNA-CATEGORIA-E. EXIT.
048800
048900*RESUMEN: VALOR TOTAL (VIA ZARCONV), MAYOR POSICION,
049000*CONCENTRACION TOP-3, TAMANIO PROMEDIO E INDICE DE DIVERSIFICACION
049100 410-IMPRIME-RESUMEN SECTION.
049200     MOVE SPACES TO WKS-LIN-TITULO
049300     WRITE RPT-LINE FROM WKS-LIN-TITULO
049400     MOVE 'PORTFOLIO SUMMARY' TO WKS-LT-TEXTO
049500     WRITE RPT-LINE FROM WKS-LIN-TITULO
049600
049700     CALL 'ZARCONV' USING WKS-COSTO-TOTAL WKS-FMT-RAND
049800     MOVE SPACES TO WKS-LIN-SUBTOTAL
049900     MOVE 'TOTAL VALUE' TO WKS-LS-ETIQUETA
050000     MOVE WKS-FMT-RAND TO WKS-LS-COSTO-TEXTO
050100     WRITE RPT-LINE FROM WKS-LIN-SUBTOTAL
050200
050300     DISPLAY 'ALLOCRPT - VALOR TOTAL DE CARTERA ' WKS-FMT-RAND
050400
050500     MOVE SPACES TO WKS-LIN-SUBTOTAL
050600     MOVE 'NUMBER OF HOLDINGS' TO WKS-LS-ETIQUETA
050700     MOVE WKS-N-DISPLAY TO WKS-LS-COSTO-TEXTO
050800     WRITE RPT-LINE FROM WKS-LIN-SUBTOTAL
050900
051000     MOVE SPACES TO WKS-LIN-SUBTOTAL
051100     MOVE 'LARGEST POSITION' TO WKS-LS-ETIQUETA
051200     MOVE WKS-MAYOR-ASIGNACION TO WKS-LS-ALLOC-PCT
051300     WRITE RPT-LINE FROM WKS-LIN-SUBTOTAL
051400
051500     MOVE SPACES TO WKS-LIN-SUBTOTAL
051600     MOVE 'TOP-3 CONCENTRATION' TO WKS-LS-ETIQUETA
051700     MOVE WKS-CONCENTRACION-TOP3 TO WKS-LS-ALLOC-PCT
051800     WRITE RPT-LINE FROM WKS-LIN-SUBTOTAL
051900
052000     MOVE SPACES TO WKS-LIN-SUBTOTAL
052100     MOVE 'AVERAGE POSITION SIZE' TO WKS-LS-ETIQUETA
052200     MOVE WKS-TAMANIO-PROMEDIO TO WKS-LS-ALLOC-PCT
052300     WRITE RPT-LINE FROM WKS-LIN-SUBTOTAL
052400
052500     MOVE SPACES TO WKS-LIN-SUBTOTAL
052600     MOVE 'DIVERSIFICATION SCORE' TO WKS-LS-ETIQUETA
052700     MOVE WKS-INDICE-DIVERSIF TO WKS-LS-ALLOC-PCT
052800     WRITE RPT-LINE FROM WKS-LIN-SUBTOTAL
052900     ACCEPT WKS-77-HORA-FIN FROM TIME
053000     COMPUTE WKS-77-TIEMPO-CORRIDA =
053100             WKS-77-HORA-FIN - WKS-77-HORA-INICIO
053200     DISPLAY ' TIEMPO DE CORRIDA (HHMMSSCC): ' WKS-77-TIEMPO-CORRIDA.
053300 410-IMPRIME-RESUMEN-E. EXIT.
