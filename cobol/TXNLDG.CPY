000100******************************************************************
000200*                 T X N L D G   -   C O P Y B O O K              *
000300******************************************************************
000400* FECHA       : 03/02/2024                                       *
000500* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000600* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000700* MIEMBRO     : TXNLDG                                           *
000800* DESCRIPCION : LAYOUT DEL REGISTRO DE TRANSACCION DEL LIBRO     *
000900*             : MAYOR (ARCHIVO TRANSACT). UN REGISTRO POR EVENTO *
001000*             : FINANCIERO: COMPRA, VENTA, DIVIDENDO, INTERES,   *
001100*             : COMISION, IMPUESTO, SPLIT, BONO, DERECHOS, CUPON,*
001200*             : DEPOSITO, RETIRO, TRASPASO O varios OTROS.       *
001300* USADO POR   : PORTLDGR, RULENGIN, VALSERIES                    *
001400******************************************************************
001500*  01/2024 LVDM  TCK-4410  LAYOUT ORIGINAL                       *
001600*  06/2024 PVDW  TCK-4477  SE AGREGA TXN-AUTO-FLAG PARA REGLAS   *
001700*                          RECURRENTES (U2)                      *
001800*  11/2024 LVDM  TCK-4508  SE AMPLIA TXN-NOTES A 40 POSICIONES   *
001900******************************************************************
002000 01  TXN-RECORD.
002100     05  TXN-PORTFOLIO-ID          PIC 9(5).
002200     05  TXN-PRODUCT-ID            PIC 9(5).
002300     05  TXN-CASHPOOL-ID           PIC 9(5).
002400     05  TXN-TYPE                  PIC X(2).
002500         88  TXN-IS-BUY                VALUE 'BY'.
002600         88  TXN-IS-SELL               VALUE 'SL'.
002700         88  TXN-IS-DIVIDEND           VALUE 'DV'.
002800         88  TXN-IS-INTEREST           VALUE 'IN'.
002900         88  TXN-IS-FEE                VALUE 'FE'.
003000         88  TXN-IS-TAX                VALUE 'TX'.
003100         88  TXN-IS-SPLIT              VALUE 'SP'.
003200         88  TXN-IS-BONUS              VALUE 'BO'.
003300         88  TXN-IS-RIGHTS             VALUE 'RI'.
003400         88  TXN-IS-COUPON             VALUE 'CP'.
003500         88  TXN-IS-DEPOSIT            VALUE 'DP'.
003600         88  TXN-IS-WITHDRAWAL         VALUE 'WD'.
003700         88  TXN-IS-TRANSFER-IN        VALUE 'TI'.
003800         88  TXN-IS-TRANSFER-OUT       VALUE 'TO'.
003900         88  TXN-IS-OTHER-EVT          VALUE 'OT'.
004000     05  TXN-DATE                  PIC 9(8).
004100     05  TXN-DATE-R  REDEFINES TXN-DATE.
004200         10  TXN-DATE-YYYY         PIC 9(4).
004300         10  TXN-DATE-MM           PIC 9(2).
004400         10  TXN-DATE-DD           PIC 9(2).
004500     05  TXN-QUANTITY              PIC S9(9)V9(4).
004600     05  TXN-PRICE                 PIC S9(9)V9(4).
004700     05  TXN-GROSS-AMOUNT          PIC S9(11)V99.
004800     05  TXN-FEES                  PIC S9(9)V99.
004900     05  TXN-TAXES                 PIC S9(9)V99.
005000     05  TXN-NET-AMOUNT            PIC S9(11)V99.
005100     05  TXN-SPLIT-RATIO           PIC S9(3)V9(4).
005200     05  TXN-AUTO-FLAG             PIC X(1).
005300         88  TXN-IS-AUTO               VALUE 'Y'.
005400     05  TXN-NOTES                 PIC X(40).
005500     05  FILLER                    PIC X(10).
