000100******************************************************************
000200* FECHA       : 05/02/2024                                       *
000300* PROGRAMADOR : L. VAN DER MERWE (LVDM)                          *
000400* APLICACION  : LIBRO MAYOR DE INVERSIONES (LMI)                 *
000500* PROGRAMA    : PORTLDGR                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ACUMULA EL LIBRO MAYOR DE TRANSACCIONES (TRANSACT*
000800*             : ) CONTRA EL MAESTRO DE PRODUCTOS (PRODUCTS) PARA *
000900*             : OBTENER TENENCIAS, BASE DE COSTO, INGRESOS POR   *
001000*             : TIPO, COMISIONES/IMPUESTOS, PRECIO PROMEDIO DE   *
001100*             : ENTRADA Y GANANCIA REALIZADA POR EL METODO FIFO. *
001200*             : ESCRIBE EL DETALLE DE TENENCIAS (HOLDDETL) Y     *
001300*             : LOS LISTADOS DE TRANSACCIONES/INGRESO POR        *
001400*             : PRODUCTO.                                       *
001500* ARCHIVOS    : TRANSACT=E, PRODUCTS=E, HOLDDETL=S, RPTOUT=S     *
001600* ACCION (ES) : C=CALCULO UNICO POR CORRIDA                      *
001700* PROGRAMA(S) : ZARCONV                                          *
001800* INSTALADO   : DD/MM/AAAA                                       *
001900******************************************************************
002000*                  R E G I S T R O   D E   C A M B I O S         *
002100******************************************************************
002200*  05/02/2024 LVDM  TCK-4410  PROGRAMA ORIGINAL                  *
002300*  22/02/2024 TMOK  TCK-4418  SE AGREGA TENENCIA A LA FECHA (D)  *
002400*  14/03/2024 LVDM  TCK-4425  SE AGREGA GANANCIA REALIZADA FIFO  *
002500*  02/04/2024 SBOT  TCK-4431  CORRIGE PRECIO PROMEDIO SIN COMPRAS*
002600*  19/05/2024 LVDM  TCK-4458  SE AGREGA REPORTE INGRESO PRODUCTO *
002700*  30/06/2024 RJKR  TCK-4470  ORDENAMIENTO DESCENDENTE DE        *
002800*                             INGRESOS SIN USO DE SORT           *
002900*  11/08/2024 LVDM  TCK-4484  SE LLAMA A ZARCONV PARA FORMATO R  *
003000*  09/09/2024 PVDW  TCK-4491  UMBRAL DE CIERRE DE POSICION       *
003100*                             0.001 UNIDADES                     *
003200*  27/10/2024 LVDM  TCK-4501  SE AGREGA CONTEO DE TRANSACCIONES  *
003300*  15/12/2024 NDLA  TCK-4512  REVISION Y2K DE CAMPOS DE FECHA    *
003400*                             (TODAS LAS FECHAS SON 9(8) AAAAMMDD*
003500*                             DESDE EL ORIGEN, SIN VENTANA DE     *
003600*                             SIGLO)                              *
003700*  18/01/2025 LVDM  TCK-4520  AJUSTE DE TABLA DE PRODUCTOS A 300 *
003800*                             ENTRADAS POR CRECIMIENTO DE LIBRO  *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    PORTLDGR.
004200 AUTHOR.        L. VAN DER MERWE.
004300 INSTALLATION.  LMI-BATCH.
004400 DATE-WRITTEN.  05/02/1993.
004500 DATE-COMPILED.
004600 SECURITY.      LMI PRODUCCION - BATCH NOCTURNO.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300******************************************************************
005400*              A R C H I V O S   D E   E N T R A D A             *
005500******************************************************************
005600     SELECT TRANSACT ASSIGN TO TRANSACT
005700            ORGANIZATION   IS SEQUENTIAL
005800            FILE STATUS    IS FS-TRANSACT.
005900
006000     SELECT PRODUCTS ASSIGN TO PRODUCTS
006100            ORGANIZATION   IS SEQUENTIAL
006200            FILE STATUS    IS FS-PRODUCTS.
006300******************************************************************
006400*              A R C H I V O S   D E   S A L I D A               *
006500******************************************************************
006600     SELECT HOLDDETL ASSIGN TO HOLDDETL
006700            ORGANIZATION   IS SEQUENTIAL
006800            FILE STATUS    IS FS-HOLDDETL.
006900
007000     SELECT RPTOUT   ASSIGN TO RPTOUT
007100            ORGANIZATION   IS LINE SEQUENTIAL
007200            FILE STATUS    IS FS-RPTOUT.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600*1 -->LIBRO MAYOR DE TRANSACCIONES, ORDENADO ASCENDENTE POR FECHA
007700 FD  TRANSACT
007800     LABEL RECORD IS STANDARD.
007900     COPY TXNLDG.
008000
008100*2 -->MAESTRO DE PRODUCTOS, ORDENADO ASCENDENTE POR PRD-ID
008200 FD  PRODUCTS
008300     LABEL RECORD IS STANDARD.
008400     COPY PRDMST.
008500
008600*3 -->DETALLE DE TENENCIAS ABIERTAS AL FINAL DE LA CORRIDA
008700 FD  HOLDDETL
008800     LABEL RECORD IS STANDARD.
008900     COPY HLDDET.
009000
009100*4 -->LISTADOS IMPRESOS DE LA CORRIDA
009200 FD  RPTOUT
009300     LABEL RECORD IS STANDARD.
009400 01  RPT-LINE                     PIC X(132).
009500
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800*                  C A M P O S   D E   T R A B A J O             *
009900******************************************************************
010000 01  WKS-CAMPOS-DE-TRABAJO.
010100     05  WKS-PROGRAMA              PIC X(08) VALUE 'PORTLDGR'.
010200     05  WKS-RUN-DATE              PIC 9(08) VALUE ZEROS.
010300     05  WKS-RUN-DATE-R  REDEFINES WKS-RUN-DATE.
010400         10  WKS-RUN-YYYY          PIC 9(04).
010500         10  WKS-RUN-MM            PIC 9(02).
010600         10  WKS-RUN-DD            PIC 9(02).
010700     05  WKS-ASOF-CLOSED           PIC X(01) VALUE 'N'.
010800         88  WKS-ASOF-IS-CLOSED        VALUE 'Y'.
010900     05  WKS-FIN-TRANSACT          PIC X(01) VALUE 'N'.
011000         88  WKS-END-TRANSACT          VALUE 'Y'.
011100     05  WKS-FIN-PRODUCTS          PIC X(01) VALUE 'N'.
011200         88  WKS-END-PRODUCTS          VALUE 'Y'.
011300     05  WKS-MASK                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
011400     05  WKS-FMT-RAND              PIC X(18)     VALUE SPACES.
011500     05  FILLER                    PIC X(05)     VALUE SPACES.
011600
011700******************************************************************
011800*          T A B L A   D E   P R O D U C T O S   (300)           *
011900******************************************************************
012000 01  WKS-PRODUCT-TABLE.
012100     05  WKS-PROD-COUNT            PIC 9(4) COMP VALUE 0.
012200     05  WKS-PROD-ENTRY OCCURS 1 TO 300 TIMES
012300             DEPENDING ON WKS-PROD-COUNT
012400             ASCENDING KEY WKS-PROD-ID
012500             INDEXED BY WKS-PX.
012600         10  WKS-PROD-ID           PIC 9(5).
012700         10  WKS-PROD-IDENTIFIER   PIC X(12).
012800         10  WKS-PROD-NAME         PIC X(30).
012900         10  WKS-PROD-CLASS        PIC X(2).
013000         10  WKS-PROD-CATEGORY     PIC X(20).
013100         10  WKS-PROD-QTY-CURR     PIC S9(9)V9(4)  VALUE 0.
013200         10  WKS-PROD-QTY-ASOF     PIC S9(9)V9(4)  VALUE 0.
013300         10  WKS-PROD-SUM-GROSS-BY PIC S9(11)V99   VALUE 0.
013400         10  WKS-PROD-SUM-QTY-BY   PIC S9(9)V9(4)  VALUE 0.
013500         10  WKS-PROD-AVG-PRICE    PIC S9(9)V9(4)  VALUE 0.
013600         10  WKS-PROD-REALIZED     PIC S9(11)V99   VALUE 0.
013700         10  WKS-PROD-DIVIDENDS    PIC S9(11)V99   VALUE 0.
013800         10  WKS-PROD-INTEREST     PIC S9(11)V99   VALUE 0.
013900         10  WKS-PROD-COUPONS      PIC S9(11)V99   VALUE 0.
014000         10  WKS-PROD-INCOME-TOTAL PIC S9(11)V99   VALUE 0.
014100         10  WKS-PROD-LOT-COUNT    PIC 9(3) COMP   VALUE 0.
014200         10  WKS-PROD-LOT OCCURS 1 TO 100 TIMES
014300                 DEPENDING ON WKS-PROD-LOT-COUNT
014400                 INDEXED BY WKS-LX.
014500             15  WKS-LOT-QTY       PIC S9(9)V9(4)  VALUE 0.
014600             15  WKS-LOT-PRICE     PIC S9(9)V9(4)  VALUE 0.
014700             15  FILLER            PIC X(02)       VALUE SPACES.
014800         10  FILLER                PIC X(05)       VALUE SPACES.
014900
015000******************************************************************
015100*          I N D I C E   P A R A   O R D E N A M I E N T O       *
015200******************************************************************
015300 01  WKS-ORDEN-INGRESO.
015400     05  WKS-ORD-COUNT             PIC 9(4) COMP VALUE 0.
015500     05  WKS-ORD-ENTRY OCCURS 1 TO 300 TIMES
015600             DEPENDING ON WKS-ORD-COUNT
015700             INDEXED BY WKS-OX WKS-OY.
015800         10  WKS-ORD-PX            PIC 9(4) COMP VALUE 0.
015900         10  FILLER                PIC X(02) VALUE SPACES.
016000
016100******************************************************************
016200*                T O T A L E S   D E L   L I B R O               *
016300******************************************************************
016400 01  WKS-TOTALES.
016500     05  WKS-TOTAL-COST-BASIS      PIC S9(11)V99 VALUE 0.
016600     05  WKS-TOTAL-COST-BASIS-ASOF PIC S9(11)V99 VALUE 0.
016700     05  WKS-TOTAL-DIVIDENDS       PIC S9(11)V99 VALUE 0.
016800     05  WKS-TOTAL-INTEREST        PIC S9(11)V99 VALUE 0.
016900     05  WKS-TOTAL-COUPONS         PIC S9(11)V99 VALUE 0.
017000     05  WKS-TOTAL-OTHER-INCOME    PIC S9(11)V99 VALUE 0.
017100     05  WKS-TOTAL-INCOME          PIC S9(11)V99 VALUE 0.
017200     05  WKS-TOTAL-FEES            PIC S9(11)V99 VALUE 0.
017300     05  WKS-TOTAL-TAXES           PIC S9(11)V99 VALUE 0.
017400     05  WKS-TOTAL-REALIZED-GAIN   PIC S9(11)V99 VALUE 0.
017500     05  WKS-TOTAL-COST-HOLDDETL   PIC S9(11)V99 VALUE 0.
017600     05  WKS-COUNT-HOLDINGS        PIC 9(5) COMP VALUE 0.
017700     05  WKS-COUNT-TRANSACTIONS    PIC 9(7) COMP VALUE 0.
017800     05  FILLER                    PIC X(05)     VALUE SPACES.
017900
018000******************************************************************
018100*          C A M P O S   D E   T R A B A J O   P O R   R E G     *
018200******************************************************************
018300 01  WKS-TXN-WORK.
018400     05  WKS-QTY-ABS               PIC S9(9)V9(4)  VALUE 0.
018500     05  WKS-NET-ABS               PIC S9(11)V99   VALUE 0.
018600     05  WKS-QTY-A-CONSUMIR        PIC S9(9)V9(4)  VALUE 0.
018700     05  WKS-QTY-CONSUMIDA         PIC S9(9)V9(4)  VALUE 0.
018800     05  WKS-FEE-ABS               PIC S9(9)V99    VALUE 0.
018900     05  WKS-TAX-ABS               PIC S9(9)V99    VALUE 0.
019000     05  WKS-FOUND-PROD            PIC X(01)       VALUE 'N'.
019100         88  WKS-PROD-FOUND            VALUE 'Y'.
019200     05  FILLER                    PIC X(05)       VALUE SPACES.
019300
019400******************************************************************
019500*               A R E A   D E   R E P O R T E S                 *
019600******************************************************************
019700 01  WKS-LIN-ENCABEZADO            PIC X(132).
019800 01  WKS-LIN-DETALLE-TXN.
019900     05  FILLER                    PIC X(01) VALUE SPACES.
020000     05  WKS-RD-FECHA              PIC 9(08).
020100     05  FILLER                    PIC X(02) VALUE SPACES.
020200     05  WKS-RD-TIPO               PIC X(02).
020300     05  FILLER                    PIC X(02) VALUE SPACES.
020400     05  WKS-RD-PRODUCTO           PIC 9(05).
020500     05  FILLER                    PIC X(02) VALUE SPACES.
020600     05  WKS-RD-CANTIDAD           PIC Z,ZZZ,ZZ9.9999-.
020700     05  FILLER                    PIC X(02) VALUE SPACES.
020800     05  WKS-RD-PRECIO             PIC Z,ZZZ,ZZ9.9999-.
020900     05  FILLER                    PIC X(02) VALUE SPACES.
021000     05  WKS-RD-BRUTO              PIC Z,ZZZ,ZZZ,ZZ9.99-.
021100     05  FILLER                    PIC X(02) VALUE SPACES.
021200     05  WKS-RD-COMISION           PIC Z,ZZZ,ZZ9.99-.
021300     05  FILLER                    PIC X(02) VALUE SPACES.
021400     05  WKS-RD-IMPUESTO           PIC Z,ZZZ,ZZ9.99-.
021500     05  FILLER                    PIC X(02) VALUE SPACES.
021600     05  WKS-RD-NETO               PIC Z,ZZZ,ZZZ,ZZ9.99-.
021700 01  WKS-LIN-DETALLE-HLD REDEFINES WKS-LIN-DETALLE-TXN.
021800     05  FILLER                    PIC X(01).
021900     05  WKS-RH-TICKER             PIC X(12).
022000     05  FILLER                    PIC X(01).
022100     05  WKS-RH-NOMBRE             PIC X(20).
022200     05  FILLER                    PIC X(01).
022300     05  WKS-RH-TIPO               PIC X(02).
022400     05  FILLER                    PIC X(01).
022500     05  WKS-RH-CATEGORIA          PIC X(15).
022600     05  FILLER                    PIC X(01).
022700     05  WKS-RH-CANTIDAD           PIC Z,ZZZ,ZZ9.9999-.
022800     05  FILLER                    PIC X(01).
022900     05  WKS-RH-PRECIO-PROM        PIC Z,ZZZ,ZZ9.9999-.
023000     05  FILLER                    PIC X(01).
023100     05  WKS-RH-COSTO              PIC Z,ZZZ,ZZZ,ZZ9.99-.
023200     05  FILLER                    PIC X(19).
023300 01  WKS-LIN-DETALLE-ING REDEFINES WKS-LIN-DETALLE-TXN.
023400     05  FILLER                    PIC X(01).
023500     05  WKS-RI-TICKER             PIC X(12).
023600     05  FILLER                    PIC X(02).
023700     05  WKS-RI-DIVIDENDOS         PIC Z,ZZZ,ZZ9.99-.
023800     05  FILLER                    PIC X(02).
023900     05  WKS-RI-INTERES            PIC Z,ZZZ,ZZ9.99-.
024000     05  FILLER                    PIC X(02).
024100     05  WKS-RI-CUPONES            PIC Z,ZZZ,ZZ9.99-.
024200     05  FILLER                    PIC X(02).
024300     05  WKS-RI-TOTAL              PIC Z,ZZZ,ZZZ,ZZ9.99-.
024400     05  FILLER                    PIC X(45).
024500
024600******************************************************************
024700*          V A R I A B L E S   D E   C O N T R O L               *
024800******************************************************************
024900 01  FS-TRANSACT                   PIC X(02) VALUE ZEROS.
025000 01  FS-PRODUCTS                   PIC X(02) VALUE ZEROS.
025100 01  FS-HOLDDETL                   PIC X(02) VALUE ZEROS.
025200 01  FS-RPTOUT                     PIC X(02) VALUE ZEROS.
025300 01  ARCHIVO                       PIC X(08) VALUE SPACES.
025400 01  ACCION                        PIC X(10) VALUE SPACES.
025500
025600******************************************************************
025700*          I N D I C E S   Y   C O N T A D O R E S               *
025800******************************************************************
025900 01  WKS-I                         PIC 9(4) COMP VALUE 0.
026000 01  WKS-J                         PIC 9(4) COMP VALUE 0.
026100 01  WKS-SWAP-ENTRY                PIC 9(4) COMP VALUE 0.
026200
026300******************************************************************
026400*  CONTROL DE HORARIO DE CORRIDA, PARA EL LOG DE OPERACIONES DE  *
026500*  COMPUTO NOCTURNO (77-LEVELS)                                  *
026600******************************************************************
026700 77  WKS-77-HORA-INICIO            PIC 9(08) VALUE 0.
026800 77  WKS-77-HORA-FIN               PIC 9(08) VALUE 0.
026900 77  WKS-77-TIEMPO-CORRIDA         COMP-3 PIC S9(7) VALUE 0.
027000
027100 LINKAGE SECTION.
027200******************************************************************
027300 PROCEDURE DIVISION.
027400 000-MAIN SECTION.
027500     ACCEPT WKS-77-HORA-INICIO FROM TIME
027600     PERFORM 010-PARAMETROS-DE-CORRIDA THRU
027700             010-PARAMETROS-DE-CORRIDA-E
027800     PERFORM 020-ABRIR-ARCHIVOS THRU 020-ABRIR-ARCHIVOS-E
027900     PERFORM 030-CARGA-PRODUCTOS THRU 030-CARGA-PRODUCTOS-E
028000     PERFORM 100-PROCESA-TRANSACCION THRU
028100             100-PROCESA-TRANSACCION-E UNTIL WKS-END-TRANSACT
028200     PERFORM 250-CALCULA-PRECIO-PROMEDIO THRU
028300             250-CALCULA-PRECIO-PROMEDIO-E
028400             VARYING WKS-PX FROM 1 BY 1
028500             UNTIL WKS-PX > WKS-PROD-COUNT
028600     PERFORM 300-ESCRIBE-HOLDDETL THRU 300-ESCRIBE-HOLDDETL-E
028700             VARYING WKS-PX FROM 1 BY 1
028800             UNTIL WKS-PX > WKS-PROD-COUNT
028900     PERFORM 315-TOTAL-HOLDDETL THRU 315-TOTAL-HOLDDETL-E
029000     PERFORM 350-ESCRIBE-INGRESO-PRODUCTO THRU
029100             350-ESCRIBE-INGRESO-PRODUCTO-E
029200     PERFORM 400-RESUMEN-DESEMPENO THRU 400-RESUMEN-DESEMPENO-E
029300     PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
029400     STOP RUN.
029500 000-MAIN-E. EXIT.
029600
029700*ACEPTA LA FECHA DE CORRIDA (D) DESDE SYSIN, FORMATO AAAAMMDD
029800 010-PARAMETROS-DE-CORRIDA SECTION.
029900     ACCEPT WKS-RUN-DATE FROM SYSIN.
030000 010-PARAMETROS-DE-CORRIDA-E. EXIT.
030100
030200*APERTURA Y VALIDACION DE ARCHIVOS
030300 020-ABRIR-ARCHIVOS SECTION.
030400     OPEN INPUT  TRANSACT
030500     OPEN INPUT  PRODUCTS
030600     OPEN OUTPUT HOLDDETL
030700     OPEN OUTPUT RPTOUT
030800
030900     IF FS-TRANSACT NOT = '00' OR FS-PRODUCTS NOT = '00'
031000        DISPLAY '***********************************************'
031100        DISPLAY '*  PORTLDGR - ERROR AL ABRIR ARCHIVOS DE ENTRADA*'
031200        DISPLAY '*  FS TRANSACT : ' FS-TRANSACT
031300        DISPLAY '*  FS PRODUCTS : ' FS-PRODUCTS
031400        DISPLAY '***********************************************'
031500        MOVE 91 TO RETURN-CODE
031600        PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
031700        STOP RUN
031800     END-IF.
031900 020-ABRIR-ARCHIVOS-E. EXIT.
032000
032100*CARGA EL MAESTRO DE PRODUCTOS EN TABLA (YA VIENE ORDENADO POR ID)
032200 030-CARGA-PRODUCTOS SECTION.
032300     PERFORM 031-LEE-PRODUCTO THRU 031-LEE-PRODUCTO-E
032400     PERFORM 032-AGREGA-PRODUCTO THRU
032500             032-AGREGA-PRODUCTO-E UNTIL WKS-END-PRODUCTS.
032600 030-CARGA-PRODUCTOS-E. EXIT.
032700
032800 031-LEE-PRODUCTO SECTION.
032900     READ PRODUCTS
033000         AT END SET WKS-END-PRODUCTS TO TRUE
033100     END-READ.
033200 031-LEE-PRODUCTO-E. EXIT.
033300
033400 032-AGREGA-PRODUCTO SECTION.
033500     ADD 1 TO WKS-PROD-COUNT
033600     SET WKS-PX TO WKS-PROD-COUNT
033700     MOVE PRD-ID         TO WKS-PROD-ID (WKS-PX)
033800     MOVE PRD-IDENTIFIER TO WKS-PROD-IDENTIFIER (WKS-PX)
033900     MOVE PRD-NAME       TO WKS-PROD-NAME (WKS-PX)
034000     MOVE PRD-ASSET-CLASS TO WKS-PROD-CLASS (WKS-PX)
034100     MOVE PRD-CATEGORY   TO WKS-PROD-CATEGORY (WKS-PX)
034200     PERFORM 031-LEE-PRODUCTO THRU 031-LEE-PRODUCTO-E.
034300 032-AGREGA-PRODUCTO-E. EXIT.
034400
034500******************************************************************
034600*      1 0 0   -   L E C T U R A   D E L   L I B R O             *
034700******************************************************************
034800 100-PROCESA-TRANSACCION SECTION.
034900     READ TRANSACT
035000         AT END SET WKS-END-TRANSACT TO TRUE
035100     END-READ
035200
035300     IF NOT WKS-END-TRANSACT
035400        ADD 1 TO WKS-COUNT-TRANSACTIONS
035500        IF NOT WKS-ASOF-IS-CLOSED
035600           AND TXN-DATE > WKS-RUN-DATE
035700           SET WKS-ASOF-IS-CLOSED TO TRUE
035800        END-IF
035900        MOVE 'N' TO WKS-FOUND-PROD
036000        IF TXN-PRODUCT-ID NOT = 0
036100           PERFORM 110-BUSCA-PRODUCTO THRU 110-BUSCA-PRODUCTO-E
036200        END-IF
036300        PERFORM 200-TENENCIAS-Y-COSTO THRU 200-TENENCIAS-Y-COSTO-E
036400        PERFORM 230-INGRESOS-POR-TIPO THRU 230-INGRESOS-POR-TIPO-E
036500        PERFORM 240-COMISIONES-E-IMPUESTOS THRU
036600               240-COMISIONES-E-IMPUESTOS-E
036700        PERFORM 260-LOTES-FIFO THRU 260-LOTES-FIFO-E
036800        PERFORM 500-ACUMULA-LISTADO-TXN THRU
036900               500-ACUMULA-LISTADO-TXN-E
037000     END-IF.
037100 100-PROCESA-TRANSACCION-E. EXIT.
037200
037300*BUSQUEDA BINARIA EN LA TABLA DE PRODUCTOS (ORDENADA POR ID)
037400 110-BUSCA-PRODUCTO SECTION.
037500     SEARCH ALL WKS-PROD-ENTRY
037600         AT END
037700             DISPLAY 'PORTLDGR - PRODUCTO NO ENCONTRADO : '
037800                     TXN-PRODUCT-ID
037900         WHEN WKS-PROD-ID (WKS-PX) = TXN-PRODUCT-ID
038000             SET WKS-PROD-FOUND TO TRUE
038100     END-SEARCH.
038200 110-BUSCA-PRODUCTO-E. EXIT.
038300
038400******************************************************************
038500*  2 0 0   -   T E N E N C I A S   ( A C T U A L   Y   A   D )   *
038600******************************************************************
038700 200-TENENCIAS-Y-COSTO SECTION.
038800     MOVE TXN-QUANTITY TO WKS-QTY-ABS
038900     IF WKS-QTY-ABS < 0
039000        MULTIPLY -1 BY WKS-QTY-ABS
039100     END-IF
039200     MOVE TXN-NET-AMOUNT TO WKS-NET-ABS
039300     IF WKS-NET-ABS < 0
039400        MULTIPLY -1 BY WKS-NET-ABS
039500     END-IF
039600
039700     IF WKS-PROD-FOUND
039800        EVALUATE TRUE
039900           WHEN TXN-IS-BUY OR TXN-IS-BONUS OR TXN-IS-RIGHTS
040000                OR TXN-IS-TRANSFER-IN OR TXN-IS-DEPOSIT
040100                ADD WKS-QTY-ABS TO WKS-PROD-QTY-CURR (WKS-PX)
040200                IF NOT WKS-ASOF-IS-CLOSED
040300                   AND (TXN-IS-BUY OR TXN-IS-BONUS
040400                        OR TXN-IS-TRANSFER-IN)
040500                   ADD WKS-QTY-ABS TO WKS-PROD-QTY-ASOF (WKS-PX)
040600                END-IF
040700           WHEN TXN-IS-SELL OR TXN-IS-TRANSFER-OUT
040800                OR TXN-IS-WITHDRAWAL
040900                SUBTRACT WKS-QTY-ABS
041000                     FROM WKS-PROD-QTY-CURR (WKS-PX)
041100                IF NOT WKS-ASOF-IS-CLOSED
041200                   AND (TXN-IS-SELL OR TXN-IS-TRANSFER-OUT)
041300                   SUBTRACT WKS-QTY-ABS
041400                        FROM WKS-PROD-QTY-ASOF (WKS-PX)
041500                END-IF
041600           WHEN TXN-IS-SPLIT
041700                IF TXN-SPLIT-RATIO NOT = 0
041800                   MULTIPLY TXN-SPLIT-RATIO BY
041900                            WKS-PROD-QTY-CURR (WKS-PX)
042000                   MULTIPLY TXN-SPLIT-RATIO BY
042100                            WKS-PROD-QTY-ASOF (WKS-PX)
042200                END-IF
042300        END-EVALUATE
042400        IF WKS-PROD-QTY-CURR (WKS-PX) <= 0.001
042500           AND WKS-PROD-QTY-CURR (WKS-PX) >= -0.001
042600           MOVE 0 TO WKS-PROD-QTY-CURR (WKS-PX)
042700        END-IF
042800     END-IF
042900
043000*   BASE DE COSTO GENERAL DEL LIBRO (BY+DP MENOS SL+WD)
043100     EVALUATE TRUE
043200        WHEN TXN-IS-BUY OR TXN-IS-DEPOSIT
043300             ADD WKS-NET-ABS TO WKS-TOTAL-COST-BASIS
043400             IF NOT WKS-ASOF-IS-CLOSED
043500                ADD WKS-NET-ABS TO WKS-TOTAL-COST-BASIS-ASOF
043600             END-IF
043700        WHEN TXN-IS-SELL OR TXN-IS-WITHDRAWAL
043800             SUBTRACT WKS-NET-ABS FROM WKS-TOTAL-COST-BASIS
043900             IF NOT WKS-ASOF-IS-CLOSED
044000                SUBTRACT WKS-NET-ABS
044100                     FROM WKS-TOTAL-COST-BASIS-ASOF
044200             END-IF
044300     END-EVALUATE
044400
044500     IF WKS-PROD-FOUND AND TXN-IS-BUY
044600        ADD TXN-GROSS-AMOUNT
044700             TO WKS-PROD-SUM-GROSS-BY (WKS-PX)
044800        ADD WKS-QTY-ABS TO WKS-PROD-SUM-QTY-BY (WKS-PX)
044900     END-IF.
045000 200-TENENCIAS-Y-COSTO-E. EXIT.
045100
045200******************************************************************
045300*          2 3 0   -   I N G R E S O S   P O R   T I P O         *
045400******************************************************************
045500 230-INGRESOS-POR-TIPO SECTION.
045600     EVALUATE TRUE
045700        WHEN TXN-IS-DIVIDEND
045800             ADD WKS-NET-ABS TO WKS-TOTAL-DIVIDENDS
045900             IF WKS-PROD-FOUND
046000                ADD WKS-NET-ABS TO WKS-PROD-DIVIDENDS (WKS-PX)
046100             END-IF
046200        WHEN TXN-IS-INTEREST
046300             ADD WKS-NET-ABS TO WKS-TOTAL-INTEREST
046400             IF WKS-PROD-FOUND
046500                ADD WKS-NET-ABS TO WKS-PROD-INTEREST (WKS-PX)
046600             END-IF
046700        WHEN TXN-IS-COUPON
046800             ADD WKS-NET-ABS TO WKS-TOTAL-COUPONS
046900             IF WKS-PROD-FOUND
047000                ADD WKS-NET-ABS TO WKS-PROD-COUPONS (WKS-PX)
047100             END-IF
047200        WHEN TXN-IS-OTHER-EVT
047300             IF TXN-NET-AMOUNT > 0
047400                ADD TXN-NET-AMOUNT TO WKS-TOTAL-OTHER-INCOME
047500             END-IF
047600     END-EVALUATE
047700     COMPUTE WKS-TOTAL-INCOME = WKS-TOTAL-DIVIDENDS +
047800             WKS-TOTAL-INTEREST + WKS-TOTAL-COUPONS +
047900             WKS-TOTAL-OTHER-INCOME
048000     IF WKS-PROD-FOUND
048100        COMPUTE WKS-PROD-INCOME-TOTAL (WKS-PX) =
048200                WKS-PROD-DIVIDENDS (WKS-PX) +
048300                WKS-PROD-INTEREST  (WKS-PX) +
048400                WKS-PROD-COUPONS   (WKS-PX)
048500     END-IF.
048600 230-INGRESOS-POR-TIPO-E. EXIT.
048700
048800******************************************************************
048900*    2 4 0   -   C O M I S I O N E S   E   I M P U E S T O S     *
049000******************************************************************
049100 240-COMISIONES-E-IMPUESTOS SECTION.
049200     MOVE TXN-FEES TO WKS-FEE-ABS
049300     IF WKS-FEE-ABS < 0
049400        MULTIPLY -1 BY WKS-FEE-ABS
049500     END-IF
049600     MOVE TXN-TAXES TO WKS-TAX-ABS
049700     IF WKS-TAX-ABS < 0
049800        MULTIPLY -1 BY WKS-TAX-ABS
049900     END-IF
050000     ADD WKS-FEE-ABS TO WKS-TOTAL-FEES
050100     ADD WKS-TAX-ABS TO WKS-TOTAL-TAXES
050200     IF TXN-IS-FEE
050300        ADD WKS-NET-ABS TO WKS-TOTAL-FEES
050400     END-IF
050500     IF TXN-IS-TAX
050600        ADD WKS-NET-ABS TO WKS-TOTAL-TAXES
050700     END-IF.
050800 240-COMISIONES-E-IMPUESTOS-E. EXIT.
050900
051000******************************************************************
051100*      2 5 0   -   P R E C I O   P R O M E D I O                 *
051200******************************************************************
051300 250-CALCULA-PRECIO-PROMEDIO SECTION.
051400     IF WKS-PROD-SUM-QTY-BY (WKS-PX) = 0
051500        MOVE 0 TO WKS-PROD-AVG-PRICE (WKS-PX)
051600     ELSE
051700        COMPUTE WKS-PROD-AVG-PRICE (WKS-PX) ROUNDED =
051800                WKS-PROD-SUM-GROSS-BY (WKS-PX) /
051900                WKS-PROD-SUM-QTY-BY (WKS-PX)
052000     END-IF.
052100 250-CALCULA-PRECIO-PROMEDIO-E. EXIT.
052200
052300******************************************************************
052400*      2 6 0   -   G A N A N C I A   R E A L I Z A D A   F I F O *
052500******************************************************************
052600 260-LOTES-FIFO SECTION.
052700     IF WKS-PROD-FOUND AND TXN-IS-BUY
052800        IF WKS-PROD-LOT-COUNT (WKS-PX) < 100
052900           ADD 1 TO WKS-PROD-LOT-COUNT (WKS-PX)
053000           SET WKS-LX TO WKS-PROD-LOT-COUNT (WKS-PX)
053100           MOVE WKS-QTY-ABS   TO WKS-LOT-QTY (WKS-PX, WKS-LX)
053200           MOVE TXN-PRICE     TO WKS-LOT-PRICE (WKS-PX, WKS-LX)
053300        END-IF
053400     END-IF
053500
053600     IF WKS-PROD-FOUND AND TXN-IS-SELL
053700        MOVE WKS-QTY-ABS TO WKS-QTY-A-CONSUMIR
053800        PERFORM 261-CONSUME-LOTE THRU 261-CONSUME-LOTE-E
053900                VARYING WKS-LX FROM 1 BY 1
054000                UNTIL WKS-LX > WKS-PROD-LOT-COUNT (WKS-PX)
054100                    OR WKS-QTY-A-CONSUMIR <= 0
054200     END-IF.
054300 260-LOTES-FIFO-E. EXIT.
054400
054500 261-CONSUME-LOTE SECTION.
054600     IF WKS-LOT-QTY (WKS-PX, WKS-LX) > 0
054700        IF WKS-LOT-QTY (WKS-PX, WKS-LX) <= WKS-QTY-A-CONSUMIR
054800           MOVE WKS-LOT-QTY (WKS-PX, WKS-LX) TO
054900                WKS-QTY-CONSUMIDA
055000        ELSE
055100           MOVE WKS-QTY-A-CONSUMIR TO WKS-QTY-CONSUMIDA
055200        END-IF
055300
055400        COMPUTE WKS-PROD-REALIZED (WKS-PX) =
055500                WKS-PROD-REALIZED (WKS-PX) +
055600                WKS-QTY-CONSUMIDA *
055700                (TXN-PRICE - WKS-LOT-PRICE (WKS-PX, WKS-LX))
055800        COMPUTE WKS-TOTAL-REALIZED-GAIN =
055900                WKS-TOTAL-REALIZED-GAIN +
056000                WKS-QTY-CONSUMIDA *
056100                (TXN-PRICE - WKS-LOT-PRICE (WKS-PX, WKS-LX))
056200
056300        SUBTRACT WKS-QTY-CONSUMIDA FROM
056400                 WKS-LOT-QTY (WKS-PX, WKS-LX)
056500        SUBTRACT WKS-QTY-CONSUMIDA FROM WKS-QTY-A-CONSUMIR
056600     END-IF.
056700 261-CONSUME-LOTE-E. EXIT.
056800
056900******************************************************************
057000*      3 0 0   -   E S C R I T U R A   D E   H O L D D E T L     *
057100******************************************************************
057200 300-ESCRIBE-HOLDDETL SECTION.
057300     IF WKS-PROD-QTY-CURR (WKS-PX) > 0.001
057400        INITIALIZE HLD-RECORD
057500        MOVE WKS-PROD-IDENTIFIER (WKS-PX) TO HLD-TICKER
057600        MOVE WKS-PROD-NAME (WKS-PX)       TO HLD-NAME
057700        MOVE WKS-PROD-CLASS (WKS-PX)      TO HLD-TYPE
057800        MOVE WKS-PROD-CATEGORY (WKS-PX)   TO HLD-CATEGORY
057900        MOVE WKS-PROD-QTY-CURR (WKS-PX)   TO HLD-QUANTITY
058000        MOVE WKS-PROD-AVG-PRICE (WKS-PX)  TO HLD-AVG-PRICE
058100        COMPUTE HLD-COST-BASIS ROUNDED =
058200                WKS-PROD-QTY-CURR (WKS-PX) *
058300                WKS-PROD-AVG-PRICE (WKS-PX)
058400        WRITE HLD-RECORD
058500        ADD 1 TO WKS-COUNT-HOLDINGS
058600        ADD HLD-COST-BASIS TO WKS-TOTAL-COST-HOLDDETL
058700        PERFORM 310-LISTA-TENENCIA THRU 310-LISTA-TENENCIA-E
058800        ADD 1 TO WKS-ORD-COUNT
058900        SET WKS-OX TO WKS-ORD-COUNT
059000        SET WKS-ORD-PX (WKS-OX) TO WKS-PX
059100     END-IF.
059200 300-ESCRIBE-HOLDDETL-E. EXIT.
059300
059400 310-LISTA-TENENCIA SECTION.
059500     MOVE SPACES TO WKS-LIN-DETALLE-TXN
059600     MOVE HLD-TICKER    TO WKS-RH-TICKER
059700     MOVE HLD-NAME (1:20) TO WKS-RH-NOMBRE
059800     MOVE HLD-TYPE      TO WKS-RH-TIPO
059900     MOVE HLD-CATEGORY (1:15) TO WKS-RH-CATEGORIA
060000     MOVE HLD-QUANTITY  TO WKS-RH-CANTIDAD
060100     MOVE HLD-AVG-PRICE TO WKS-RH-PRECIO-PROM
060200     MOVE HLD-COST-BASIS TO WKS-RH-COSTO
060300     WRITE RPT-LINE FROM WKS-LIN-DETALLE-HLD.
060400 310-LISTA-TENENCIA-E. EXIT.
060500
060600*IMPRIME LA LINEA DE GRAN TOTAL DE COSTO BASE AL PIE DEL LISTADO
060700 315-TOTAL-HOLDDETL SECTION.
060800     MOVE SPACES TO WKS-LIN-DETALLE-HLD
060900     MOVE 'TOTAL'                 TO WKS-RH-TICKER
061000     MOVE WKS-TOTAL-COST-HOLDDETL TO WKS-RH-COSTO
061100     WRITE RPT-LINE FROM WKS-LIN-DETALLE-HLD.
061200 315-TOTAL-HOLDDETL-E. EXIT.
061300
061400******************************************************************
061500*  3 5 0   -   R E P O R T E   D E   I N G R E S O   P O R       *
061600*              P R O D U C T O   ( D E S C E N D E N T E )       *
061700******************************************************************
061800 350-ESCRIBE-INGRESO-PRODUCTO SECTION.
061900     MOVE 'INGRESO POR PRODUCTO ORDENADO DESCENDENTE'
062000          TO RPT-LINE
062100     WRITE RPT-LINE
062200     PERFORM 351-ORDENA-POR-INGRESO THRU 351-ORDENA-POR-INGRESO-E
062300     PERFORM 352-IMPRIME-INGRESO THRU 352-IMPRIME-INGRESO-E
062400             VARYING WKS-OX FROM 1 BY 1
062500             UNTIL WKS-OX > WKS-ORD-COUNT
062600     PERFORM 355-TOTAL-INGRESO THRU 355-TOTAL-INGRESO-E.
062700 350-ESCRIBE-INGRESO-PRODUCTO-E. EXIT.
062800
062900*ORDENAMIENTO BURBUJA DESCENDENTE POR INGRESO TOTAL (SIN SORT)
063000 351-ORDENA-POR-INGRESO SECTION.
063100     IF WKS-ORD-COUNT > 1
063200        PERFORM 353-PASADA-BURBUJA THRU 353-PASADA-BURBUJA-E
063300                VARYING WKS-OX FROM 1 BY 1
063400                UNTIL WKS-OX >= WKS-ORD-COUNT
063500     END-IF.
063600 351-ORDENA-POR-INGRESO-E. EXIT.
063700
063800 353-PASADA-BURBUJA SECTION.
063900     PERFORM 354-COMPARA-VECINOS THRU 354-COMPARA-VECINOS-E
064000             VARYING WKS-OY FROM 1 BY 1
064100             UNTIL WKS-OY > WKS-ORD-COUNT - WKS-OX.
064200 353-PASADA-BURBUJA-E. EXIT.
064300
064400 354-COMPARA-VECINOS SECTION.
064500     SET WKS-PX TO WKS-ORD-PX (WKS-OY)
064600     IF WKS-OY < WKS-ORD-COUNT
064700        IF WKS-PROD-INCOME-TOTAL (WKS-ORD-PX (WKS-OY)) <
064800           WKS-PROD-INCOME-TOTAL (WKS-ORD-PX (WKS-OY + 1))
064900           MOVE WKS-ORD-PX (WKS-OY)     TO WKS-SWAP-ENTRY
065000           MOVE WKS-ORD-PX (WKS-OY + 1) TO WKS-ORD-PX (WKS-OY)
065100           MOVE WKS-SWAP-ENTRY       TO WKS-ORD-PX (WKS-OY + 1)
065200        END-IF
065300     END-IF.
065400 354-COMPARA-VECINOS-E. EXIT.
065500
065600 352-IMPRIME-INGRESO SECTION.
065700     SET WKS-PX TO WKS-ORD-PX (WKS-OX)
065800     MOVE SPACES TO WKS-LIN-DETALLE-TXN
065900     MOVE WKS-PROD-IDENTIFIER (WKS-PX)   TO WKS-RI-TICKER
066000     MOVE WKS-PROD-DIVIDENDS (WKS-PX)    TO WKS-RI-DIVIDENDOS
066100     MOVE WKS-PROD-INTEREST  (WKS-PX)    TO WKS-RI-INTERES
066200     MOVE WKS-PROD-COUPONS   (WKS-PX)    TO WKS-RI-CUPONES
066300     MOVE WKS-PROD-INCOME-TOTAL (WKS-PX) TO WKS-RI-TOTAL
066400     WRITE RPT-LINE FROM WKS-LIN-DETALLE-ING.
066500 352-IMPRIME-INGRESO-E. EXIT.
066600
066700*IMPRIME LA LINEA DE GRAN TOTAL DE INGRESO AL PIE DEL LISTADO
066800 355-TOTAL-INGRESO SECTION.
066900     MOVE SPACES TO WKS-LIN-DETALLE-ING
067000     MOVE 'TOTAL'          TO WKS-RI-TICKER
067100     MOVE WKS-TOTAL-INCOME TO WKS-RI-TOTAL
067200     WRITE RPT-LINE FROM WKS-LIN-DETALLE-ING.
067300 355-TOTAL-INGRESO-E. EXIT.
067400
067500******************************************************************
067600*   4 0 0   -   R E S U M E N   D E   D E S E M P E N O          *
067700******************************************************************
067800 400-RESUMEN-DESEMPENO SECTION.
067900     DISPLAY '=============================================='
068000     DISPLAY ' PORTFOLIO PERFORMANCE SUMMARY - PORTLDGR'
068100     DISPLAY '=============================================='
068200     CALL 'ZARCONV' USING WKS-TOTAL-COST-BASIS WKS-FMT-RAND
068300     DISPLAY ' COST BASIS            : ' WKS-FMT-RAND
068400     CALL 'ZARCONV' USING WKS-TOTAL-INCOME WKS-FMT-RAND
068500     DISPLAY ' TOTAL INCOME          : ' WKS-FMT-RAND
068600     CALL 'ZARCONV' USING WKS-TOTAL-DIVIDENDS WKS-FMT-RAND
068700     DISPLAY ' DIVIDEND INCOME       : ' WKS-FMT-RAND
068800     CALL 'ZARCONV' USING WKS-TOTAL-INTEREST WKS-FMT-RAND
068900     DISPLAY ' INTEREST INCOME       : ' WKS-FMT-RAND
069000     CALL 'ZARCONV' USING WKS-TOTAL-FEES WKS-FMT-RAND
069100     DISPLAY ' TOTAL FEES            : ' WKS-FMT-RAND
069200     CALL 'ZARCONV' USING WKS-TOTAL-TAXES WKS-FMT-RAND
069300     DISPLAY ' TOTAL TAXES           : ' WKS-FMT-RAND
069400     CALL 'ZARCONV' USING WKS-TOTAL-REALIZED-GAIN WKS-FMT-RAND
069500     DISPLAY ' REALIZED GAINS (FIFO) : ' WKS-FMT-RAND
069600     MOVE WKS-COUNT-HOLDINGS TO WKS-MASK
069700     DISPLAY ' NUMBER OF HOLDINGS    : ' WKS-MASK
069800     MOVE WKS-COUNT-TRANSACTIONS TO WKS-MASK
069900     DISPLAY ' NUMBER OF TRANSACTIONS: ' WKS-MASK
070000     ACCEPT WKS-77-HORA-FIN FROM TIME
070100     COMPUTE WKS-77-TIEMPO-CORRIDA =
070200             WKS-77-HORA-FIN - WKS-77-HORA-INICIO
070300     DISPLAY ' TIEMPO DE CORRIDA (HHMMSSCC): ' WKS-77-TIEMPO-CORRIDA
070400     DISPLAY '=============================================='.
070500 400-RESUMEN-DESEMPENO-E. EXIT.
070600
070700******************************************************************
070800*      5 0 0   -   L I S T A D O   D E   T R A N S A C C I O N   *
070900******************************************************************
071000 500-ACUMULA-LISTADO-TXN SECTION.
071100     MOVE SPACES TO WKS-LIN-DETALLE-TXN
071200     MOVE TXN-DATE         TO WKS-RD-FECHA
071300     MOVE TXN-TYPE         TO WKS-RD-TIPO
071400     MOVE TXN-PRODUCT-ID   TO WKS-RD-PRODUCTO
071500     MOVE TXN-QUANTITY     TO WKS-RD-CANTIDAD
071600     MOVE TXN-PRICE        TO WKS-RD-PRECIO
071700     MOVE TXN-GROSS-AMOUNT TO WKS-RD-BRUTO
071800     MOVE TXN-FEES         TO WKS-RD-COMISION
071900     MOVE TXN-TAXES        TO WKS-RD-IMPUESTO
072000     MOVE TXN-NET-AMOUNT   TO WKS-RD-NETO
072100     WRITE RPT-LINE FROM WKS-LIN-DETALLE-TXN.
072200 500-ACUMULA-LISTADO-TXN-E. EXIT.
072300
072400******************************************************************
072500*          9 0 0   -   C I E R R E   D E   A R C H I V O S       *
072600******************************************************************
072700 900-CERRAR-ARCHIVOS SECTION.
072800     CLOSE TRANSACT
072900     CLOSE PRODUCTS
073000     CLOSE HOLDDETL
073100     CLOSE RPTOUT.
073200 900-CERRAR-ARCHIVOS-E. EXIT.
